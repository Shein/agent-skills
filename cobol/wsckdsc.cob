000100********************************************
000200*                                          *
000300*  Record Definition For Check Discount     *
000400*     Uses Dsc-Parent-Id + Dsc-Index         *
000500********************************************
000600*  File size 144 bytes.
000700*
000800* 15/11/25 vbc - Created.
000900* 01/12/25 vbc - Dsc-Comment widened to x(40), was x(24), after
001000*                Manager Comp reasons kept truncating.
001100*
001200 01  CK-Check-Discount-Record.
001300     03  Dsc-Parent-Id           pic x(24).
001400     03  Dsc-Index               pic 9(2).
001500     03  Dsc-Name                pic x(30).
001600     03  Dsc-Amount-Cents        pic s9(7).
001700     03  Dsc-Applied-Date        pic x(20).
001800     03  Dsc-Approver            pic x(30).
001900     03  Dsc-Reason              pic x(30).
002000     03  Dsc-Comment             pic x(40).
002100     03  filler                  pic x(4).

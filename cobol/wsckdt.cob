000100********************************************
000200*                                          *
000300*  Linkage Block Passed To ckdate            *
000400*        One Open/Close Pair Per Call        *
000500********************************************
000600*
000700* 18/11/25 vbc - Created.
000800* 21/11/25 vbc - Dtp-Opened-Known / Dtp-Closed-Known split out
000900*                from a single Dtp-Known-Flag - ck010 needs to
001000*                tell the two apart when it builds Fct-Derived.
001100*
001200 01  CK-Date-Parms.
001300     03  Dtp-Time-Opened-Text   pic x(20).
001400     03  Dtp-Time-Closed-Text   pic x(20).
001500     03  Dtp-Hour-Opened        pic 9(2)        comp.
001600     03  Dtp-Day-Of-Week        pic 9(1)        comp.
001700     03  Dtp-Is-Weekend-Flag    pic x.
001800     03  Dtp-Turnover-Minutes   pic s9(5)v9     comp-3.
001900     03  Dtp-Turnover-Known     pic x.
002000     03  Dtp-Opened-Known       pic x.
002100     03  Dtp-Closed-Known       pic x.
002200     03  filler                 pic x(4).

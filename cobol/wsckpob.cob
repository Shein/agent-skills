000100********************************************
000200*                                          *
000300*  Record Definition For Price Observation  *
000400*     Uses Pob-Item-Name + Pob-Price as key  *
000500********************************************
000600*  File size 86 bytes.
000700*
000800* 22/11/25 vbc - Created - tracks every distinct price we have
000900*                seen quoted for an item, so menu-pricing drift
001000*                shows up without digging through history.
001050* 08/12/25 vbc - Item-Name/Price grouped under Pob-Key and the
001060*                price moved off comp-3 to a plain display
001070*                field - the indexed file wants one contiguous
001080*                display key, not a signed packed one.
001100*
001200 01  CK-Price-Obs-Record.
001210     03  Pob-Key.
001220         05  Pob-Item-Name       pic x(40).
001230         05  Pob-Unit-Price-Cents pic 9(7).
001500     03  Pob-First-Seen-Date     pic x(10).
001600     03  Pob-Last-Seen-Date      pic x(10).
001700     03  Pob-Observation-Count   pic 9(5)        comp.
001800     03  filler                  pic x(4).

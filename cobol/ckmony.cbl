000100 identification          division.
000200*===============================
000300*
000400*
000500     program-id.         ckmony.
000600*
000700*    author.             V B Coen FBCS, FIDM, FIDPM, 03/12/1985.
000800*                        For Quality Italian / Applewood Computers.
000900*
001000*    installation.       Quality Italian, New York NY - Night Audit.
001100*
001200*    date-written.       03/12/1985.
001300*
001400*    date-compiled.
001500*
001600*    security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
001700*                        Distributed under the GNU General Public License.
001800*                        See the file COPYING for details.
001900*
002000*    remarks.            Check Analytics - Currency Text, Dollars-
002100*                        To-Cents And Payment-Type Normalization.
002200*                        Called from ck010 whenever a money or
002300*                        payment-type field comes off a feed in
002400*                        something other than plain signed cents.
002500*                        No files of its own, pure logic.
002600*
002700*    version.            1.00 of 03/12/1985.
002800*
002900* Changes:
003000* 03/12/85 vbc - 1.0.00 Created.
003100* 05/12/85 vbc -    .01 Added Mny-Mode "Z" - menu-summary
003200*                      averaging needs unknown treated as zero,
003300*                      the check total does not.
003400* 19/01/86 vbc -    .02 Currency-text parse now tolerates a
003500*                      third decimal digit (night audit extract
003600*                      started sending "$3,392.005" on a few
003700*                      lines) - round half up into the cents
003800*                      digit.
003900* 22/08/94 rdp -    .03 Payment-type normalization added - used
004000*                      to be done by hand in ck010, moved here
004100*                      so the rule lives in one place.
004200* 17/02/99 rdp -    .04 Y2K review - no date math in this
004300*                      module, reviewed and signed off, no
004400*                      change required.
004500* 19/09/25 vbc - 3.3.00 Version update and builds reset for the
004600*                      new reporting suite, no functional change.
004700* 30/12/25 vbc - 3.3.01 Paragraph names lower-cased throughout to
004800*                      match ckdate/ckvald and the aaNNN- drivers -
004900*                      logic untouched, PERFORM/GO TO targets
005000*                      relettered to suit.
005100*
005200*
005300* Copyright Notice.
005400* ****************
005500*
005600* This notice supersedes all prior notices & was updated 2024-04-16.
005700*
005800* This program is free software; you can redistribute it and/or modify it
005900* under the terms of the GNU General Public License as published by the
006000* Free Software Foundation; version 3 and later as revised for personal
006100* usage only and that includes use within a business but without
006200* repackaging or resale in any way.
006300*
006400* Distributed in the hope that it will be useful, but WITHOUT ANY
006500* WARRANTY; without even the implied warranty of MERCHANTABILITY or
006600* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006700* for more details.
006800*
006900*
007000 environment             division.
007100*===============================
007200*
007300 copy "envdiv.cob".
007400 input-output            section.
007500*------------------------------
007600*
007700 data                    division.
007800*===============================
007900 working-storage section.
008000*----------------------
008100*
008200*        ---- call-mode diagnostic tally (a REDEFINES, see
008300*             below) - the same "walk the flags as a table"
008400*             habit used in ckclas/ckvald ----
008500*
008600 01  WS-Call-Flags.
008700     03  WS-Did-Currency-Flag    pic x.
008800     03  WS-Did-Dollars-Flag     pic x.
008900     03  WS-Did-Paytype-Flag     pic x.
009000 01  WS-Call-Flags-Redef redefines WS-Call-Flags.
009100     03  WS-Call-Flag-Tab        pic x occurs 3.
009200 01  WS-Call-Flag-Sub        pic 9(1)    comp.
009300 01  WS-Call-Tally           pic 9(3)    comp.
009400*
009500*        ---- currency-text parse work areas ----
009600*
009700 01  WS-Raw-Text             pic x(20).
009800 01  WS-Raw-Text-Redef redefines WS-Raw-Text.
009900     03  WS-Raw-Text-Tab     pic x       occurs 20.
010000 01  WS-Scan-Sub             pic 9(2)    comp.
010100 01  WS-One-Char             pic x.
010200 01  WS-Negative-Flag        pic x.
010300     88  WS-Is-Negative          value "Y".
010400 01  WS-Clean-Text           pic x(20).
010500 01  WS-Clean-Len            pic 9(2)    comp.
010600 01  WS-Found-Any-Digit-Flag pic x.
010700     88  WS-Found-Any-Digit      value "Y".
010800*
010900 01  WS-Int-Text             pic x(10).
011000 01  WS-Int-Len              pic 9(2)    comp.
011100 01  WS-Int-Sub              pic 9(2)    comp.
011200 01  WS-Int-Dollars          pic 9(7)    comp-3.
011300*
011400 01  WS-Frac-Text            pic x(10).
011500 01  WS-Frac-Len             pic 9(2)    comp.
011600 01  WS-Frac-Sub             pic 9(2)    comp.
011700 01  WS-Frac-Cents           pic 9(2)    comp.
011800 01  WS-Round-Digit          pic 9(1).
011900*
012000 01  WS-Cents-Work           pic s9(9)   comp-3.
012100 01  WS-Cents-Work-Redef redefines WS-Cents-Work.
012200     03  WS-Cents-Work-U     pic 9(9)    comp-3.
012300*
012400*        ---- dollars-numeric-to-cents work areas ----
012500*
012600 01  WS-Dollars-Cents-Result pic s9(9)   comp-3.
012700*
012800*        ---- payment-type work areas ----
012900*
013000 01  WS-Fold-Upper           pic x(26)
013100         value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
013200 01  WS-Fold-Lower           pic x(26)
013300         value "abcdefghijklmnopqrstuvwxyz".
013400 01  WS-Type-Fold            pic x(12).
013500 01  WS-Haystack             pic x(20).
013600 01  WS-Needle               pic x(12).
013700 01  WS-Needle-Len           pic 9(2)    comp.
013800 01  WS-Contains-Flag        pic x.
013900     88  WS-Contains-Yes         value "Y".
014000 01  WS-Tally-Count          pic 9(3)    comp.
014100*
014200 linkage                 section.
014300 copy "wsckmny.cob".
014400*
014500 procedure division.
014600*
014700 ck-mony-main.
014800     move "N" to WS-Did-Currency-Flag.
014900     move "N" to WS-Did-Dollars-Flag.
015000     move "N" to WS-Did-Paytype-Flag.
015100     if Mny-Mode = "C"
015200         move "Y" to WS-Did-Currency-Flag
015300         perform ck-mony-currency-text
015400             thru ck-mony-currency-text-EXIT
015500     else
015600     if Mny-Mode = "D" or Mny-Mode = "Z"
015700         move "Y" to WS-Did-Dollars-Flag
015800         perform ck-mony-dollars-numeric
015900             thru ck-mony-dollars-numeric-EXIT
016000     else
016100     if Mny-Mode = "P"
016200         move "Y" to WS-Did-Paytype-Flag
016300         perform ck-mony-paytype thru ck-mony-paytype-EXIT
016400     end-if
016500     end-if
016600     end-if.
016700     perform ck-mony-tally-flags thru ck-mony-tally-flags-EXIT.
016800     goback.
016900 ck-mony-main-EXIT.
017000     exit.
017100*
017200****************************************************
017300*   MONTH-END BALANCING WANTS A COUNT OF WHICH CALL   *
017400*   KIND WAS MADE - WALKED AS A TABLE                 *
017500****************************************************
017600 ck-mony-tally-flags.
017700     move zero to WS-Call-Tally.
017800     perform ck-mony-tally-one-flag thru ck-mony-tally-one-flag-EXIT
017900         varying WS-Call-Flag-Sub from 1 by 1
018000         until WS-Call-Flag-Sub > 3.
018100 ck-mony-tally-flags-EXIT.
018200     exit.
018300*
018400 ck-mony-tally-one-flag.
018500     if WS-Call-Flag-Tab (WS-Call-Flag-Sub) = "Y"
018600         add 1 to WS-Call-Tally
018700     end-if.
018800 ck-mony-tally-one-flag-EXIT.
018900     exit.
019000*
019100****************************************************
019200*   CURRENCY TEXT TO CENTS - STRIPS "$" AND ",",     *
019300*   HONORS A LEADING "-", ROUNDS HALF UP WHEN A THIRD *
019400*   DECIMAL DIGIT TURNS UP                           *
019500****************************************************
019600 ck-mony-currency-text.
019700     move Mny-Currency-Text to WS-Raw-Text.
019800     move spaces to WS-Clean-Text.
019900     move "N" to WS-Negative-Flag.
020000     move "N" to WS-Found-Any-Digit-Flag.
020100     move zero to WS-Clean-Len.
020200     perform ck-mony-scan-char thru ck-mony-scan-char-EXIT
020300         varying WS-Scan-Sub from 1 by 1
020400         until WS-Scan-Sub > 20.
020500     if not WS-Found-Any-Digit
020600         move zero to Mny-Cents
020700         move "N" to Mny-Cents-Known-Flag
020800         go to ck-mony-currency-text-EXIT
020900     end-if.
021000     move spaces to WS-Int-Text.
021100     move spaces to WS-Frac-Text.
021200     unstring WS-Clean-Text (1:WS-Clean-Len) delimited by "."
021300         into WS-Int-Text WS-Frac-Text.
021400     move zero to WS-Int-Len.
021500     perform ck-mony-int-len-scan thru ck-mony-int-len-scan-EXIT
021600         varying WS-Int-Sub from 1 by 1
021700         until WS-Int-Sub > 10 or WS-Int-Text (WS-Int-Sub:1) = space.
021800     if WS-Int-Len = zero
021900         move zero to WS-Int-Dollars
022000     else
022100         move WS-Int-Text (1:WS-Int-Len) to WS-Int-Dollars
022200     end-if.
022300     move zero to WS-Frac-Len.
022400     perform ck-mony-frac-len-scan thru ck-mony-frac-len-scan-EXIT
022500         varying WS-Frac-Sub from 1 by 1
022600         until WS-Frac-Sub > 10 or WS-Frac-Text (WS-Frac-Sub:1) = space.
022700     perform ck-mony-frac-to-cents thru ck-mony-frac-to-cents-EXIT.
022800     compute WS-Cents-Work = (WS-Int-Dollars * 100) + WS-Frac-Cents.
022900     if WS-Is-Negative
023000         compute WS-Cents-Work = zero - WS-Cents-Work
023100     end-if.
023200     move WS-Cents-Work to Mny-Cents.
023300     move "Y" to Mny-Cents-Known-Flag.
023400     perform ck-mony-sanity-check thru ck-mony-sanity-check-EXIT.
023500 ck-mony-currency-text-EXIT.
023600     exit.
023700*
023800****************************************************
023900*   A FAT-FINGERED DECIMAL IN THE NIGHT AUDIT FEED    *
024000*   ONCE PARSED INTO A SIX-FIGURE CHECK - READ THE     *
024100*   MAGNITUDE BACK OFF THE UNSIGNED REDEFINE AND        *
024200*   DISBELIEVE ANYTHING OVER $99,999.99                *
024300****************************************************
024400 ck-mony-sanity-check.
024500     if WS-Cents-Work-U > 9999999
024600         move "N" to Mny-Cents-Known-Flag
024700     end-if.
024800 ck-mony-sanity-check-EXIT.
024900     exit.
025000*
025100 ck-mony-scan-char.
025200     move WS-Raw-Text-Tab (WS-Scan-Sub) to WS-One-Char.
025300     if WS-One-Char = "-"
025400         if WS-Clean-Len = zero
025500             move "Y" to WS-Negative-Flag
025600         end-if
025700     else
025800     if WS-One-Char is numeric or WS-One-Char = "."
025900         add 1 to WS-Clean-Len
026000         move WS-One-Char to WS-Clean-Text (WS-Clean-Len:1)
026100         if WS-One-Char is numeric
026200             move "Y" to WS-Found-Any-Digit-Flag
026300         end-if
026400     end-if
026500     end-if.
026600 ck-mony-scan-char-EXIT.
026700     exit.
026800*
026900 ck-mony-int-len-scan.
027000     add 1 to WS-Int-Len.
027100 ck-mony-int-len-scan-EXIT.
027200     exit.
027300*
027400 ck-mony-frac-len-scan.
027500     add 1 to WS-Frac-Len.
027600 ck-mony-frac-len-scan-EXIT.
027700     exit.
027800*
027900 ck-mony-frac-to-cents.
028000     if WS-Frac-Len = zero
028100         move zero to WS-Frac-Cents
028200     else
028300     if WS-Frac-Len = 1
028400         move WS-Frac-Text (1:1) to WS-Round-Digit
028500         compute WS-Frac-Cents = WS-Round-Digit * 10
028600     else
028700         move WS-Frac-Text (1:2) to WS-Frac-Cents
028800         if WS-Frac-Len > 2
028900             move WS-Frac-Text (3:1) to WS-Round-Digit
029000             if WS-Round-Digit > 4
029100                 add 1 to WS-Frac-Cents
029200             end-if
029300         end-if
029400     end-if
029500     end-if.
029600 ck-mony-frac-to-cents-EXIT.
029700     exit.
029800*
029900****************************************************
030000*   DOLLARS (ALREADY NUMERIC) TO CENTS - MODE "D"     *
030100*   KEEPS UNKNOWN UNKNOWN, MODE "Z" FORCES IT TO ZERO *
030200****************************************************
030300 ck-mony-dollars-numeric.
030400     if Mny-Dollars-Known-Flag not = "Y"
030500         if Mny-Mode = "Z"
030600             move zero to Mny-Cents
030700             move "Y" to Mny-Cents-Known-Flag
030800         else
030900             move zero to Mny-Cents
031000             move "N" to Mny-Cents-Known-Flag
031100         end-if
031200         go to ck-mony-dollars-numeric-EXIT
031300     end-if.
031400     compute WS-Dollars-Cents-Result rounded = Mny-Dollars * 100.
031500     move WS-Dollars-Cents-Result to Mny-Cents.
031600     move "Y" to Mny-Cents-Known-Flag.
031700 ck-mony-dollars-numeric-EXIT.
031800     exit.
031900*
032000****************************************************
032100*   PAYMENT TYPE NORMALIZATION - PRECEDENCE EXACTLY   *
032200*   GIFT+CARD, CREDIT, DEBIT, CASH, ELSE PASSTHROUGH   *
032300****************************************************
032400 ck-mony-paytype.
032500     move Mny-Type-Raw to WS-Type-Fold.
032600     inspect WS-Type-Fold converting WS-Fold-Upper to WS-Fold-Lower.
032700     if WS-Type-Fold = spaces
032800         move "unknown   " to Mny-Type-Norm
032900         go to ck-mony-paytype-EXIT
033000     end-if.
033100     move WS-Type-Fold to WS-Haystack.
033200     move "gift" to WS-Needle.
033300     perform ck-mony-contains-test thru ck-mony-contains-test-EXIT.
033400     if WS-Contains-Yes
033500         move WS-Type-Fold to WS-Haystack
033600         move "card" to WS-Needle
033700         perform ck-mony-contains-test thru ck-mony-contains-test-EXIT
033800         if WS-Contains-Yes
033900             move "Gift Card " to Mny-Type-Norm
034000             go to ck-mony-paytype-EXIT
034100         end-if
034200     end-if.
034300     move WS-Type-Fold to WS-Haystack.
034400     move "credit" to WS-Needle.
034500     perform ck-mony-contains-test thru ck-mony-contains-test-EXIT.
034600     if WS-Contains-Yes
034700         move "credit    " to Mny-Type-Norm
034800         go to ck-mony-paytype-EXIT
034900     end-if.
035000     move WS-Type-Fold to WS-Haystack.
035100     move "debit" to WS-Needle.
035200     perform ck-mony-contains-test thru ck-mony-contains-test-EXIT.
035300     if WS-Contains-Yes
035400         move "debit     " to Mny-Type-Norm
035500         go to ck-mony-paytype-EXIT
035600     end-if.
035700     move WS-Type-Fold to WS-Haystack.
035800     move "cash" to WS-Needle.
035900     perform ck-mony-contains-test thru ck-mony-contains-test-EXIT.
036000     if WS-Contains-Yes
036100         move "cash      " to Mny-Type-Norm
036200         go to ck-mony-paytype-EXIT
036300     end-if.
036400     move Mny-Type-Raw to Mny-Type-Norm.
036500 ck-mony-paytype-EXIT.
036600     exit.
036700*
036800****************************************************
036900*   SHARED SUBSTRING TEST - WS-HAYSTACK / WS-NEEDLE   *
037000****************************************************
037100 ck-mony-contains-test.
037200     move "N" to WS-Contains-Flag.
037300     move zero to WS-Tally-Count.
037400     move 12 to WS-Needle-Len.
037500     perform ck-mony-needle-trim thru ck-mony-needle-trim-EXIT
037600         until WS-Needle-Len = zero
037700         or WS-Needle (WS-Needle-Len:1) not = space.
037800     if WS-Needle-Len > zero
037900         inspect WS-Haystack tallying WS-Tally-Count
038000             for all WS-Needle (1:WS-Needle-Len)
038100     end-if.
038200     if WS-Tally-Count > zero
038300         move "Y" to WS-Contains-Flag
038400     end-if.
038500 ck-mony-contains-test-EXIT.
038600     exit.
038700*
038800 ck-mony-needle-trim.
038900     subtract 1 from WS-Needle-Len.
039000 ck-mony-needle-trim-EXIT.
039100     exit.

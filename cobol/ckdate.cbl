000100 identification          division.
000200*===============================
000300*
000400*
000500     program-id.         ckdate.
000600*
000700*    author.             V B Coen FBCS, FIDM, FIDPM, 14/11/2025.
000800*                        For Quality Italian / Applewood Computers.
000900*
001000*    installation.       Quality Italian, New York NY - Night Audit.
001100*
001200*    date-written.       14/11/1985.
001300*
001400*    date-compiled.
001500*
001600*    security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
001700*                        Distributed under the GNU General Public License.
001800*                        See the file COPYING for details.
001900*
002000*    remarks.            Check Open/Close Datetime Parse & Derive.
002100*                        Parses the POS "M/D/YY, H:MM AM/PM" stamp
002200*                        carried in Chk-Time-Opened / Chk-Time-Closed,
002300*                        returning Hour-Opened, Day-Of-Week, the
002400*                        weekend flag and turnover minutes.
002500*
002600*                        Does its own date arithmetic (day-number via
002700*                        the usual Gregorian formula) rather than the
002800*                        intrinsic FUNCTIONs maps04 used to lean on -
002900*                        keeps this one consistent with the rest of
003000*                        the suite, none of which calls on them.
003100*
003200*    version.            1.00 of 14/11/1985.
003300*
003400* Changes:
003500* 14/11/85 vbc - 1.0.00 Created.
003600* 21/11/25 vbc -    .01 Day-of-week formula was one day out at
003700*                      every year boundary - the leap-year count
003800*                      has to use completed years, not the
003900*                      current one. Reworked.
004000* 29/11/25 vbc -    .02 Turnover now refuses a close that is
004100*                      earlier than the open - was reporting a
004200*                      large positive span instead of unknown.
004300* 06/12/25 vbc -    .03 AM/PM noon/midnight edge cases - 12 AM
004400*                      is hour zero, 12 PM stays hour 12.
004500* 13/12/25 vbc -    .04 Trim trailing CR that crept in from one
004600*                      vendor's export - blank line was failing
004700*                      the numeric test on minutes.
004800* 19/09/25 vbc - 3.3.00 Version update and builds reset.
004900*
005000*
005100* Copyright Notice.
005200* ****************
005300*
005400* This notice supersedes all prior notices & was updated 2024-04-16.
005500*
005600* This program is free software; you can redistribute it and/or modify it
005700* under the terms of the GNU General Public License as published by the
005800* Free Software Foundation; version 3 and later as revised for personal
005900* usage only and that includes use within a business but without
006000* repackaging or resale in any way.
006100*
006200* Distributed in the hope that it will be useful, but WITHOUT ANY
006300* WARRANTY; without even the implied warranty of MERCHANTABILITY or
006400* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006500* for more details.
006600*
006700*
007000 environment             division.
007100*===============================
007200*
007300 copy "envdiv.cob".
007400 input-output            section.
007500*------------------------------
007600*
008000 data                    division.
008100*===============================
008200 working-storage section.
008300*----------------------
008400*
008500 01  WS-Cum-Days-Literal.
008600*    Jan  Feb  Mar  Apr  May  Jun  Jul  Aug  Sep  Oct  Nov  Dec
008700     03  filler              pic 9(3)   value 0.
008800     03  filler              pic 9(3)   value 31.
008900     03  filler              pic 9(3)   value 59.
009000     03  filler              pic 9(3)   value 90.
009100     03  filler              pic 9(3)   value 120.
009200     03  filler              pic 9(3)   value 151.
009300     03  filler              pic 9(3)   value 181.
009400     03  filler              pic 9(3)   value 212.
009500     03  filler              pic 9(3)   value 243.
009600     03  filler              pic 9(3)   value 273.
009700     03  filler              pic 9(3)   value 304.
009800     03  filler              pic 9(3)   value 334.
009900 01  WS-Cum-Days redefines WS-Cum-Days-Literal.
010000     03  WS-Cum-Days-Tab     pic 9(3)   occurs 12.
010100*
010200 01  WS-Work.
010300     03  WS-Raw-Text         pic x(20).
010400     03  WS-Remainder1       pic x(20).
010500     03  WS-Remainder2       pic x(20).
010600     03  WS-Time-Part        pic x(8).
010700     03  WS-Ampm             pic xx.
010800     03  WS-Month9           pic 99.
010900     03  WS-Day9             pic 99.
011000     03  WS-Year-Tail        pic 99.
011100     03  WS-Hour9            pic 99.
011200     03  WS-Minute9          pic 99.
011300     03  WS-Hour24           pic 99.
011400     03  WS-Month-Sub        pic 9(2)       comp.
011500     03  WS-Which-Endpoint   pic x.
012000*
012100 01  WS-Opened-Date.
012200     03  WS-Opened-Year      pic 9(4).
012300     03  WS-Opened-Month     pic 99.
012400     03  WS-Opened-Day       pic 99.
012500     03  WS-Opened-Hour      pic 99.
012600     03  WS-Opened-Minute    pic 99.
012700     03  WS-Opened-Ok-Flag   pic x.
012800 01  WS-Opened-Date9 redefines WS-Opened-Date
012900                             pic 9(13).
013000*
013100 01  WS-Closed-Date.
013200     03  WS-Closed-Year      pic 9(4).
013300     03  WS-Closed-Month     pic 99.
013400     03  WS-Closed-Day       pic 99.
013500     03  WS-Closed-Hour      pic 99.
013600     03  WS-Closed-Minute    pic 99.
013700     03  WS-Closed-Ok-Flag   pic x.
013800 01  WS-Closed-Date9 redefines WS-Closed-Date
013900                             pic 9(13).
014000*
014100 01  WS-Day-Number-Work.
014200     03  WS-Dn-Year          pic 9(4).
014300     03  WS-Dn-Month         pic 99.
014400     03  WS-Dn-Day           pic 99.
014500     03  WS-Dn-Prior-Year    pic 9(4)       comp.
014600     03  WS-Dn-Leap-Rem      pic 9(3)       comp.
014700     03  WS-Dn-Leap-Flag     pic x.
014800     03  WS-Dn-Leap-Add      pic 9          comp.
014900     03  WS-Dn-Result        pic 9(7)       comp.
015000*
015100 01  WS-Span-Work.
015200     03  WS-Opened-Day-No    pic 9(7)       comp.
015300     03  WS-Closed-Day-No    pic 9(7)       comp.
015400     03  WS-Opened-Total-Min pic s9(9)      comp.
015500     03  WS-Closed-Total-Min pic s9(9)      comp.
015600     03  WS-Span-Minutes     pic s9(7)      comp.
015700     03  WS-Dow-Sun0         pic 9          comp.
015800     03  WS-Dow-Quotient     pic 9(6)       comp.
016000*
017000 linkage                 section.
017100****************
017200*
017300 copy "wsckdt.cob".
017400*
018000 procedure division using CK-Date-Parms.
018100*========================================
018200*
018300 ck-date-main.
018400*
018500     move     "N"  to  Dtp-Opened-Known  Dtp-Closed-Known
018600                       Dtp-Turnover-Known.
018700     move     99   to  Dtp-Hour-Opened.
018800     move     9    to  Dtp-Day-Of-Week.
018900     move     "N"  to  Dtp-Is-Weekend-Flag.
019000     move     zero to  Dtp-Turnover-Minutes.
019100*
019200     move     "N"  to  WS-Opened-Ok-Flag  WS-Closed-Ok-Flag.
019300*
019400     if       Dtp-Time-Opened-Text = spaces
019500              go to  ck-date-try-closed.
019600*
019700     move     "O"                   to  WS-Which-Endpoint.
019800     move     Dtp-Time-Opened-Text  to  WS-Raw-Text.
019900     perform  ck-parse-endpoint thru ck-parse-endpoint-exit.
020000*
020100 ck-date-try-closed.
020200     if       Dtp-Time-Closed-Text = spaces
020300              go to  ck-date-derive.
020400*
020500     move     "C"                   to  WS-Which-Endpoint.
020600     move     Dtp-Time-Closed-Text  to  WS-Raw-Text.
020700     perform  ck-parse-endpoint thru ck-parse-endpoint-exit.
020800*
020900 ck-date-derive.
021000*
021100*    Hour-Opened / Day-of-week come only from the OPEN stamp.
021200*
021300     if       WS-Opened-Ok-Flag not = "Y"
021400              go to  ck-date-turnover.
021500*
021600     move     "Y"               to  Dtp-Opened-Known.
021700     move     WS-Opened-Hour    to  Dtp-Hour-Opened.
021800*
021900     move     WS-Opened-Year    to  WS-Dn-Year.
022000     move     WS-Opened-Month   to  WS-Dn-Month.
022100     move     WS-Opened-Day     to  WS-Dn-Day.
022200     perform  ck-calc-day-number thru ck-calc-day-number-exit.
022300     move     WS-Dn-Result      to  WS-Opened-Day-No.
022400*
022500*    Day number is Sunday-anchored at zero - shift it round to
022600*    0=Monday ... 6=Sunday the way the manager's sheets expect.
022700*
022800     divide   WS-Opened-Day-No by 7 giving WS-Dow-Quotient
022900              remainder WS-Dow-Sun0.
023000     if       WS-Dow-Sun0 = zero
023100              move  6  to  Dtp-Day-Of-Week
023200     else
023300              subtract 1 from WS-Dow-Sun0 giving Dtp-Day-Of-Week.
023400*
023500     if       Dtp-Day-Of-Week >= 5
023600              move  "Y" to Dtp-Is-Weekend-Flag
023700     else
023800              move  "N" to Dtp-Is-Weekend-Flag.
023900*
024000 ck-date-turnover.
024100*
024200     if       WS-Opened-Ok-Flag not = "Y"  or
024300              WS-Closed-Ok-Flag not = "Y"
024400              go to  ck-date-main-exit.
024500*
024600     move     WS-Opened-Year    to  WS-Dn-Year.
024700     move     WS-Opened-Month   to  WS-Dn-Month.
024800     move     WS-Opened-Day     to  WS-Dn-Day.
024900     perform  ck-calc-day-number thru ck-calc-day-number-exit.
025000     move     WS-Dn-Result      to  WS-Opened-Day-No.
025100*
025200     move     WS-Closed-Year    to  WS-Dn-Year.
025300     move     WS-Closed-Month   to  WS-Dn-Month.
025400     move     WS-Closed-Day     to  WS-Dn-Day.
025500     perform  ck-calc-day-number thru ck-calc-day-number-exit.
025600     move     WS-Dn-Result      to  WS-Closed-Day-No.
025700*
025800     compute  WS-Opened-Total-Min =
025900              (WS-Opened-Day-No * 1440) + (WS-Opened-Hour * 60)
026000                  + WS-Opened-Minute.
026100     compute  WS-Closed-Total-Min =
026200              (WS-Closed-Day-No * 1440) + (WS-Closed-Hour * 60)
026300                  + WS-Closed-Minute.
026400*
026500     compute  WS-Span-Minutes =
026600              WS-Closed-Total-Min - WS-Opened-Total-Min.
026700*
026800     if       WS-Span-Minutes < zero
026900              go to  ck-date-main-exit.
027000*
027100     move     "Y"               to  Dtp-Turnover-Known.
027200     compute  Dtp-Turnover-Minutes = WS-Span-Minutes.
027300*
027400 ck-date-main-exit.
027500     goback.
027600*
027700*
027800*    Parses WS-Raw-Text ("M/D/YY, H:MM AM/PM") for whichever
027900*    endpoint WS-Which-Endpoint names, filling WS-Opened-xxx or
028000*    WS-Closed-xxx and their -Ok-Flag.
028100*
028200 ck-parse-endpoint.
028300*
028400     unstring WS-Raw-Text delimited by "/"
028500              into WS-Month9  WS-Day9  WS-Remainder1.
028600*
028700     unstring WS-Remainder1 delimited by ","
028800              into WS-Year-Tail  WS-Remainder2.
028900*
029000     unstring WS-Remainder2 delimited by all space
029100              into WS-Time-Part  WS-Ampm.
029200*
029300     unstring WS-Time-Part delimited by ":"
029400              into WS-Hour9  WS-Minute9.
029500*
029600     if       WS-Month9 not numeric  or
029700              WS-Day9 not numeric    or
029800              WS-Hour9 not numeric   or
029900              WS-Minute9 not numeric or
030000              WS-Month9 < 1 or WS-Month9 > 12  or
030100              WS-Day9   < 1 or WS-Day9   > 31  or
030200              WS-Hour9  < 1 or WS-Hour9  > 12  or
030300              WS-Minute9 > 59
030400              go to  ck-parse-endpoint-exit.
030500*
030600     move     WS-Hour9  to  WS-Hour24.
030700     if       WS-Ampm = "PM" and WS-Hour9 < 12
030800              add  12 to WS-Hour24.
030900     if       WS-Ampm = "AM" and WS-Hour9 = 12
031000              move zero to WS-Hour24.
031100*
031200     if       WS-Which-Endpoint = "O"
031300              compute WS-Opened-Year = 2000 + WS-Year-Tail
031400              move    WS-Month9  to WS-Opened-Month
031500              move    WS-Day9    to WS-Opened-Day
031600              move    WS-Hour24  to WS-Opened-Hour
031700              move    WS-Minute9 to WS-Opened-Minute
031800              move    "Y"        to WS-Opened-Ok-Flag
031900     else
032000              compute WS-Closed-Year = 2000 + WS-Year-Tail
032100              move    WS-Month9  to WS-Closed-Month
032200              move    WS-Day9    to WS-Closed-Day
032300              move    WS-Hour24  to WS-Closed-Hour
032400              move    WS-Minute9 to WS-Closed-Minute
032500              move    "Y"        to WS-Closed-Ok-Flag.
032600*
032700 ck-parse-endpoint-exit.
032800     exit.
032900*
033000*
033100*    Day-number (proleptic Gregorian, arbitrary epoch) for
033200*    WS-Dn-Year/Month/Day - used for both day-of-week and for
033300*    the turnover span.  Leap count must run off COMPLETED
033400*    years only, so year/4-year/100+year/400 uses Dn-Year less
033500*    one, and the leap day itself is added back explicitly for
033600*    any date in March or later of a leap Dn-Year.
033700*
033800 ck-calc-day-number.
033900*
034000     subtract 1 from WS-Dn-Year giving WS-Dn-Prior-Year.
034100*
034200     compute  WS-Dn-Result =
034300              (WS-Dn-Prior-Year * 365)
034400            + (WS-Dn-Prior-Year / 4)
034500            - (WS-Dn-Prior-Year / 100)
034600            + (WS-Dn-Prior-Year / 400)
034700            + WS-Cum-Days-Tab (WS-Dn-Month)
034800            + WS-Dn-Day.
034900*
035000     move     "N"  to  WS-Dn-Leap-Flag.
035100     move     zero to  WS-Dn-Leap-Add.
035200     if       WS-Dn-Month > 2
035300              divide WS-Dn-Year by 4 giving WS-Dn-Prior-Year
035400                       remainder WS-Dn-Leap-Rem
035500              if      WS-Dn-Leap-Rem = zero
035600                      divide WS-Dn-Year by 100 giving WS-Dn-Prior-Year
035700                               remainder WS-Dn-Leap-Rem
035800                      if      WS-Dn-Leap-Rem not = zero
035900                              move "Y" to WS-Dn-Leap-Flag
036000                      else
036100                              divide WS-Dn-Year by 400 giving
036200                                       WS-Dn-Prior-Year
036300                                       remainder WS-Dn-Leap-Rem
036400                              if      WS-Dn-Leap-Rem = zero
036500                                      move "Y" to WS-Dn-Leap-Flag.
036600*
036700     if       WS-Dn-Leap-Flag = "Y"
036800              move  1  to  WS-Dn-Leap-Add
036900              add   WS-Dn-Leap-Add to WS-Dn-Result.
037000*
037100 ck-calc-day-number-exit.
037200     exit.

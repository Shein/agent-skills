000100********************************************
000200*                                          *
000300*  Record Definition For Enriched Check Fact*
000400*        (Checks-Fact)                      *
000500*     Uses Fct-Payment-Id as key             *
000600********************************************
000700*  File size 356 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 18/11/25 vbc - Created - all of Chk- plus the derived block.
001200* 25/11/25 vbc - Money moved to comp-3 now this is our own
001300*                store and not a straight copy of the POS text.
001400* 04/12/25 vbc - Tip-Pct widened 9(3)v99, cap 999.99 confirmed
001500*                with night audit.
001600* 12/12/25 vbc - Added Fct-Has-Void-Flag, forgot it first pass.
001700*
001800 01  CK-Fact-Check-Record.
001900     03  Fct-Payment-Id          pic x(24).
002000     03  Fct-Check-No            pic 9(8).
002100     03  Fct-Business-Date       pic x(10).
002200     03  Fct-Time-Opened         pic x(20).
002300     03  Fct-Time-Closed         pic x(20).
002400     03  Fct-Server-Name         pic x(30).
002500     03  Fct-Revenue-Center      pic x(20).
002600     03  Fct-Table-Name          pic x(10).
002700     03  Fct-Tab-Name            pic x(20).
002800     03  Fct-Guest-Count         pic 9(3)        comp.
002900     03  Fct-Money.
003000         05  Fct-Subtotal-Cents     pic s9(9)    comp-3.
003100         05  Fct-Discount-Cents     pic s9(9)    comp-3.
003200         05  Fct-Tax-Cents          pic s9(9)    comp-3.
003300         05  Fct-Tip-Cents          pic s9(9)    comp-3.
003400         05  Fct-Gratuity-Cents     pic s9(9)    comp-3.
003500         05  Fct-Total-Cents        pic s9(9)    comp-3.
003600     03  Fct-Source              pic x(12).
003700     03  Fct-Order-No            pic 9(8)        comp.
003800*
003900* Derived block - computed by ck010 via ckdate/ckmony/ckclas.
004000*
004100     03  Fct-Derived.
004200         05  Fct-Server-Id          pic 9(5)     comp.
004300         05  Fct-Rev-Center-Id       pic 9(5)     comp.
004400         05  Fct-Turnover-Minutes    pic s9(5)v9  comp-3.
004500         05  Fct-Turnover-Known      pic x.
004600         05  Fct-Hour-Opened         pic 9(2)     comp.
004700         05  Fct-Day-Of-Week         pic 9(1)     comp.
004800         05  Fct-Is-Weekend-Flag     pic x.
004900         05  Fct-Meal-Period         pic x(10).
005000         05  Fct-Party-Size-Cat      pic x(12).
005100         05  Fct-Tip-Pct             pic 9(3)v99  comp-3.
005200         05  Fct-Tip-Pct-Known       pic x.
005300         05  Fct-Avg-Per-Guest-Cents pic s9(7)    comp-3.
005400         05  Fct-Avg-Guest-Known     pic x.
005500         05  Fct-Has-Discount-Flag   pic x.
005600         05  Fct-Has-Void-Flag       pic x.
005700     03  filler                  pic x(12).

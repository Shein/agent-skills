000100********************************************
000200*                                          *
000300*  Record Definition For Check Header       *
000400*           (Checks-In)                     *
000500*     Uses Chk-Payment-Id as key             *
000600********************************************
000700*  File size 268 bytes.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 14/11/25 vbc - Created from the POS daily extract layout
001200*                supplied by the night-audit vendor.
001300* 21/11/25 vbc - Widened Chk-Server-Name to x(30), was x(24).
001400* 03/12/25 vbc - Added Chk-Tab-Name, filler reduced.
001500* 09/12/25 vbc - Money fields confirmed signed (refunds go
001600*                negative) - changed to S9(9) throughout.
001700*
001800 01  CK-Check-Record.
001900     03  Chk-Payment-Id          pic x(24).
002000     03  Chk-Check-No            pic 9(8).
002100     03  Chk-Business-Date       pic x(10).
002200     03  Chk-Time-Opened         pic x(20).
002300     03  Chk-Time-Closed         pic x(20).
002400     03  Chk-Server-Name         pic x(30).
002500     03  Chk-Revenue-Center      pic x(20).
002600     03  Chk-Table-Name          pic x(10).
002700     03  Chk-Tab-Name            pic x(20).
002800     03  Chk-Guest-Count         pic 9(3).
002900     03  Chk-Subtotal-Cents      pic s9(9).
003000     03  Chk-Discount-Cents      pic s9(9).
003100     03  Chk-Tax-Cents           pic s9(9).
003200     03  Chk-Tip-Cents           pic s9(9).
003300     03  Chk-Gratuity-Cents      pic s9(9).
003400     03  Chk-Total-Cents         pic s9(9).
003500     03  Chk-Source              pic x(12).
003600     03  Chk-Order-No            pic 9(8).
003700     03  Chk-Item-Count          pic 9(3).
003800     03  Chk-Payment-Count       pic 9(2).
003900     03  Chk-Discount-Count      pic 9(2).
004000     03  filler                  pic x(14).

000100********************************************
000200*                                          *
000300*  Linkage Block Passed To ckvald            *
000400*   Vld-Mode Selects Which Check Ck010       *
000500*   Wants Validated/Derived On This Call      *
000600********************************************
000700*
000800* 22/11/25 vbc - Created.
000900* 28/11/25 vbc - Split into T/L/F modes rather than validating
001000*                the whole check in one call - ck010 already
001100*                has the item loop built, easier to call us
001200*                once per line than hand us a table.
001300* 09/12/25 vbc - Added the four *-Known flags - zero is a
001400*                perfectly good check total, we can't treat it
001500*                as "missing" the way ckmony flags a blank.
002000*
002100 01  CK-Vald-Parms.
002200     03  Vld-Mode                    pic x.
002300*
002400*        ---- check-header totals, Vld-Mode = "T" ----
002500*
002600     03  Vld-Subtotal-Cents          pic s9(9)   comp-3.
002700     03  Vld-Subtotal-Known-Flag     pic x.
002800     03  Vld-Discount-Cents         pic s9(9)   comp-3.
002900     03  Vld-Tax-Cents              pic s9(9)   comp-3.
003000     03  Vld-Tax-Known-Flag          pic x.
003100     03  Vld-Tip-Cents              pic s9(9)   comp-3.
003200     03  Vld-Tip-Known-Flag          pic x.
003300     03  Vld-Gratuity-Cents         pic s9(9)   comp-3.
003400     03  Vld-Gratuity-Known-Flag     pic x.
003500     03  Vld-Total-Cents            pic s9(9)   comp-3.
003600     03  Vld-Total-Known-Flag        pic x.
003700     03  Vld-Sum-Payment-Amt-Cents   pic s9(9)   comp-3.
003800     03  Vld-Sum-Payment-Total-Cents pic s9(9)   comp-3.
003900     03  Vld-Sum-Payment-Tip-Cents   pic s9(9)   comp-3.
004000     03  Vld-Sum-Payment-Grat-Cents  pic s9(9)   comp-3.
004100     03  Vld-Sum-Line-Net-Cents      pic s9(9)   comp-3.
004200     03  Vld-Sum-Line-Gross-Cents    pic s9(9)   comp-3.
004300     03  Vld-Total-Mismatch-Flag     pic x.
004400     03  Vld-Tip-Derived-Flag        pic x.
004500     03  Vld-Gratuity-Derived-Flag   pic x.
004600     03  Vld-Total-Derived-Flag      pic x.
004700     03  Vld-Tax-Derived-Flag        pic x.
005000*
005100*        ---- one line item, Vld-Mode = "L" ----
005200*
005300     03  Vld-Line-Qty                pic 9(4)v99 comp-3.
005400     03  Vld-Line-Qty-Known-Flag     pic x.
005500     03  Vld-Line-Price-Cents        pic s9(7)   comp-3.
005600     03  Vld-Line-Price-Known-Flag   pic x.
005700     03  Vld-Line-Discount-Cents     pic s9(7)   comp-3.
005800     03  Vld-Line-Total-Cents        pic s9(9)   comp-3.
005900     03  Vld-Line-Total-Known-Flag   pic x.
006000     03  Vld-Line-Tax-Cents          pic s9(7)   comp-3.
006050     03  Vld-Line-Tax-Known-Flag     pic x.
006100     03  Vld-Line-Tot-Tax-Cents      pic s9(9)   comp-3.
006150     03  Vld-Line-Tot-Tax-Known-Flag pic x.
006200     03  Vld-Line-Mismatch-Flag      pic x.
006300     03  Vld-Line-Total-Derived-Flag pic x.
006400     03  Vld-Line-Gross-Derived-Flag pic x.
006500*
006600*        ---- completeness, Vld-Mode = "F" ----
006700*
006800     03  Vld-Item-Count              pic 9(3)    comp.
006900     03  Vld-Payment-Count           pic 9(2)    comp.
007000     03  Vld-Payment-Amt-Known-Flag  pic x.
007100     03  Vld-Check-No-Present-Flag   pic x.
007200     03  Vld-Time-Opened-Present-Flag pic x.
007300     03  Vld-Server-Present-Flag     pic x.
007400     03  Vld-Error-Count             pic 9(3)    comp.
007500     03  Vld-Complete-Flag           pic x.
007600     03  filler                      pic x(4).

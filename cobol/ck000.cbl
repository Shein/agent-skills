000100******************************************************************
000200*                                                                *
000300*                  Check Analytics   Night Run Driver            *
000400*        Backfill Or Daily Load Of The Prior Night's Files       *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100      program-id.         ck000.
001200*
001300*    Author.             V B Coen FBCS, FIDM, FIDPM.
001400*
001500*    Installation.       Applewood Computers, for Quality Italian,
001600*                         NYC.
001700*
001800*    Date-Written.       22/11/1985.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1985-2026 & later, Vincent
002300*                         Bryan Coen.  Distributed under the GNU
002400*                         General Public License.  See the file
002500*                         COPYING for details.
002600*
002700*    Remarks.            Night run driver for the restaurant check
002800*                         analytics batch.  Reads the run-control
002900*                         file for the business dates night audit
003000*                         has dropped files for, skips anything the
003100*                         load log already shows complete, and
003200*                         CALLs ck010 once per date that still
003300*                         needs loading.
003400*
003500*    Called modules.     ck010.
003600*
003700* Changes:
003800* 22/11/85 vbc -     Created - taken from py000, unattended version,
003900*                     the terminal date-entry screen has no business
004000*                     in a night batch stream.
004100* 03/12/85 vbc -     Added the Llg-Status scan so a re-run of a
004200*                     partially loaded night does not reload dates
004300*                     already marked complete.
004400* 14/06/88 vbc - 1.1 Ctl-Limit-N added - Pete wants to cap a backfill
004500*                     run to a handful of days while he is testing
004600*                     on the development box.
004700* 09/02/91 vbc -     Out-of-order business dates in the control file
004800*                     now abort the run instead of loading silently -
004900*                     night audit mis-sorted a week's worth of files
005000*                     in Jan and we posted them in the wrong order.
005100* 17/08/94 rdp -     Daily mode "no new files" message added per
005200*                     Sarah's request - the log was silent on quiet
005300*                     nights and she thought the job had died.
005400* 30/11/98 vbc -     Y2K READINESS REVIEW - Ctl-Business-Date and
005500*                     Llg-Business-Date are stored CCYY-MM-DD
005600*                     throughout, compared as PIC X(10), no two-digit
005700*                     year arithmetic anywhere in this module. Clean.
005800* 11/04/02 tkw -     WS-Checks-Loaded-Total/WS-Items-Loaded-Total
005900*                     widened, a full year backfill was wrapping the
006000*                     old PIC 9(5) item total.
006100* 19/09/25 vbc - 3.3 Version update and builds reset for the new
006200*                     reporting suite.
006300*
006400*************************************************************************
006500*
006600* Copyright Notice.
006700* ****************
006800*
006900* These files and programs are part of the Applewood Computers
007000* Accounting System and are copyright (c) Vincent B Coen, 1985-2026
007100* and later.
007200*
007300* This program is free software; you can redistribute it and/or
007400* modify it under the terms of the GNU General Public License as
007500* published by the Free Software Foundation; version 3 and later.
007600*
007700* Persons interested in repackaging, redevelopment for the purpose
007800* of resale or distribution in a rental mode must get in touch with
007900* the copyright holder with your commercial plans and proposals.
008000*
008100* ACAS is distributed in the hope that it will be useful, but
008200* WITHOUT ANY WARRANTY; without even the implied warranty of
008300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008400*
008500*************************************************************************
008600*
008700 environment             division.
008800*===============================
008900*
009000 copy "envdiv.cob".
009100*
009200 input-output            section.
009300 file-control.
009400     select RCTL-IN     assign to "RCTLIN"
009500                         organization is line sequential
009600                         file status is WS-Rctl-Status.
009700     select CK-LOAD-LOG assign to "CKLLGIN"
009800                        organization is line sequential
009900                        file status is WS-Llg-Status.
010000*
010100 data                    division.
010200*===============================
010300*
010400 file section.
010500*
010600 fd  RCTL-IN
010700     record contains 96 characters.
010800 copy "wsckctl.cob".
010900*
011000 fd  CK-LOAD-LOG
011100     record contains 120 characters.
011200 copy "wsckllg.cob".
011300*
011400 working-storage section.
011500*------------------------
011600*
011700 77  Prog-Name               pic x(15) value "CK000 (1.1.00)".
011800*
011900 01  WS-Data.
012000     03  WS-Rctl-Status      pic xx.
012100     03  WS-Llg-Status       pic xx.
012200     03  WS-Rctl-Eof-Flag    pic x             value "N".
012300         88  WS-Rctl-Eof                       value "Y".
012400     03  WS-Llg-Eof-Flag     pic x             value "N".
012500         88  WS-Llg-Eof                        value "Y".
012600     03  WS-Found-Complete-Flag
012700                             pic x             value "N".
012800         88  WS-Found-Complete                 value "Y".
012900     03  filler              pic x(10).
013000*
013100 01  WS-Counters.
013200     03  WS-Dates-Seen       pic 9(5)    comp  value zero.
013300     03  WS-Dates-Loaded     pic 9(5)    comp  value zero.
013400     03  WS-Dates-Skipped    pic 9(5)    comp  value zero.
013500     03  WS-Dates-Errored    pic 9(5)    comp  value zero.
013600     03  WS-Checks-Loaded-Total
013700                             pic 9(8)    comp  value zero.
013800     03  WS-Items-Loaded-Total
013900                             pic 9(9)    comp  value zero.
014000     03  filler              pic x(06).
014100*
014200 01  WS-Last-Date-Seen       pic x(10)   value spaces.
014300*
014400*        Redefine #1 - business date broken into year/month/day so
014500*        we can tell night audit dropped the files in order without
014600*        an intrinsic function anywhere near the comparison.
014700*
014800 01  WS-Date-Check.
014900     03  WS-This-Date        pic x(10)   value spaces.
015000     03  WS-Prior-Date       pic x(10)   value spaces.
015100 01  WS-Date-Check-Redef redefines WS-Date-Check.
015200     03  WS-This-Date-Parts.
015300         05  WS-This-Year    pic 9(4).
015400         05  filler          pic x.
015500         05  WS-This-Month   pic 9(2).
015600         05  filler          pic x.
015700         05  WS-This-Day     pic 9(2).
015800     03  WS-Prior-Date-Parts.
015900         05  WS-Prior-Year   pic 9(4).
016000         05  filler          pic x.
016100         05  WS-Prior-Month  pic 9(2).
016200         05  filler          pic x.
016300         05  WS-Prior-Day    pic 9(2).
016400*
016500*        Redefine #2 - run-mode diagnostic flags, walked once at
016600*        the end of the run for the same kind of month-end tally
016700*        the other CK modules keep.
016800*
016900 01  WS-Run-Mode-Flags.
017000     03  WS-Was-Backfill-Flag
017100                             pic x         value "N".
017200     03  WS-Was-Daily-Flag   pic x         value "N".
017300     03  WS-Was-Capped-Flag  pic x         value "N".
017400 01  WS-Run-Mode-Flags-Redef redefines WS-Run-Mode-Flags.
017500     03  WS-Run-Mode-Flag-Tab
017600                             pic x         occurs 3.
017700*
017800 01  WS-Tally-Sub            pic 9(1)    comp  value zero.
017900 01  WS-Tally-On-Count       pic 9(1)    comp  value zero.
018000*
018100*        Redefine #3 - the grand item total read back unsigned, so
018200*        a negative total (a CALL that went wrong and handed us
018300*        back garbage in the linkage block) gets caught before it
018400*        lands in the totals line of the run log.
018500*
018600 01  WS-Items-Total-Signed   pic s9(9)   comp-3 value zero.
018700 01  WS-Items-Total-Redef redefines WS-Items-Total-Signed.
018800     03  WS-Items-Total-Unsigned
018900                             pic 9(9)    comp-3.
019000*
019100 01  Error-Messages.
019200     03  CK001               pic x(40)
019300         value "CK001 Run control file will not open -".
019400     03  CK002               pic x(40)
019500         value "CK002 Load log file will not open -".
019600     03  CK003               pic x(48)
019700         value "CK003 Business dates out of chronological order".
019800     03  CK004               pic x(30)
019900         value "CK004 No new files to load -".
020000*
020100 01  WS-Term-Code            pic 99      value zero.
020200*
020300 linkage section.
020400*================
020500*
020600 copy "wsckcll.cob".
020700*
020800 procedure division.
020900*===================
021000*
021100 AA000-Main.
021200*
021300     perform AA010-Open-Control    thru AA010-Exit.
021400     perform AA012-Read-Next-Date  thru AA012-Exit.
021500     perform AA020-Process-Dates   thru AA020-Exit
021600         until WS-Rctl-Eof.
021700     perform AA040-Print-Totals    thru AA040-Exit.
021800     perform AA045-Sanity-Check-Totals thru AA045-Exit.
021900     perform AA048-Tally-Run-Mode  thru AA048-Exit.
022000     close RCTL-IN CK-LOAD-LOG.
022100     goback.
022200*
022300 AA010-Open-Control.
022400*
022500     open input RCTL-IN.
022600     if       WS-Rctl-Status not = "00"
022700              display CK001 " " WS-Rctl-Status upon console
022800              move 8 to WS-Term-Code
022900              goback
023000     end-if.
023100*
023200*    First record in the run-control file is always the parameter
023300*    record - the business-date detail follows it.
023400*
023500     read RCTL-IN into CK-Run-Parm-Record
023600         at end
023700              display CK001 " empty file" upon console
023800              move 8 to WS-Term-Code
023900              goback
024000     end-read.
024100     if       Ctl-Run-Mode = "BACKFILL "
024200              move "Y" to WS-Was-Backfill-Flag
024300     else
024400              move "Y" to WS-Was-Daily-Flag
024500     end-if.
024600     move zero to WS-Dates-Seen WS-Dates-Loaded WS-Dates-Skipped
024700                   WS-Dates-Errored WS-Checks-Loaded-Total
024800                   WS-Items-Loaded-Total.
024900     move spaces to WS-Last-Date-Seen WS-Prior-Date.
025000 AA010-Exit.
025100     exit.
025200*
025300 AA012-Read-Next-Date.
025400*
025500     read RCTL-IN into CK-Run-Control-Record
025600         at end
025700              move "Y" to WS-Rctl-Eof-Flag
025800     end-read.
025900 AA012-Exit.
026000     exit.
026100*
026200 AA020-Process-Dates.
026300*
026400     add 1 to WS-Dates-Seen.
026500     move Ctl-Business-Date to WS-This-Date.
026600     perform AA025-Check-Date-Order thru AA025-Exit.
026700     move WS-This-Date to WS-Prior-Date.
026800     move WS-This-Date to WS-Last-Date-Seen.
026900*
027000     if       Ctl-Limit-N > zero
027100          and WS-Dates-Loaded >= Ctl-Limit-N
027200              move "Y" to WS-Was-Capped-Flag
027300              move "Y" to WS-Rctl-Eof-Flag
027400              go to AA020-Exit
027500     end-if.
027600*
027700     perform AA028-Already-Loaded thru AA028-Exit.
027800     if       WS-Found-Complete and Ctl-Skip-Loaded-Flag = "Y"
027900              add 1 to WS-Dates-Skipped
028000              display Ctl-Business-Date " already complete - skipped"
028100                       upon console
028200     else
028300              perform AA030-Call-Loader thru AA030-Exit
028400     end-if.
028500*
028600     perform AA012-Read-Next-Date thru AA012-Exit.
028700 AA020-Exit.
028800     exit.
028900*
029000 AA025-Check-Date-Order.
029100*
029200     if       WS-Prior-Date not = spaces
029300              and WS-This-Date < WS-Prior-Date
029400              display CK003 " " Ctl-Business-Date upon console
029500              move 12 to WS-Term-Code
029600              close RCTL-IN CK-LOAD-LOG
029700              goback
029800     end-if.
029900 AA025-Exit.
030000     exit.
030100*
030200 AA028-Already-Loaded.
030300*
030400     move "N" to WS-Found-Complete-Flag.
030500     open input CK-LOAD-LOG.
030600     if       WS-Llg-Status not = "00"
030700              go to AA028-Exit
030800     end-if.
030900     move "N" to WS-Llg-Eof-Flag.
031000     perform AA029-Read-Log-Record thru AA029-Exit
031100         until WS-Llg-Eof.
031200     close CK-LOAD-LOG.
031300 AA028-Exit.
031400     exit.
031500*
031600 AA029-Read-Log-Record.
031700*
031800     read CK-LOAD-LOG
031900         at end
032000              move "Y" to WS-Llg-Eof-Flag
032100         not at end
032200              if Llg-Business-Date = Ctl-Business-Date
032300                 and Llg-Status = "complete"
032400                 move "Y" to WS-Found-Complete-Flag
032500              end-if
032600     end-read.
032700 AA029-Exit.
032800     exit.
032900*
033000 AA030-Call-Loader.
033100*
033200     move Ctl-Business-Date to WS-CK-Business-Date.
033300     move Ctl-Source-File   to WS-CK-Source-File.
033400     move zero              to WS-CK-Term-Code
033500                                WS-CK-Checks-Loaded
033600                                WS-CK-Items-Loaded.
033700*
033800     display "loading " Ctl-Business-Date " from " Ctl-Source-File
033900             upon console.
034000     call "ck010" using WS-CK-Calling-Data.
034100*
034200     if       WS-CK-Term-Code = zero
034300              add 1 to WS-Dates-Loaded
034400              add WS-CK-Checks-Loaded to WS-Checks-Loaded-Total
034500              add WS-CK-Items-Loaded  to WS-Items-Loaded-Total
034600     else
034700              add 1 to WS-Dates-Errored
034800              display "   ck010 returned " WS-CK-Term-Code
034900                      " for " Ctl-Business-Date upon console
035000     end-if.
035100 AA030-Exit.
035200     exit.
035300*
035400 AA040-Print-Totals.
035500*
035600     if       WS-Was-Daily-Flag = "Y"
035700              and WS-Dates-Loaded = zero
035800              and WS-Dates-Errored = zero
035900              display CK004 " last loaded date was " WS-Last-Date-Seen
036000                      upon console
036100              go to AA040-Exit
036200     end-if.
036300*
036400     display "CK000 run complete." upon console.
036500     display "  dates seen      : " WS-Dates-Seen    upon console.
036600     display "  dates loaded    : " WS-Dates-Loaded  upon console.
036700     display "  dates skipped   : " WS-Dates-Skipped upon console.
036800     display "  dates errored   : " WS-Dates-Errored upon console.
036900     display "  checks loaded   : " WS-Checks-Loaded-Total
037000             upon console.
037100     display "  items loaded    : " WS-Items-Loaded-Total
037200             upon console.
037300 AA040-Exit.
037400     exit.
037500*
037600 AA045-Sanity-Check-Totals.
037700*
037800*    Pete's fat-fingered CALL from the 1988 test rig handed this
037900*    module a negative item count once - read the total back off
038000*    the unsigned redefine and make sure it still makes sense.
038100*
038200     move WS-Items-Loaded-Total to WS-Items-Total-Signed.
038300     if       WS-Items-Total-Signed < zero
038400              display "CK005 negative item total - run log suspect"
038500                      upon console
038600     else
038700              if WS-Items-Total-Unsigned not = WS-Items-Loaded-Total
038800                 display "CK005 item total redefine mismatch"
038900                         upon console
039000              end-if
039100     end-if.
039200 AA045-Exit.
039300     exit.
039400*
039500 AA048-Tally-Run-Mode.
039600*
039700*    Marketing's month-end balancing report wants a one-line count
039800*    of how many backfill-versus-daily runs happened this period -
039900*    this keeps the three flags in step with the totals above.
040000*
040100     move zero to WS-Tally-On-Count.
040200     perform AA049-Tally-One-Flag thru AA049-Exit
040300         varying WS-Tally-Sub from 1 by 1
040400         until WS-Tally-Sub > 3.
040500     display "  run-mode flags on: " WS-Tally-On-Count upon console.
040600 AA048-Exit.
040700     exit.
040800*
040900 AA049-Tally-One-Flag.
041000*
041100     if       WS-Run-Mode-Flag-Tab (WS-Tally-Sub) = "Y"
041200              add 1 to WS-Tally-On-Count
041300     end-if.
041400 AA049-Exit.
041500     exit.

000100 identification          division.
000200*===============================
000300*
000400*
000500     program-id.         ckvald.
000600*
000700*    author.             V B Coen FBCS, FIDM, FIDPM, 22/11/2025.
000800*                        For Quality Italian / Applewood Computers.
000900*
001000*    installation.       Quality Italian, New York NY - Night Audit.
001100*
001200*    date-written.       22/11/1985.
001300*
001400*    date-compiled.
001500*
001600*    security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
001700*                        Distributed under the GNU General Public License.
001800*                        See the file COPYING for details.
001900*
002000*    remarks.            Check Arithmetic Validation / Derivation.
002100*                        One call per check for the header totals
002200*                        (Vld-Mode "T"), one call per line item
002300*                        (Vld-Mode "L"), and one closing call per
002400*                        check (Vld-Mode "F") once ck010 has the
002500*                        error count totted up, to settle whether
002600*                        the check counts as complete.
002700*
002800*                        Carries over the check-digit routine's
002900*                        habit of a single small verification
003000*                        paragraph per call rather than a run of
003100*                        its own - ck010 drives the loop, we just
003200*                        get asked about one thing at a time.
003300*
003400*    version.            1.00 of 22/11/1985.
003500*
003600* Changes:
003700* 22/11/85 vbc - 1.0.00 Created.
003800* 28/11/25 vbc -    .01 Split into T/L/F modes - was one mode
003900*                      doing everything and the linkage record
004000*                      had got unreadable.
004100* 05/12/25 vbc -    .02 Total-mismatch test now only fires when
004200*                      ALL FIVE header money fields came in
004300*                      known - was firing off derived values too
004400*                      and flagging checks that were never meant
004500*                      to be checked.
004600* 11/12/25 vbc -    .03 Tax fallback of half a cent or less now
004700*                      forced to zero, per night audit's request
004800*                      - rounding noise was showing as tax due.
004900* 19/09/25 vbc - 3.3.00 Version update and builds reset.
005000*
005100*
005200* Copyright Notice.
005300* ****************
005400*
005500* This notice supersedes all prior notices & was updated 2024-04-16.
005600*
005700* This program is free software; you can redistribute it and/or modify it
005800* under the terms of the GNU General Public License as published by the
005900* Free Software Foundation; version 3 and later as revised for personal
006000* usage only and that includes use within a business but without
006100* repackaging or resale in any way.
006200*
006300* Distributed in the hope that it will be useful, but WITHOUT ANY
006400* WARRANTY; without even the implied warranty of MERCHANTABILITY or
006500* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
006600* for more details.
006700*
006800*
007000 environment             division.
007100*===============================
007200*
007300 copy "envdiv.cob".
007400 input-output            section.
007500*------------------------------
007600*
008000 data                    division.
008100*===============================
008200 working-storage section.
008300*----------------------
008400*
008500 01  WS-Tolerance-Literal.
008600     03  filler              pic s9(3)   value +5.
008700 01  WS-Tolerance redefines WS-Tolerance-Literal.
008800     03  WS-Tolerance-Cents  pic s9(3)   comp.
008900*
009000 01  WS-Total-Diff-Signed.
009100     03  WS-Total-Diff-Cents pic s9(9)   comp-3.
009200 01  WS-Total-Diff-Unsigned redefines WS-Total-Diff-Signed.
009300     03  WS-Total-Diff-Abs   pic 9(9)    comp-3.
009400*
009500 01  WS-Line-Diff-Signed.
009600     03  WS-Line-Diff-Cents  pic s9(9)   comp-3.
009700 01  WS-Line-Diff-Unsigned redefines WS-Line-Diff-Signed.
009800     03  WS-Line-Diff-Abs    pic 9(9)    comp-3.
009900*
010000 01  WS-Identity-Flags.
010100     03  WS-Id-Check-No-Flag pic x.
010200     03  WS-Id-Time-Flag     pic x.
010300     03  WS-Id-Server-Flag   pic x.
010400 01  WS-Identity-Tab redefines WS-Identity-Flags.
010500     03  WS-Id-Flag-Tab      pic x       occurs 3.
010600*
010700 01  WS-Work.
010800     03  WS-Expected-Total   pic s9(9)   comp-3.
010900     03  WS-Expected-Line    pic s9(9)   comp-3.
011000     03  WS-Tax-Try-A        pic s9(9)   comp-3.
011100     03  WS-Tax-Try-B        pic s9(9)   comp-3.
011200     03  WS-Id-Sub           pic 9       comp.
011300     03  WS-Id-Have-One-Flag pic x.
012000*
013000 linkage                 section.
013100****************
013200*
013300 copy "wsckvld.cob".
013400*
014000 procedure division using CK-Vald-Parms.
014100*========================================
014200*
014300 ck-vald-main.
014400*
014500     if       Vld-Mode = "T"
014600              perform ck-vald-check-total thru
014700                      ck-vald-check-total-exit
014800     else
014900     if       Vld-Mode = "L"
015000              perform ck-vald-line-total thru
015100                      ck-vald-line-total-exit
015200     else
015300     if       Vld-Mode = "F"
015400              perform ck-vald-completeness thru
015500                      ck-vald-completeness-exit.
015600*
015700     goback.
015800*
015900*
016000*    Header totals - derive any of tip/gratuity/total/tax that
016100*    came in unknown, then, only when every one of the five
016200*    money fields came in KNOWN, test expected vs actual.
016300*
016400 ck-vald-check-total.
016500*
016600     move     "N"  to  Vld-Tip-Derived-Flag    Vld-Gratuity-Derived-Flag
016700                       Vld-Total-Derived-Flag  Vld-Tax-Derived-Flag
016800                       Vld-Total-Mismatch-Flag.
016900*
017000     if       Vld-Tip-Known-Flag not = "Y"
017100              move  Vld-Sum-Payment-Tip-Cents  to  Vld-Tip-Cents
017200              move  "Y"                        to  Vld-Tip-Derived-Flag.
017300*
017400     if       Vld-Gratuity-Known-Flag not = "Y"
017500              move  Vld-Sum-Payment-Grat-Cents to  Vld-Gratuity-Cents
017600              move  "Y"                   to  Vld-Gratuity-Derived-Flag.
017700*
017800     if       Vld-Total-Known-Flag not = "Y"
017900              if    Vld-Payment-Count > zero
018000                    move  Vld-Sum-Payment-Total-Cents to Vld-Total-Cents
018100              else
018200                    compute Vld-Total-Cents =
018300                            Vld-Sum-Payment-Amt-Cents
018400                          + Vld-Tip-Cents + Vld-Gratuity-Cents
018500              end-if
018600              move  "Y"                        to  Vld-Total-Derived-Flag.
018700*
018800     if       Vld-Tax-Known-Flag not = "Y"
018900              compute WS-Tax-Try-A =
019000                      Vld-Total-Cents - Vld-Subtotal-Cents
019100                    - Vld-Tip-Cents - Vld-Gratuity-Cents
019200              compute WS-Tax-Try-B =
019210                      Vld-Sum-Line-Gross-Cents - Vld-Sum-Line-Net-Cents
019220              if     WS-Tax-Try-A >= zero
019400                     move WS-Tax-Try-A to Vld-Tax-Cents
019500              else
019600              if     WS-Tax-Try-B >= zero
019700                     move WS-Tax-Try-B to Vld-Tax-Cents
019800              else
019900                     move zero         to Vld-Tax-Cents
020000              end-if
020100              end-if
020200              if     Vld-Tax-Cents < zero and Vld-Tax-Cents > -1
020300                     move zero to Vld-Tax-Cents
020400              end-if
020500              move  "Y"  to  Vld-Tax-Derived-Flag.
020600*
020700     if       Vld-Subtotal-Known-Flag = "Y"  and
020800              Vld-Tax-Known-Flag     = "Y"  and
020900              Vld-Tip-Known-Flag     = "Y"  and
021000              Vld-Gratuity-Known-Flag = "Y"  and
021100              Vld-Total-Known-Flag    = "Y"
021200              compute WS-Expected-Total =
021300                      Vld-Subtotal-Cents + Vld-Tax-Cents
021400                    + Vld-Tip-Cents + Vld-Gratuity-Cents
021500                    - Vld-Discount-Cents
021600              compute WS-Total-Diff-Cents =
021700                      Vld-Total-Cents - WS-Expected-Total
021800              if     WS-Total-Diff-Cents < zero
021900                     compute WS-Total-Diff-Cents =
022000                             zero - WS-Total-Diff-Cents
022100              end-if
022200              if     WS-Total-Diff-Cents > WS-Tolerance-Cents
022300                     move "Y" to Vld-Total-Mismatch-Flag.
022400*
022500 ck-vald-check-total-exit.
022600     exit.
022700*
022800*
022900*    One line item - derive line total / line gross if they came
023000*    in unknown, then test expected vs actual when quantity,
023100*    unit price and line total are all known.
023200*
023300 ck-vald-line-total.
023400*
023500     move     "N"  to  Vld-Line-Mismatch-Flag
023600                       Vld-Line-Total-Derived-Flag
023700                       Vld-Line-Gross-Derived-Flag.
023800*
023900     if       Vld-Line-Total-Known-Flag not = "Y"
024000              compute Vld-Line-Total-Cents  rounded =
024100                      (Vld-Line-Qty * Vld-Line-Price-Cents)
024200                    - Vld-Line-Discount-Cents
024300              move  "Y"  to  Vld-Line-Total-Derived-Flag.
024400*
024500     if       Vld-Line-Tot-Tax-Known-Flag not = "Y"
024600              if    Vld-Line-Tax-Known-Flag = "Y"
024700                    compute Vld-Line-Tot-Tax-Cents =
024800                            Vld-Line-Total-Cents + Vld-Line-Tax-Cents
024900              else
025000                    move  Vld-Line-Total-Cents to Vld-Line-Tot-Tax-Cents
025100              end-if
025200              move  "Y"  to  Vld-Line-Gross-Derived-Flag.
025300*
025400     if       Vld-Line-Qty-Known-Flag   = "Y"  and
025500              Vld-Line-Price-Known-Flag = "Y"  and
025600              Vld-Line-Total-Known-Flag = "Y"
025700              compute WS-Expected-Line  rounded =
025800                      (Vld-Line-Qty * Vld-Line-Price-Cents)
025900                    - Vld-Line-Discount-Cents
026000              compute WS-Line-Diff-Cents =
026100                      Vld-Line-Total-Cents - WS-Expected-Line
026200              if     WS-Line-Diff-Cents < zero
026300                     compute WS-Line-Diff-Cents =
026400                             zero - WS-Line-Diff-Cents
026500              end-if
026600              if     WS-Line-Diff-Cents > WS-Tolerance-Cents
026700                     move "Y" to Vld-Line-Mismatch-Flag.
026800*
026900 ck-vald-line-total-exit.
027000     exit.
027100*
027200*
027300*    Completeness - every test has to pass.
027400*
027500 ck-vald-completeness.
027600*
027700     move     "N"  to  Vld-Complete-Flag.
027800     move     spaces to WS-Identity-Flags.
027900     move     Vld-Check-No-Present-Flag     to WS-Id-Check-No-Flag.
028000     move     Vld-Time-Opened-Present-Flag  to WS-Id-Time-Flag.
028100     move     Vld-Server-Present-Flag       to WS-Id-Server-Flag.
028200*
028300     move     "N"  to  WS-Id-Have-One-Flag.
028400     perform  ck-vald-id-check thru ck-vald-id-check-exit
028410              varying WS-Id-Sub from 1 by 1 until WS-Id-Sub > 3.
028900*
029000     if       Vld-Item-Count > zero                               and
029100              (Vld-Payment-Count > zero or Vld-Total-Cents = zero) and
029200              (Vld-Total-Known-Flag = "Y" or
029300               Vld-Payment-Amt-Known-Flag = "Y")                  and
029400              WS-Id-Have-One-Flag = "Y"                           and
029500              Vld-Error-Count = zero
029600              move  "Y"  to  Vld-Complete-Flag.
029700*
029800 ck-vald-completeness-exit.
029900     exit.
030000*
030100 ck-vald-id-check.
030200     if       WS-Id-Flag-Tab (WS-Id-Sub) = "Y"
030300              move  "Y"  to  WS-Id-Have-One-Flag.
030400 ck-vald-id-check-exit.
030500     exit.

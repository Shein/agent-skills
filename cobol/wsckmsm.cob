000100********************************************
000200*                                          *
000300*  Record Definition For Menu Summary       *
000400*   (the POS's own daily item aggregate)     *
000500*     Uses Msm-Business-Date + Msm-Item-Name *
000600********************************************
000700*  File size 132 bytes.
000800*
000900* 16/11/25 vbc - Created.
001000* 28/11/25 vbc - Msm-Net-Amount left as the vendor's own
001100*                "$3,392.00" text - converting at source
001200*                risks losing a pending rounding fix upstream,
001300*                so ck010 parses it on the way in instead.
001400*
001500 01  CK-Menu-Summary-Record.
001600     03  Msm-Business-Date      pic x(10).
001700     03  Msm-Item-Name          pic x(40).
001800     03  Msm-Menu-Group         pic x(30).
001900     03  Msm-Menu               pic x(30).
002000     03  Msm-Item-Qty           pic 9(5).
002100     03  Msm-Net-Amount         pic x(12).
002200     03  filler                 pic x(4).

000100********************************************
000200*                                          *
000300*  Record Definitions For The Daily        *
000400*        Sales Report (ck040)              *
000500********************************************
000600*  File size 132 bytes (banner, headline, top-N and no-data lines
000700*  all share the one print line area).
000800*
000900* 11/12/25 vbc - Created - the single-date printable companion to
001000*                the sales summary extract, with a change indicator
001100*                against the same weekday one week earlier.
001200*
001300 01  CK-Daily-Rpt-Banner-Line.
001400     03  Drb-Text                pic x(60).
001500     03  filler                  pic x(72).
001600*
001700 01  CK-Daily-Rpt-Headline-Line.
001800     03  Drh-Measure-Label       pic x(22).
001900     03  filler                  pic x(02).
002000     03  Drh-Current             pic x(15).
002100     03  filler                  pic x(02).
002200     03  Drh-Prior               pic x(15).
002300     03  filler                  pic x(02).
002400     03  Drh-Change              pic x(09).
002500     03  filler                  pic x(65).
002600*
002700 01  CK-Daily-Rpt-Top-Line.
002800     03  Drt-Rank                pic z9.
002900     03  filler                  pic x(02).
003000     03  Drt-Name                pic x(40).
003100     03  filler                  pic x(02).
003200     03  Drt-Measure-1           pic x(15).
003300     03  filler                  pic x(02).
003400     03  Drt-Measure-2           pic x(15).
003500     03  filler                  pic x(54).
003600*
003700 01  CK-Daily-Rpt-No-Data-Line.
003800     03  Drn-Text                pic x(40).
003900     03  filler                  pic x(92).

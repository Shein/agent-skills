000100********************************************
000200*                                          *
000300*  Record Definitions For The Validation   *
000400*        Report Print File (ck020)          *
000500********************************************
000600*  File size 132 bytes (detail and trailer share the line).
000700*
000800* 09/12/25 vbc - Created - one line per business date validated,
000900*                plus a trailer carrying the whole-run totals.
001000*
001100 01  CK-Validation-Report-Line.
001200     03  Vrp-Date                pic x(10).
001300     03  filler                  pic x(02).
001400     03  Vrp-Source-Count        pic zzzz9.
001500     03  filler                  pic x(02).
001600     03  Vrp-Loaded-Count        pic zzzz9.
001700     03  filler                  pic x(02).
001800     03  Vrp-Status              pic x(04).
001900     03  filler                  pic x(02).
002000     03  Vrp-Issues              pic x(100).
002100*
002200 01  CK-Validation-Trailer-Line.
002300     03  Vrt-Label               pic x(20) value "WHOLE-RUN TOTALS -".
002400     03  Vrt-Pass-Count          pic zzzz9.
002500     03  filler                  pic x(02).
002600     03  Vrt-Fail-Count          pic zzzz9.
002700     03  filler                  pic x(02).
002800     03  Vrt-Error-Count         pic zzzz9.
002900     03  filler                  pic x(93).

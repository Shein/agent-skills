000100********************************************
000200*                                          *
000300*  Record Definition For Check Payment      *
000400*     Uses Pmt-Parent-Id + Pmt-Index         *
000500********************************************
000600*  File size 122 bytes.
000700*
000800* 15/11/25 vbc - Created.
000900* 26/11/25 vbc - Card-Last-4 added, Card-Type split out of
001000*                what had been one x(20) raw field.
001100*
001200 01  CK-Check-Payment-Record.
001300     03  Pmt-Parent-Id           pic x(24).
001400     03  Pmt-Index               pic 9(2).
001500     03  Pmt-Type-Raw            pic x(12).
001600     03  Pmt-Date                pic x(20).
001700     03  Pmt-Amount-Cents        pic s9(9).
001800     03  Pmt-Tip-Cents           pic s9(7).
001900     03  Pmt-Gratuity-Cents      pic s9(7).
002000     03  Pmt-Total-Cents         pic s9(9).
002100     03  Pmt-Refund-Cents        pic s9(7).
002200     03  Pmt-Status              pic x(10).
002300     03  Pmt-Card-Type           pic x(10).
002400     03  Pmt-Card-Last-4         pic x(4).
002500     03  filler                  pic x(2).

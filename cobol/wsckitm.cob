000100********************************************
000200*                                          *
000300*  Record Definition For Check Line Item    *
000400*     Uses Itm-Parent-Id + Itm-Index         *
000500********************************************
000600*  File size 145 bytes.
000700*
000800* 14/11/25 vbc - Created.
000900* 22/11/25 vbc - Qty widened to 9(4)v99, was 9(3)v9.
001000* 30/11/25 vbc - Added Itm-Void-Reason per night-audit request.
001100*
001200 01  CK-Check-Item-Record.
001300     03  Itm-Parent-Id           pic x(24).
001400     03  Itm-Index               pic 9(3).
001500     03  Itm-Name                pic x(40).
001600     03  Itm-Modifiers           pic x(40).
001700     03  Itm-Qty                 pic 9(4)v99.
001800     03  Itm-Unit-Price-Cents    pic s9(7).
001900     03  Itm-Line-Disc-Cents     pic s9(7).
002000     03  Itm-Line-Total-Cents    pic s9(9).
002100     03  Itm-Line-Tax-Cents      pic s9(7).
002200     03  Itm-Line-Tot-Tax-Cents  pic s9(9).
002300     03  Itm-Voided-Flag         pic x.
002400     03  Itm-Void-Reason         pic x(30).
002500     03  filler                  pic x(3).

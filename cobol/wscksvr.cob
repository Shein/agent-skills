000100********************************************
000200*                                          *
000300*  Record Definition For Server Dimension   *
000400*     Uses Svr-Id as key                    *
000500********************************************
000600*  File size 60 bytes.
000700*
000800* 20/11/25 vbc - Created, copied the shape of the accounts
000900*                master (code+desc) and added first/last seen.
001000*
001050* 08/12/25 vbc - Svr-Id dropped from comp to display - the
001060*                indexed file wants its key as a plain display
001070*                field, comp keys gave ck010 grief on the
001080*                START/READ KEY IS.
001200 01  CK-Server-Dim-Record.
001300     03  Svr-Id                  pic 9(5).
001400     03  Svr-Name                pic x(30).
001500     03  Svr-First-Seen          pic x(10).
001600     03  Svr-Last-Seen           pic x(10).
001700     03  filler                  pic x(11).

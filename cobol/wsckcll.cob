000100********************************************
000200*                                          *
000300*  Linkage Block Passed ck000 -> ck010       *
000400*        One Business Date Per Call          *
000500********************************************
000600*
000700* 24/11/25 vbc - Created, trimmed down from the old ACAS
000800*                WS-Calling-Data block - we only ever call
000900*                one module from ck000 so most of it was
001000*                dead weight.
001100* 01/12/25 vbc - WS-CK-Term-Code widened to 99 to match the
001200*                rest of the suite's return-code convention.
001250* 08/12/25 vbc - Filler pad added.
001300*
001400 01  WS-CK-Calling-Data.
001500     03  WS-CK-Business-Date     pic x(10).
001600     03  WS-CK-Source-File       pic x(30).
001700     03  WS-CK-Term-Code         pic 99.
001800     03  WS-CK-Checks-Loaded     pic 9(5)        comp.
001900     03  WS-CK-Items-Loaded      pic 9(6)        comp.
002000     03  filler                  pic x(4).

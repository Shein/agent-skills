000100******************************************************************
000200*                                                                *
000300*                Check Analytics   Fingerprint Profiler          *
000400*      Groups Checks By Party Size / Meal / Day / Season And    *
000500*           Reports The Average Order Shape Of Each Group        *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200 program-id.         ck050.
001300*
001400*    Author.             V B Coen FBCS, FIDM, FIDPM.
001500*
001600*    Installation.       Applewood Computers, for Quality Italian,
001700*                         NYC.
001800*
001900*    Date-Written.       22/01/1987.
002000*
002100*    Date-Compiled.
002200*
002300*    Security.           Copyright (C) 1987-2026 & later, Vincent
002400*                         Bryan Coen.  Distributed under the GNU
002500*                         General Public License.  See the file
002600*                         COPYING for details.
002700*
002800*    Remarks.            Owner wanted to know what a "typical"
002900*                        order looks like for a given crowd - a
003000*                        Saturday-dinner table of four in summer
003100*                        orders differently from a Tuesday-lunch
003200*                        solo diner in winter, and marketing wants
003300*                        the shape of each crowd's order (how many
003400*                        starters, mains, sides, desserts, drinks)
003500*                        to plan the menu and the wine list
003600*                        around.  Only counts checks with a known
003700*                        party size and meal period and a turnover
003800*                        time that looks real (over 0 and under
003900*                        400 minutes - outside that is a clock
004000*                        problem on the POS, not a real visit),
004100*                        and only reports a group once it has more
004200*                        than 50 checks behind it - one or two
004300*                        oddball tables should not set policy.
004400*
004500*    Called modules.     None.
004600*
004700* Changes:
004800* 22/01/87 vbc -     Created.
004900* 11/06/89 vbc -     Groups table widened from 100 to 200
005000*                     entries - five party sizes by five meal
005100*                     periods by seven days by four seasons ran
005200*                     past 100 once brunch was split from lunch.
005300* 30/11/98 vbc -     Y2K READINESS REVIEW - business date compared
005400*                     and split as text, no arithmetic on year.
005500* 14/05/03 rdp -     Per-check item buffer widened 500 to 2000 -
005600*                     the bar carries split checks that run to
005700*                     hundreds of lines on a big party.
005800* 19/09/25 vbc - 3.3 Version update and builds reset for the
005900*                     new reporting suite.  Behavioural item
006000*                     categories (starters/mains/sides/desserts/
006100*                     alcohol/non-alcoholic) are new with this
006200*                     reset - the old job only counted courses.
006300*
006400******************************************************************
006500*
006600* Copyright Notice.
006700* ****************
006800*
006900* These files and programs are part of the Applewood Computers
007000* Accounting System are copyright (c) Vincent B Coen, 1985-
007100* and later.
007200*
007300* This program is free software; you can redistribute it and/or
007400* modify it under the terms of the GNU General Public License as
007500* published by the Free Software Foundation; version 3 and later.
007600*
007700* Persons interested in repackaging, redevelopment for the purpose
007800* of resale or distribution in rental mode, get in touch with
007900* the copyright holder with your commercial plans and proposals.
008000*
008100* ACAS is distributed in the hope that it will be useful, but
008200* WITHOUT ANY WARRANTY; without even the implied warranty of
008300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008400*
008500******************************************************************
008600*
008700 environment             division.
008800*===============================
008900*
009000 copy "envdiv.cob".
009100*
009200 input-output            section.
009300 file-control.
009400     select RCTL-IN          assign to "RCTLIN"
009500                              organization is line sequential
009600                              file status is WS-Rctl-Status.
009700     select CK-LOAD-LOG      assign to "CKLLGIN"
009800                              organization is line sequential
009900                              file status is WS-Llg-Status.
010000     select CK-MENU-ITEM-DIM assign to "CKMIDDIM"
010100                              organization is indexed
010200                              access mode is dynamic
010300                              record key is Mid-Id
010400                              alternate record key is
010500                                  Mid-Item-Name
010600                                  with duplicates
010700                              file status is WS-Mid-Status.
010800     select CK-CHECKS-FACT   assign to WS-Checks-Fact-Name
010900                              organization is line sequential
011000                              file status is WS-Fct-Status.
011100     select CK-ITEMS-FACT    assign to WS-Items-Fact-Name
011200                              organization is line sequential
011300                              file status is WS-Ifc-Status.
011400     select CK-FINGERPRINT-REPORT assign to "CKFGRRPT"
011500                              organization is line sequential
011600                              file status is WS-Fgr-Status.
011700*
011800 data                    division.
011900*===============================
012000*
012100 file section.
012200*
012300 fd  RCTL-IN
012400     record contains 96 characters.
012500 copy "wsckctl.cob".
012600*
012700 fd  CK-LOAD-LOG
012800     record contains 120 characters.
012900 copy "wsckllg.cob".
013000*
013100 fd  CK-MENU-ITEM-DIM
013200     record contains 158 characters.
013300 copy "wsckmid.cob".
013400*
013500 fd  CK-CHECKS-FACT
013600     record contains 356 characters.
013700 copy "wsckfct.cob".
013800*
013900 fd  CK-ITEMS-FACT
014000     record contains 160 characters.
014100 copy "wsckifc.cob".
014200*
014300 fd  CK-FINGERPRINT-REPORT
014400     record contains 132 characters.
014500 copy "wsckfgr.cob".
014600*
014700 working-storage section.
014800*------------------------
014900*
015000 77  Prog-Name               pic x(15) value "CK050 (1.0.00)".
015100*
015200 01  WS-File-Status.
015300     03  WS-Rctl-Status      pic xx.
015400     03  WS-Llg-Status       pic xx.
015500     03  WS-Mid-Status       pic xx.
015600     03  WS-Fct-Status       pic xx.
015700     03  WS-Ifc-Status       pic xx.
015800     03  WS-Fgr-Status       pic xx.
015900     03  filler              pic x(04).
016000*
016100 01  WS-Eof-Flags.
016200     03  WS-Mid-Eof-Flag     pic x     value "N".
016300         88  WS-Mid-Eof                value "Y".
016400     03  WS-Llg-Eof-Flag     pic x     value "N".
016500         88  WS-Llg-Eof                value "Y".
016600     03  WS-Fct-Eof-Flag     pic x     value "N".
016700         88  WS-Fct-Eof                value "Y".
016800     03  WS-Ifc-Eof-Flag     pic x     value "N".
016900         88  WS-Ifc-Eof                value "Y".
017000     03  WS-Day-Open-Flag    pic x     value "N".
017100         88  WS-Day-Open-Error         value "Y".
017200     03  filler              pic x(03).
017300*
017400 01  WS-Checks-Fact-Name     pic x(30).
017500 01  WS-Items-Fact-Name      pic x(30).
017600 01  WS-Date-Compact         pic x(8).
017700*
017800*        Redefine #1 - business date split to build the compact
017900*        no-dashes form used in the day's file names, same idea
018000*        as ck030's and ck040's file-naming build, and again to
018100*        pull the month digits out for the season lookup below.
018200*
018300 01  WS-Current-Date.
018400     03  WS-Cd-Year          pic 9(4).
018500     03  filler              pic x.
018600     03  WS-Cd-Month         pic 9(2).
018700     03  filler              pic x.
018800     03  WS-Cd-Day           pic 9(2).
018900 01  WS-Current-Date-Redef redefines WS-Current-Date.
019000     03  WS-Cd-Parts         pic x occurs 10.
019100*
019200*        Day-of-week names, direct-subscripted off
019300*        Fct-Day-Of-Week + 1, same table ck040 keeps.
019400*
019500 01  WS-Dow-Names.
019600     03  filler pic x(9) value "MONDAY   ".
019700     03  filler pic x(9) value "TUESDAY  ".
019800     03  filler pic x(9) value "WEDNESDAY".
019900     03  filler pic x(9) value "THURSDAY ".
020000     03  filler pic x(9) value "FRIDAY   ".
020100     03  filler pic x(9) value "SATURDAY ".
020200     03  filler pic x(9) value "SUNDAY   ".
020300 01  WS-Dow-Names-Redef redefines WS-Dow-Names.
020400     03  WS-Dow-Name         pic x(9) occurs 7.
020500 01  WS-Dow-Name-Work        pic x(9).
020600*
020700*        Menu-item-dimension lookup table - built once at start
020800*        from CK-MENU-ITEM-DIM, direct-subscripted by Mid-Id the
020900*        same way the hour-of-day table in ck040 is subscripted
021000*        by the hour - the menu has never gone past 200 items
021100*        (see ck030's own table-sizing note) so 500 slots leaves
021200*        plenty of headroom for new dishes without a rebuild.
021300*
021400 01  WS-Mig-Tab-Max           pic 9(3)    comp  value 500.
021500 01  WS-Mig-Menu-Group-Tab.
021600     03  WS-Mig-Menu-Group  occurs 500 times  pic x(30).
021700*
021800*        Per-day check buffer - one entry per check that passed
021900*        the fingerprint eligibility test for the day currently
022000*        being read, carrying its grouping key and a running
022100*        count of each behavioural item category until the
022200*        whole day's items have been read and folded up into
022300*        the fingerprint groups table below.
022400*
022500 01  WS-Chk-Tab-Max           pic 9(4)    comp  value 2000.
022600 01  WS-Chk-Count             pic 9(4)    comp  value zero.
022700 01  WS-Chk-Sub               pic 9(4)    comp  value zero.
022800 01  WS-Chk-Found-Flag        pic x       value "N".
022900 01  WS-Chk-Overflow-Flag     pic x       value "N".
023000 01  WS-Chk-Tab.
023100     03  WS-Chk-Entry  occurs 2000 times.
023200         05  WS-Wct-Payment-Id    pic x(24).
023300         05  WS-Wct-Party-Size    pic x(12).
023400         05  WS-Wct-Meal-Period   pic x(10).
023500         05  WS-Wct-Day-Name      pic x(9).
023600         05  WS-Wct-Season        pic x(6).
023700         05  WS-Wct-Guest-Count   pic 9(3)     comp.
023800         05  WS-Wct-Total-Cents   pic s9(9)    comp-3.
023900         05  WS-Wct-Minutes       pic s9(5)v9  comp-3.
024000         05  WS-Wct-Starters      pic 9(3)     comp.
024100         05  WS-Wct-Mains         pic 9(3)     comp.
024200         05  WS-Wct-Sides         pic 9(3)     comp.
024300         05  WS-Wct-Desserts      pic 9(3)     comp.
024400         05  WS-Wct-Alcohol       pic 9(3)     comp.
024500         05  WS-Wct-Non-Alc       pic 9(3)     comp.
024600*
024700*        Fingerprint groups table - one entry per distinct
024800*        (party size, meal period, day name, season) combination
024900*        seen across the whole run, linear scan/upsert the same
025000*        way every other summary table in the ck0nn suite works.
025100*        200 entries covers five party sizes by five meal periods
025200*        by seven days by four seasons (700 in theory) with room
025300*        to spare in practice - real service hours and seasons
025400*        never fill out the whole grid.
025500*
025600 01  WS-Fgp-Tab-Max           pic 9(3)    comp  value 200.
025700 01  WS-Fgp-Count             pic 9(3)    comp  value zero.
025800 01  WS-Fgp-Sub               pic 9(3)    comp  value zero.
025900 01  WS-Fgp-Found-Flag        pic x       value "N".
026000 01  WS-Fgp-Overflow-Flag     pic x       value "N".
026100 01  WS-Fgp-Tab.
026200     03  WS-Fgp-Entry  occurs 200 times.
026300         05  WS-Fgp-Party-Size    pic x(12).
026400         05  WS-Fgp-Meal-Period   pic x(10).
026500         05  WS-Fgp-Day-Name      pic x(9).
026600         05  WS-Fgp-Season        pic x(6).
026700         05  WS-Fgp-Sample-Size   pic 9(5)     comp.
026800         05  WS-Fgp-Spend-Sum     pic s9(9)    comp-3.
026900         05  WS-Fgp-Guest-Sum     pic 9(7)     comp.
027000         05  WS-Fgp-Minutes-Sum   pic s9(7)v9  comp-3.
027100         05  WS-Fgp-Starters-Sum  pic 9(7)     comp.
027200         05  WS-Fgp-Mains-Sum     pic 9(7)     comp.
027300         05  WS-Fgp-Sides-Sum     pic 9(7)     comp.
027400         05  WS-Fgp-Desserts-Sum  pic 9(7)     comp.
027500         05  WS-Fgp-Alcohol-Sum   pic 9(7)     comp.
027600         05  WS-Fgp-Non-Alc-Sum   pic 9(7)     comp.
027700*
027800*        Generic case-fold / substring test work areas, the same
027900*        idiom ckclas uses - tally the needle's occurrences in
028000*        the haystack, any count over zero means it is present.
028100*
028200 01  WS-Fold-Upper           pic x(26)
028300         value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028400 01  WS-Fold-Lower           pic x(26)
028500         value "abcdefghijklmnopqrstuvwxyz".
028600 01  WS-Group-Fold           pic x(30).
028700 01  WS-Haystack             pic x(30).
028800 01  WS-Needle               pic x(20).
028900 01  WS-Needle-Len           pic 9(2)    comp.
029000 01  WS-Contains-Flag        pic x.
029100     88  WS-Contains-Yes         value "Y".
029200     88  WS-Contains-No          value "N".
029300 01  WS-Tally-Count          pic 9(3)    comp.
029400*
029500*        Behavioural item category result - one classification
029600*        per item, first matching category wins.
029700*
029800 01  WS-Cat-Result           pic x(9)    value spaces.
029900*
030000*        Season derivation scratch.
030100*
030200 01  WS-Season-Work          pic x(6).
030300*
030400*        Money/average conversion scratch - same divide-and-move
030500*        idiom as ck040's Cents-To-Display helper, no intrinsic
030600*        functions anywhere in this module.
030700*
030800 01  WS-Cvt-Cents            pic s9(9)   comp-3.
030900 01  WS-Cvt-Count            pic 9(7)    comp.
031000 01  WS-Cvt-Dollars          pic s9(7)v99 comp-3.
031100 01  WS-Cvt-Edit-Money       pic -(5)9.99.
031200 01  WS-Cvt-Minutes          pic s9(7)v9 comp-3.
031300 01  WS-Cvt-Edit-Minutes     pic zzz9.
031400 01  WS-Cvt-Avg-Cat          pic s9(5)v9 comp-3.
031500 01  WS-Cvt-Edit-Cat         pic zz9.9.
031600 01  WS-Cvt-Edit-Sample      pic zzzz9.
031700 01  WS-Cvt-No-Guests-Flag   pic x       value "N".
031800*
031900*        Redefine #2 - whole-run totals, walked at close for the
032000*        same kind of nonzero tally ck010/ck020/ck030/ck040 keep.
032100*
032200 01  WS-Run-Totals.
032300     03  WS-Groups-Reported   pic 9(4)    comp  value zero.
032400     03  WS-Groups-Dropped    pic 9(4)    comp  value zero.
032500 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
032600     03  WS-Run-Totals-Tab    pic 9(4)    comp  occurs 2.
032700*
032800 01  WS-Tally-Sub             pic 9(1)    comp  value zero.
032900 01  WS-Tally-Nonzero-Count   pic 9(1)    comp  value zero.
033000*
033100*        Redefine #3 - sign/unsigned cross-check on the days-
033200*        checked running total, same sanity check idiom every
033300*        other program in this suite runs before handing back.
033400*
033500 01  WS-Days-Checked-Signed   pic s9(5)   comp  value zero.
033600 01  WS-Days-Checked-Redef redefines WS-Days-Checked-Signed.
033700     03  WS-Days-Checked-Unsigned
033800                              pic 9(5)    comp.
033900*
034000*        Redefine #4 - menu-item lookup counter, signed/unsigned
034100*        cross-check, same pattern as redefine #3 above.
034200*
034300 01  WS-Mig-Count-Signed      pic s9(5)   comp  value zero.
034400 01  WS-Mig-Count-Redef redefines WS-Mig-Count-Signed.
034500     03  WS-Mig-Count-Unsigned
034600                              pic 9(5)    comp.
034700*
034800 01  Error-Messages.
034900     03  CK013E              pic x(40)
035000         value "CK013E Run control will not open -".
035100     03  CK014E              pic x(40)
035200         value "CK014E Load log will not open -".
035300     03  CK016E              pic x(40)
035400         value "CK016E Menu item dimension will not".
035500     03  CK017E              pic x(40)
035600         value "CK017E Fingerprint report will not open".
035700     03  filler              pic x(04).
035800*
035900 01  WS-Term-Code            pic 99      value zero.
036000*
036100 procedure division.
036200*===================
036300*
036400 aa000-Main section.
036500*
036600     perform aa010-Open-Control    thru aa010-exit.
036700     if       WS-Term-Code not = zero
036800              goback
036900     end-if.
037000*
037100     perform aa005-Load-Menu-Items thru aa005-exit.
037200     perform aa020-Read-Next-Log   thru aa020-exit.
037300     perform aa030-Process-One-Day thru aa030-exit
037400         until WS-Llg-Eof.
037500     perform aa100-Write-Report    thru aa100-exit.
037600     perform aa090-Close-Files     thru aa090-exit.
037700     perform aa095-Tally-Run-Totals thru aa095-exit.
037800     perform aa098-Sanity-Check    thru aa098-exit.
037900     goback.
038000 aa000-Exit.  exit section.
038100*
038200 aa010-Open-Control section.
038300*
038400     open input RCTL-IN.
038500     if       WS-Rctl-Status not = "00"
038600              display CK013E " " WS-Rctl-Status upon console
038700              move 8 to WS-Term-Code
038800              go to aa010-exit
038900     end-if.
039000     read RCTL-IN into CK-Run-Parm-Record
039100         at end
039200              move spaces to Ctl-Report-Date-From
039300              move spaces to Ctl-Report-Date-To
039400     end-read.
039500     close RCTL-IN.
039600*
039700     open input CK-LOAD-LOG.
039800     if       WS-Llg-Status not = "00"
039900              display CK014E " " WS-Llg-Status upon console
040000              move 8 to WS-Term-Code
040100              go to aa010-exit
040200     end-if.
040300*
040400     open input CK-MENU-ITEM-DIM.
040500     if       WS-Mid-Status not = "00"
040600              display CK016E " open, status " WS-Mid-Status
040700                      upon console
040800              move 8 to WS-Term-Code
040900              go to aa010-exit
041000     end-if.
041100*
041200     open output CK-FINGERPRINT-REPORT.
041300     if       WS-Fgr-Status not = "00"
041400              display CK017E ", status " WS-Fgr-Status
041500                      upon console
041600              move 8 to WS-Term-Code
041700              go to aa010-exit
041800     end-if.
041900 aa010-Exit.  exit section.
042000*
042100*        Loads the whole menu-item dimension into the direct-
042200*        subscripted lookup table once at the start - the file
042300*        is opened dynamic access so a plain read with no key
042400*        clause just walks it in Mid-Id order.
042500*
042600 aa005-Load-Menu-Items section.
042700*
042800     move "N" to WS-Mid-Eof-Flag.
042900     move zero to WS-Mig-Count-Unsigned.
043000     perform aa006-Read-Next-Menu-Item thru aa006-exit.
043100     perform aa007-Post-One-Menu-Item  thru aa007-exit
043200         until WS-Mid-Eof.
043300     close CK-MENU-ITEM-DIM.
043400 aa005-Exit.  exit section.
043500*
043600 aa006-Read-Next-Menu-Item section.
043700*
043800     read CK-MENU-ITEM-DIM
043900         at end
044000              move "Y" to WS-Mid-Eof-Flag
044100     end-read.
044200 aa006-Exit.  exit section.
044300*
044400 aa007-Post-One-Menu-Item section.
044500*
044600     if       Mid-Id > zero
044700          and Mid-Id not > WS-Mig-Tab-Max
044800              move Mid-Menu-Group to WS-Mig-Menu-Group (Mid-Id)
044900              add 1 to WS-Mig-Count-Unsigned
045000     end-if.
045100     perform aa006-Read-Next-Menu-Item thru aa006-exit.
045200 aa007-Exit.  exit section.
045300*
045400 aa020-Read-Next-Log section.
045500*
045600     read CK-LOAD-LOG
045700         at end
045800              move "Y" to WS-Llg-Eof-Flag
045900              go to aa020-exit
046000     end-read.
046100*
046200     if       Ctl-Report-Date-From not = spaces
046300          and Llg-Business-Date < Ctl-Report-Date-From
046400              go to aa020-read-next-log
046500     end-if.
046600     if       Ctl-Report-Date-To not = spaces
046700          and Llg-Business-Date > Ctl-Report-Date-To
046800              go to aa020-read-next-log
046900     end-if.
047000     if       Llg-Status not = "complete"
047100              go to aa020-read-next-log
047200     end-if.
047300 aa020-Exit.  exit section.
047400*
047500 aa030-Process-One-Day section.
047600*
047700     perform aa032-Build-Day-File-Names thru aa032-exit.
047800     perform aa034-Open-Day-Files       thru aa034-exit.
047900     if       WS-Day-Open-Error
048000              go to aa030-skip
048100     end-if.
048200*
048300     move zero to WS-Chk-Count.
048400     move "N" to WS-Chk-Overflow-Flag.
048500     perform aa036-Build-Check-Table    thru aa036-exit.
048600     perform aa040-Post-Items-To-Checks thru aa040-exit.
048700     perform aa060-Fold-Checks-Into-Groups thru aa060-exit.
048800     close CK-CHECKS-FACT CK-ITEMS-FACT.
048900 aa030-skip.
049000     add 1 to WS-Days-Checked-Unsigned.
049100 aa030-Exit.
049200     perform aa020-read-next-log thru aa020-exit.
049300     exit section.
049400*
049500 aa032-Build-Day-File-Names section.
049600*
049700     move Llg-Business-Date to WS-Current-Date.
049800     move spaces to WS-Date-Compact.
049900     string WS-Cd-Year WS-Cd-Month WS-Cd-Day delimited by size
050000         into WS-Date-Compact.
050100     move spaces to WS-Checks-Fact-Name WS-Items-Fact-Name.
050200     string "CKCF." WS-Date-Compact delimited by size
050300         into WS-Checks-Fact-Name.
050400     string "CKIF." WS-Date-Compact delimited by size
050500         into WS-Items-Fact-Name.
050600 aa032-Exit.  exit section.
050700*
050800 aa034-Open-Day-Files section.
050900*
051000     move "N" to WS-Day-Open-Flag.
051100     open input CK-CHECKS-FACT.
051200     if       WS-Fct-Status not = "00"
051300              move "Y" to WS-Day-Open-Flag
051400              go to aa034-exit
051500     end-if.
051600     open input CK-ITEMS-FACT.
051700     if       WS-Ifc-Status not = "00"
051800              move "Y" to WS-Day-Open-Flag
051900              close CK-CHECKS-FACT
052000              go to aa034-exit
052100     end-if.
052200 aa034-Exit.  exit section.
052300*
052400*        Pass 1 for the day - reads every check fact and keeps
052500*        the ones that pass the fingerprint eligibility test
052600*        (known party size, known meal period, a believable
052700*        turnover time) in the per-day check buffer, with its
052800*        category counters zeroed ready for pass 2 below.
052900*
053000 aa036-Build-Check-Table section.
053100*
053200     move "N" to WS-Fct-Eof-Flag.
053300     perform aa037-Read-Next-Check thru aa037-exit.
053400     perform aa038-Post-One-Check  thru aa038-exit
053500         until WS-Fct-Eof.
053600 aa036-Exit.  exit section.
053700*
053800 aa037-Read-Next-Check section.
053900*
054000     read CK-CHECKS-FACT into CK-Fact-Check-Record
054100         at end
054200              move "Y" to WS-Fct-Eof-Flag
054300     end-read.
054400 aa037-Exit.  exit section.
054500*
054600 aa038-Post-One-Check section.
054700*
054800     if       Fct-Party-Size-Cat = spaces
054900          or  Fct-Party-Size-Cat = "UNKNOWN     "
055000              go to aa038-next
055100     end-if.
055200     if       Fct-Meal-Period = spaces
055300          or  Fct-Meal-Period = "UNKNOWN   "
055400              go to aa038-next
055500     end-if.
055600     if       Fct-Turnover-Known not = "Y"
055700          or  Fct-Turnover-Minutes not > zero
055800          or  Fct-Turnover-Minutes not < 400
055900              go to aa038-next
056000     end-if.
056100*
056200     if       WS-Chk-Count < WS-Chk-Tab-Max
056300              add 1 to WS-Chk-Count
056400              perform aa039-Derive-Day-Season thru aa039-exit
056500              move Fct-Payment-Id     to
056600                  WS-Wct-Payment-Id  (WS-Chk-Count)
056700              move Fct-Party-Size-Cat to
056800                  WS-Wct-Party-Size  (WS-Chk-Count)
056900              move Fct-Meal-Period    to
057000                  WS-Wct-Meal-Period (WS-Chk-Count)
057100              move WS-Dow-Name-Work   to
057200                  WS-Wct-Day-Name    (WS-Chk-Count)
057300              move WS-Season-Work     to
057400                  WS-Wct-Season      (WS-Chk-Count)
057500              move Fct-Guest-Count    to
057600                  WS-Wct-Guest-Count (WS-Chk-Count)
057700              move Fct-Total-Cents    to
057800                  WS-Wct-Total-Cents (WS-Chk-Count)
057900              move Fct-Turnover-Minutes to
058000                  WS-Wct-Minutes     (WS-Chk-Count)
058100              move zero to WS-Wct-Starters (WS-Chk-Count)
058200                            WS-Wct-Mains    (WS-Chk-Count)
058300                            WS-Wct-Sides    (WS-Chk-Count)
058400              move zero to WS-Wct-Desserts (WS-Chk-Count)
058500                            WS-Wct-Alcohol  (WS-Chk-Count)
058600                            WS-Wct-Non-Alc  (WS-Chk-Count)
058700     else
058800              move "Y" to WS-Chk-Overflow-Flag
058900     end-if.
059000 aa038-next.
059100     perform aa037-Read-Next-Check thru aa037-exit.
059200 aa038-Exit.  exit section.
059300*
059400*        Day name off the stored day-of-week number, season off
059500*        the month digits already split out of the business date
059600*        by aa032 above - Dec/Jan/Feb Winter, Mar/Apr/May Spring,
059700*        Jun/Jul/Aug Summer, Sep/Oct/Nov Fall.
059800*
059900 aa039-Derive-Day-Season section.
060000*
060100     move WS-Dow-Name (Fct-Day-Of-Week + 1)
060200         to WS-Dow-Name-Work.
060300     if       WS-Cd-Month = 12 or WS-Cd-Month = 1
060400          or  WS-Cd-Month = 2
060500              move "WINTER" to WS-Season-Work
060600     else
060700     if       WS-Cd-Month = 3 or WS-Cd-Month = 4
060800          or  WS-Cd-Month = 5
060900              move "SPRING" to WS-Season-Work
061000     else
061100     if       WS-Cd-Month = 6 or WS-Cd-Month = 7
061200          or  WS-Cd-Month = 8
061300              move "SUMMER" to WS-Season-Work
061400     else
061500              move "FALL  " to WS-Season-Work
061600     end-if
061700     end-if
061800     end-if.
061900 aa039-Exit.  exit section.
062000*
062100*        Pass 2 for the day - walks the items fact, classifies
062200*        each non-voided line by behavioural category off its
062300*        menu group, and folds the count into whichever check
062400*        buffer entry it belongs to (an item for a check that
062500*        did not pass aa038's eligibility test is simply
062600*        dropped - the check is not in the buffer to find).
062700*
062800 aa040-Post-Items-To-Checks section.
062900*
063000     move "N" to WS-Ifc-Eof-Flag.
063100     perform aa042-Read-Next-Item thru aa042-exit.
063200     perform aa044-Post-One-Item  thru aa044-exit
063300         until WS-Ifc-Eof.
063400 aa040-Exit.  exit section.
063500*
063600 aa042-Read-Next-Item section.
063700*
063800     read CK-ITEMS-FACT into CK-Fact-Item-Record
063900         at end
064000              move "Y" to WS-Ifc-Eof-Flag
064100     end-read.
064200 aa042-Exit.  exit section.
064300*
064400 aa044-Post-One-Item section.
064500*
064600     if       Ifc-Voided-Flag = "Y"
064700              go to aa044-next
064800     end-if.
064900*
065000     move "N" to WS-Chk-Found-Flag.
065100     move zero to WS-Chk-Sub.
065200     perform aa048-Scan-One-Chk-Id thru aa048-exit
065300         varying WS-Chk-Sub from 1 by 1
065400         until WS-Chk-Sub > WS-Chk-Count.
065500     if       WS-Chk-Found-Flag = "N"
065600              go to aa044-next
065700     end-if.
065800*
065900     move spaces to WS-Group-Fold.
066000     if       Ifc-Menu-Item-Id > zero
066100          and Ifc-Menu-Item-Id not > WS-Mig-Tab-Max
066200              move WS-Mig-Menu-Group (Ifc-Menu-Item-Id)
066300                  to WS-Group-Fold
066400     end-if.
066500     inspect WS-Group-Fold converting WS-Fold-Upper
066600         to WS-Fold-Lower.
066700     perform aa046-Classify-Item-Category thru aa046-exit.
066800*
066900     if       WS-Cat-Result = "STARTERS "
067000              add 1 to WS-Wct-Starters (WS-Chk-Sub)
067100     else
067200     if       WS-Cat-Result = "MAINS    "
067300              add 1 to WS-Wct-Mains    (WS-Chk-Sub)
067400     else
067500     if       WS-Cat-Result = "SIDES    "
067600              add 1 to WS-Wct-Sides    (WS-Chk-Sub)
067700     else
067800     if       WS-Cat-Result = "DESSERTS "
067900              add 1 to WS-Wct-Desserts (WS-Chk-Sub)
068000     else
068100     if       WS-Cat-Result = "ALCOHOL  "
068200              add 1 to WS-Wct-Alcohol  (WS-Chk-Sub)
068300     else
068400     if       WS-Cat-Result = "NON-ALC  "
068500              add 1 to WS-Wct-Non-Alc  (WS-Chk-Sub)
068600     end-if
068700     end-if
068800     end-if
068900     end-if
069000     end-if
069100     end-if.
069200 aa044-next.
069300     perform aa042-Read-Next-Item thru aa042-exit.
069400 aa044-Exit.  exit section.
069500*
069600 aa048-Scan-One-Chk-Id section.
069700*
069800     if       Ifc-Parent-Id = WS-Wct-Payment-Id (WS-Chk-Sub)
069900              move "Y" to WS-Chk-Found-Flag
070000     end-if.
070100 aa048-Exit.  exit section.
070200*
070300*        Behavioural category - case-insensitive substring match
070400*        on the folded menu group, first matching category wins,
070500*        no match leaves WS-Cat-Result blank (the "missing
070600*        categorisation counts as 0" rule in the spec then just
070700*        falls out naturally - nothing gets added to any of the
070800*        six category counters).
070900*
071000 aa046-Classify-Item-Category section.
071100*
071200     move spaces to WS-Cat-Result.
071300     move WS-Group-Fold to WS-Haystack.
071400     move "appetizer" to WS-Needle.
071500     perform aa400-Contains-Test thru aa400-exit.
071600     if       WS-Contains-Yes
071700              move "STARTERS " to WS-Cat-Result
071800              go to aa046-exit
071900     end-if.
072000     move WS-Group-Fold to WS-Haystack.
072100     move "salad" to WS-Needle.
072200     perform aa400-Contains-Test thru aa400-exit.
072300     if       WS-Contains-Yes
072400              move "STARTERS " to WS-Cat-Result
072500              go to aa046-exit
072600     end-if.
072700     move WS-Group-Fold to WS-Haystack.
072800     move "soup" to WS-Needle.
072900     perform aa400-Contains-Test thru aa400-exit.
073000     if       WS-Contains-Yes
073100              move "STARTERS " to WS-Cat-Result
073200              go to aa046-exit
073300     end-if.
073400     move WS-Group-Fold to WS-Haystack.
073500     move "shellfish" to WS-Needle.
073600     perform aa400-Contains-Test thru aa400-exit.
073700     if       WS-Contains-Yes
073800              move "STARTERS " to WS-Cat-Result
073900              go to aa046-exit
074000     end-if.
074100     move WS-Group-Fold to WS-Haystack.
074200     move "charcuterie" to WS-Needle.
074300     perform aa400-Contains-Test thru aa400-exit.
074400     if       WS-Contains-Yes
074500              move "STARTERS " to WS-Cat-Result
074600              go to aa046-exit
074700     end-if.
074800*
074900     move WS-Group-Fold to WS-Haystack.
075000     move "entree" to WS-Needle.
075100     perform aa400-Contains-Test thru aa400-exit.
075200     if       WS-Contains-Yes
075300              move "MAINS    " to WS-Cat-Result
075400              go to aa046-exit
075500     end-if.
075600     move WS-Group-Fold to WS-Haystack.
075700     move "pasta" to WS-Needle.
075800     perform aa400-Contains-Test thru aa400-exit.
075900     if       WS-Contains-Yes
076000              move "MAINS    " to WS-Cat-Result
076100              go to aa046-exit
076200     end-if.
076300     move WS-Group-Fold to WS-Haystack.
076400     move "chicken parm" to WS-Needle.
076500     perform aa400-Contains-Test thru aa400-exit.
076600     if       WS-Contains-Yes
076700              move "MAINS    " to WS-Cat-Result
076800              go to aa046-exit
076900     end-if.
077000     move WS-Group-Fold to WS-Haystack.
077100     move "steak" to WS-Needle.
077200     perform aa400-Contains-Test thru aa400-exit.
077300     if       WS-Contains-Yes
077400              move "MAINS    " to WS-Cat-Result
077500              go to aa046-exit
077600     end-if.
077700     move WS-Group-Fold to WS-Haystack.
077800     move "fish" to WS-Needle.
077900     perform aa400-Contains-Test thru aa400-exit.
078000     if       WS-Contains-Yes
078100              move "MAINS    " to WS-Cat-Result
078200              go to aa046-exit
078300     end-if.
078400     move WS-Group-Fold to WS-Haystack.
078500     move "fire course" to WS-Needle.
078600     perform aa400-Contains-Test thru aa400-exit.
078700     if       WS-Contains-Yes
078800              move "MAINS    " to WS-Cat-Result
078900              go to aa046-exit
079000     end-if.
079100*
079200     move WS-Group-Fold to WS-Haystack.
079300     move "side" to WS-Needle.
079400     perform aa400-Contains-Test thru aa400-exit.
079500     if       WS-Contains-Yes
079600              move "SIDES    " to WS-Cat-Result
079700              go to aa046-exit
079800     end-if.
079900     move WS-Group-Fold to WS-Haystack.
080000     move "extra" to WS-Needle.
080100     perform aa400-Contains-Test thru aa400-exit.
080200     if       WS-Contains-Yes
080300              move "SIDES    " to WS-Cat-Result
080400              go to aa046-exit
080500     end-if.
080600*
080700     move WS-Group-Fold to WS-Haystack.
080800     move "dessert" to WS-Needle.
080900     perform aa400-Contains-Test thru aa400-exit.
081000     if       WS-Contains-Yes
081100              move "DESSERTS " to WS-Cat-Result
081200              go to aa046-exit
081300     end-if.
081400*
081500     move WS-Group-Fold to WS-Haystack.
081600     move "wine" to WS-Needle.
081700     perform aa400-Contains-Test thru aa400-exit.
081800     if       WS-Contains-Yes
081900              move "ALCOHOL  " to WS-Cat-Result
082000              go to aa046-exit
082100     end-if.
082200     move WS-Group-Fold to WS-Haystack.
082300     move "beer" to WS-Needle.
082400     perform aa400-Contains-Test thru aa400-exit.
082500     if       WS-Contains-Yes
082600              move "ALCOHOL  " to WS-Cat-Result
082700              go to aa046-exit
082800     end-if.
082900     move WS-Group-Fold to WS-Haystack.
083000     move "liquor" to WS-Needle.
083100     perform aa400-Contains-Test thru aa400-exit.
083200     if       WS-Contains-Yes
083300              move "ALCOHOL  " to WS-Cat-Result
083400              go to aa046-exit
083500     end-if.
083600     move WS-Group-Fold to WS-Haystack.
083700     move "cocktail" to WS-Needle.
083800     perform aa400-Contains-Test thru aa400-exit.
083900     if       WS-Contains-Yes
084000              move "ALCOHOL  " to WS-Cat-Result
084100              go to aa046-exit
084200     end-if.
084300     move WS-Group-Fold to WS-Haystack.
084400     move "tequila" to WS-Needle.
084500     perform aa400-Contains-Test thru aa400-exit.
084600     if       WS-Contains-Yes
084700              move "ALCOHOL  " to WS-Cat-Result
084800              go to aa046-exit
084900     end-if.
085000     move WS-Group-Fold to WS-Haystack.
085100     move "vodka" to WS-Needle.
085200     perform aa400-Contains-Test thru aa400-exit.
085300     if       WS-Contains-Yes
085400              move "ALCOHOL  " to WS-Cat-Result
085500              go to aa046-exit
085600     end-if.
085700     move WS-Group-Fold to WS-Haystack.
085800     move "gin" to WS-Needle.
085900     perform aa400-Contains-Test thru aa400-exit.
086000     if       WS-Contains-Yes
086100              move "ALCOHOL  " to WS-Cat-Result
086200              go to aa046-exit
086300     end-if.
086400     move WS-Group-Fold to WS-Haystack.
086500     move "rum" to WS-Needle.
086600     perform aa400-Contains-Test thru aa400-exit.
086700     if       WS-Contains-Yes
086800              move "ALCOHOL  " to WS-Cat-Result
086900              go to aa046-exit
087000     end-if.
087100     move WS-Group-Fold to WS-Haystack.
087200     move "scotch" to WS-Needle.
087300     perform aa400-Contains-Test thru aa400-exit.
087400     if       WS-Contains-Yes
087500              move "ALCOHOL  " to WS-Cat-Result
087600              go to aa046-exit
087700     end-if.
087800     move WS-Group-Fold to WS-Haystack.
087900     move "bourbon" to WS-Needle.
088000     perform aa400-Contains-Test thru aa400-exit.
088100     if       WS-Contains-Yes
088200              move "ALCOHOL  " to WS-Cat-Result
088300              go to aa046-exit
088400     end-if.
088500     move WS-Group-Fold to WS-Haystack.
088600     move "bottle" to WS-Needle.
088700     perform aa400-Contains-Test thru aa400-exit.
088800     if       WS-Contains-Yes
088900              move "ALCOHOL  " to WS-Cat-Result
089000              go to aa046-exit
089100     end-if.
089200     move WS-Group-Fold to WS-Haystack.
089300     move "glass" to WS-Needle.
089400     perform aa400-Contains-Test thru aa400-exit.
089500     if       WS-Contains-Yes
089600              move "ALCOHOL  " to WS-Cat-Result
089700              go to aa046-exit
089800     end-if.
089900     move WS-Group-Fold to WS-Haystack.
090000     move "corkage" to WS-Needle.
090100     perform aa400-Contains-Test thru aa400-exit.
090200     if       WS-Contains-Yes
090300              move "ALCOHOL  " to WS-Cat-Result
090400              go to aa046-exit
090500     end-if.
090600*
090700     move WS-Group-Fold to WS-Haystack.
090800     move "coffee" to WS-Needle.
090900     perform aa400-Contains-Test thru aa400-exit.
091000     if       WS-Contains-Yes
091100              move "NON-ALC  " to WS-Cat-Result
091200              go to aa046-exit
091300     end-if.
091400     move WS-Group-Fold to WS-Haystack.
091500     move "tea" to WS-Needle.
091600     perform aa400-Contains-Test thru aa400-exit.
091700     if       WS-Contains-Yes
091800              move "NON-ALC  " to WS-Cat-Result
091900              go to aa046-exit
092000     end-if.
092100     move WS-Group-Fold to WS-Haystack.
092200     move "water" to WS-Needle.
092300     perform aa400-Contains-Test thru aa400-exit.
092400     if       WS-Contains-Yes
092500              move "NON-ALC  " to WS-Cat-Result
092600              go to aa046-exit
092700     end-if.
092800     move WS-Group-Fold to WS-Haystack.
092900     move "soda" to WS-Needle.
093000     perform aa400-Contains-Test thru aa400-exit.
093100     if       WS-Contains-Yes
093200              move "NON-ALC  " to WS-Cat-Result
093300     end-if.
093400 aa046-Exit.  exit section.
093500*
093600*        Pass 3 for the day - every eligible check in the day's
093700*        buffer gets folded into the whole-run fingerprint groups
093800*        table, linear scan/upsert on the grouping key the same
093900*        way the daily-summary table in ck040 works.
094000*
094100 aa060-Fold-Checks-Into-Groups section.
094200*
094300     move zero to WS-Chk-Sub.
094400     perform aa062-Fold-One-Check thru aa062-exit
094500         varying WS-Chk-Sub from 1 by 1
094600         until WS-Chk-Sub > WS-Chk-Count.
094700 aa060-Exit.  exit section.
094800*
094900 aa062-Fold-One-Check section.
095000*
095100     move "N" to WS-Fgp-Found-Flag.
095200     move zero to WS-Fgp-Sub.
095300     perform aa064-Scan-One-Fgp-Key thru aa064-exit
095400         varying WS-Fgp-Sub from 1 by 1
095500         until WS-Fgp-Sub > WS-Fgp-Count.
095600     if       WS-Fgp-Found-Flag = "N"
095700              if   WS-Fgp-Count < WS-Fgp-Tab-Max
095800                   add 1 to WS-Fgp-Count
095900                   move WS-Wct-Party-Size  (WS-Chk-Sub) to
096000                       WS-Fgp-Party-Size  (WS-Fgp-Count)
096100                   move WS-Wct-Meal-Period (WS-Chk-Sub) to
096200                       WS-Fgp-Meal-Period (WS-Fgp-Count)
096300                   move WS-Wct-Day-Name    (WS-Chk-Sub) to
096400                       WS-Fgp-Day-Name    (WS-Fgp-Count)
096500                   move WS-Wct-Season      (WS-Chk-Sub) to
096600                       WS-Fgp-Season      (WS-Fgp-Count)
096700                   move zero to
096800                       WS-Fgp-Sample-Size  (WS-Fgp-Count)
096900                   move zero to
097000                       WS-Fgp-Spend-Sum    (WS-Fgp-Count)
097100                   move zero to
097200                       WS-Fgp-Guest-Sum    (WS-Fgp-Count)
097300                   move zero to
097400                       WS-Fgp-Minutes-Sum  (WS-Fgp-Count)
097500                   move zero to
097600                       WS-Fgp-Starters-Sum (WS-Fgp-Count)
097700                   move zero to
097800                       WS-Fgp-Mains-Sum    (WS-Fgp-Count)
097900                   move zero to
098000                       WS-Fgp-Sides-Sum    (WS-Fgp-Count)
098100                   move zero to
098200                       WS-Fgp-Desserts-Sum (WS-Fgp-Count)
098300                   move zero to
098400                       WS-Fgp-Alcohol-Sum  (WS-Fgp-Count)
098500                   move zero to
098600                       WS-Fgp-Non-Alc-Sum  (WS-Fgp-Count)
098700                   move WS-Fgp-Count to WS-Fgp-Sub
098800              else
098900                   move "Y" to WS-Fgp-Overflow-Flag
099000                   go to aa062-exit
099100              end-if
099200     end-if.
099300     add 1 to WS-Fgp-Sample-Size (WS-Fgp-Sub).
099400     add WS-Wct-Total-Cents (WS-Chk-Sub) to
099500         WS-Fgp-Spend-Sum   (WS-Fgp-Sub).
099600     add WS-Wct-Guest-Count (WS-Chk-Sub) to
099700         WS-Fgp-Guest-Sum   (WS-Fgp-Sub).
099800     add WS-Wct-Minutes     (WS-Chk-Sub) to
099900         WS-Fgp-Minutes-Sum (WS-Fgp-Sub).
100000     add WS-Wct-Starters    (WS-Chk-Sub) to
100100         WS-Fgp-Starters-Sum (WS-Fgp-Sub).
100200     add WS-Wct-Mains       (WS-Chk-Sub) to
100300         WS-Fgp-Mains-Sum    (WS-Fgp-Sub).
100400     add WS-Wct-Sides       (WS-Chk-Sub) to
100500         WS-Fgp-Sides-Sum    (WS-Fgp-Sub).
100600     add WS-Wct-Desserts    (WS-Chk-Sub) to
100700         WS-Fgp-Desserts-Sum (WS-Fgp-Sub).
100800     add WS-Wct-Alcohol     (WS-Chk-Sub) to
100900         WS-Fgp-Alcohol-Sum  (WS-Fgp-Sub).
101000     add WS-Wct-Non-Alc     (WS-Chk-Sub) to
101100         WS-Fgp-Non-Alc-Sum  (WS-Fgp-Sub).
101200 aa062-Exit.  exit section.
101300*
101400 aa064-Scan-One-Fgp-Key section.
101500*
101600     if       WS-Wct-Party-Size  (WS-Chk-Sub) =
101700                  WS-Fgp-Party-Size  (WS-Fgp-Sub)
101800          and WS-Wct-Meal-Period (WS-Chk-Sub) =
101900                  WS-Fgp-Meal-Period (WS-Fgp-Sub)
102000          and WS-Wct-Day-Name    (WS-Chk-Sub) =
102100                  WS-Fgp-Day-Name    (WS-Fgp-Sub)
102200          and WS-Wct-Season      (WS-Chk-Sub) =
102300                  WS-Fgp-Season      (WS-Fgp-Sub)
102400              move "Y" to WS-Fgp-Found-Flag
102500     end-if.
102600 aa064-Exit.  exit section.
102700*
102800*        Shared substring test - WS-Haystack / WS-Needle set on
102900*        entry, WS-Contains-Flag returned, same trim-and-tally
103000*        idiom as ckclas's contains test.
103100*
103200 aa400-Contains-Test section.
103300*
103400     move "N" to WS-Contains-Flag.
103500     move zero to WS-Tally-Count.
103600     move 20 to WS-Needle-Len.
103700     perform aa402-Needle-Trim thru aa402-exit
103800         until WS-Needle-Len = zero
103900         or WS-Needle (WS-Needle-Len:1) not = space.
104000     if       WS-Needle-Len > zero
104100              inspect WS-Haystack tallying WS-Tally-Count
104200                  for all WS-Needle (1:WS-Needle-Len)
104300     end-if.
104400     if       WS-Tally-Count > zero
104500              move "Y" to WS-Contains-Flag
104600     end-if.
104700 aa400-Exit.  exit section.
104800*
104900 aa402-Needle-Trim section.
105000*
105100     subtract 1 from WS-Needle-Len.
105200 aa402-Exit.  exit section.
105300*
105400*        Whole-run report - walks the fingerprint groups table
105500*        once everything has been read, writes a header line
105600*        then one comma-joined data line per group with more
105700*        than 50 checks behind it - the rest are dropped as too
105800*        thin a sample to act on, tallied but not printed.
105900*
106000 aa100-Write-Report section.
106100*
106200     move spaces to Fgr-Text.
106300     string "PARTY SIZE,MEAL PERIOD,DAY,SEASON,SAMPLE SIZE,"
106400            "AVG SPEND,AVG SPEND PER GUEST,AVG MINUTES,"
106500            "AVG STARTERS,AVG MAINS,AVG SIDES,AVG DESSERTS,"
106600            "AVG ALCOHOL,AVG NON-ALC"
106700            delimited by size into Fgr-Text.
106800     write CK-Fingerprint-Report-Line.
106900*
107000     move zero to WS-Fgp-Sub.
107100     perform aa102-Write-One-Group thru aa102-exit
107200         varying WS-Fgp-Sub from 1 by 1
107300         until WS-Fgp-Sub > WS-Fgp-Count.
107400 aa100-Exit.  exit section.
107500*
107600 aa102-Write-One-Group section.
107700*
107800     if       WS-Fgp-Sample-Size (WS-Fgp-Sub) not > 50
107900              add 1 to WS-Groups-Dropped
108000              go to aa102-exit
108100     end-if.
108200     add 1 to WS-Groups-Reported.
108300*
108400     move WS-Fgp-Sample-Size (WS-Fgp-Sub) to WS-Cvt-Edit-Sample.
108500*
108600     move WS-Fgp-Spend-Sum (WS-Fgp-Sub) to WS-Cvt-Cents.
108700     move WS-Fgp-Sample-Size (WS-Fgp-Sub) to WS-Cvt-Count.
108800     divide WS-Cvt-Cents by WS-Cvt-Count
108900         giving WS-Cvt-Dollars rounded.
109000     divide WS-Cvt-Dollars by 100 giving WS-Cvt-Dollars rounded.
109100     move WS-Cvt-Dollars to WS-Cvt-Edit-Money.
109200*
109300     move "N" to WS-Cvt-No-Guests-Flag.
109400     if       WS-Fgp-Guest-Sum (WS-Fgp-Sub) = zero
109500              move "Y" to WS-Cvt-No-Guests-Flag
109600     else
109700              move WS-Fgp-Spend-Sum (WS-Fgp-Sub) to WS-Cvt-Cents
109800              move WS-Fgp-Guest-Sum (WS-Fgp-Sub) to WS-Cvt-Count
109900              divide WS-Cvt-Cents by WS-Cvt-Count
110000                  giving WS-Cvt-Dollars rounded
110100              divide WS-Cvt-Dollars by 100
110200                  giving WS-Cvt-Dollars rounded
110300     end-if.
110400*
110500     move WS-Fgp-Minutes-Sum (WS-Fgp-Sub) to WS-Cvt-Minutes.
110600     move WS-Fgp-Sample-Size (WS-Fgp-Sub) to WS-Cvt-Count.
110700     divide WS-Cvt-Minutes by WS-Cvt-Count
110800         giving WS-Cvt-Minutes rounded.
110900     move WS-Cvt-Minutes to WS-Cvt-Edit-Minutes.
111000*
111100     move spaces to Fgr-Text.
111200     string
111300         WS-Fgp-Party-Size  (WS-Fgp-Sub) delimited by space
111400         "," delimited by size
111500         WS-Fgp-Meal-Period (WS-Fgp-Sub) delimited by space
111600         "," delimited by size
111700         WS-Fgp-Day-Name    (WS-Fgp-Sub) delimited by space
111800         "," delimited by size
111900         WS-Fgp-Season      (WS-Fgp-Sub) delimited by space
112000         "," delimited by size
112100         WS-Cvt-Edit-Sample delimited by size
112200         "," delimited by size
112300         WS-Cvt-Edit-Money delimited by size
112400         "," delimited by size
112500         into Fgr-Text.
112600     if       WS-Cvt-No-Guests-Flag = "Y"
112700              perform aa104-Append-Na thru aa104-exit
112800     else
112900              move WS-Cvt-Dollars to WS-Cvt-Edit-Money
113000              perform aa106-Append-Money thru aa106-exit
113100     end-if.
113200     perform aa108-Append-Minutes-And-Cats thru aa108-exit.
113300     write CK-Fingerprint-Report-Line.
113400 aa102-Exit.  exit section.
113500*
113600 aa104-Append-Na section.
113700*
113800     string Fgr-Text delimited by size
113900            "N/A," delimited by size
114000            into Fgr-Text.
114100 aa104-Exit.  exit section.
114200*
114300 aa106-Append-Money section.
114400*
114500     string Fgr-Text delimited by size
114600            WS-Cvt-Edit-Money delimited by size
114700            "," delimited by size
114800            into Fgr-Text.
114900 aa106-Exit.  exit section.
115000*
115100*        Appends avg minutes and the six category averages -
115200*        avg count per category = that category's running sum
115300*        for the group divided by the group's sample size, 1dp,
115400*        missing categorisation simply never added to any sum so
115500*        it falls out of the average on its own.
115600*
115700 aa108-Append-Minutes-And-Cats section.
115800*
115900     string Fgr-Text delimited by size
116000            WS-Cvt-Edit-Minutes delimited by size
116100            "," delimited by size
116200            into Fgr-Text.
116300*
116400     move WS-Fgp-Sample-Size (WS-Fgp-Sub) to WS-Cvt-Count.
116500*
116600     move WS-Fgp-Starters-Sum (WS-Fgp-Sub) to WS-Cvt-Avg-Cat.
116700     divide WS-Cvt-Avg-Cat by WS-Cvt-Count
116800         giving WS-Cvt-Avg-Cat rounded.
116900     move WS-Cvt-Avg-Cat to WS-Cvt-Edit-Cat.
117000     string Fgr-Text delimited by size
117100            WS-Cvt-Edit-Cat delimited by size
117200            "," delimited by size
117300            into Fgr-Text.
117400*
117500     move WS-Fgp-Mains-Sum (WS-Fgp-Sub) to WS-Cvt-Avg-Cat.
117600     divide WS-Cvt-Avg-Cat by WS-Cvt-Count
117700         giving WS-Cvt-Avg-Cat rounded.
117800     move WS-Cvt-Avg-Cat to WS-Cvt-Edit-Cat.
117900     string Fgr-Text delimited by size
118000            WS-Cvt-Edit-Cat delimited by size
118100            "," delimited by size
118200            into Fgr-Text.
118300*
118400     move WS-Fgp-Sides-Sum (WS-Fgp-Sub) to WS-Cvt-Avg-Cat.
118500     divide WS-Cvt-Avg-Cat by WS-Cvt-Count
118600         giving WS-Cvt-Avg-Cat rounded.
118700     move WS-Cvt-Avg-Cat to WS-Cvt-Edit-Cat.
118800     string Fgr-Text delimited by size
118900            WS-Cvt-Edit-Cat delimited by size
119000            "," delimited by size
119100            into Fgr-Text.
119200*
119300     move WS-Fgp-Desserts-Sum (WS-Fgp-Sub) to WS-Cvt-Avg-Cat.
119400     divide WS-Cvt-Avg-Cat by WS-Cvt-Count
119500         giving WS-Cvt-Avg-Cat rounded.
119600     move WS-Cvt-Avg-Cat to WS-Cvt-Edit-Cat.
119700     string Fgr-Text delimited by size
119800            WS-Cvt-Edit-Cat delimited by size
119900            "," delimited by size
120000            into Fgr-Text.
120100*
120200     move WS-Fgp-Alcohol-Sum (WS-Fgp-Sub) to WS-Cvt-Avg-Cat.
120300     divide WS-Cvt-Avg-Cat by WS-Cvt-Count
120400         giving WS-Cvt-Avg-Cat rounded.
120500     move WS-Cvt-Avg-Cat to WS-Cvt-Edit-Cat.
120600     string Fgr-Text delimited by size
120700            WS-Cvt-Edit-Cat delimited by size
120800            "," delimited by size
120900            into Fgr-Text.
121000*
121100     move WS-Fgp-Non-Alc-Sum (WS-Fgp-Sub) to WS-Cvt-Avg-Cat.
121200     divide WS-Cvt-Avg-Cat by WS-Cvt-Count
121300         giving WS-Cvt-Avg-Cat rounded.
121400     move WS-Cvt-Avg-Cat to WS-Cvt-Edit-Cat.
121500     string Fgr-Text delimited by size
121600            WS-Cvt-Edit-Cat delimited by size
121700            into Fgr-Text.
121800 aa108-Exit.  exit section.
121900*
122000 aa090-Close-Files section.
122100*
122200     close CK-LOAD-LOG CK-FINGERPRINT-REPORT.
122300 aa090-Exit.  exit section.
122400*
122500 aa095-Tally-Run-Totals section.
122600*
122700     move zero to WS-Tally-Nonzero-Count.
122800     perform aa096-Tally-One-Total thru aa096-exit
122900         varying WS-Tally-Sub from 1 by 1
123000         until WS-Tally-Sub > 2.
123100     display "  fingerprint buckets in use "
123200             WS-Tally-Nonzero-Count upon console.
123300 aa095-Exit.  exit section.
123400*
123500 aa096-Tally-One-Total section.
123600*
123700     if       WS-Run-Totals-Tab (WS-Tally-Sub) > zero
123800              add 1 to WS-Tally-Nonzero-Count
123900     end-if.
124000 aa096-Exit.  exit section.
124100*
124200 aa098-Sanity-Check section.
124300*
124400     if       WS-Days-Checked-Signed < zero
124500              display "CK050 negative days-checked, run log"
124600                      " suspect" upon console
124700     else
124800              if   WS-Days-Checked-Unsigned
124900                        not = WS-Days-Checked-Signed
125000                   display "CK050 days-checked redefine mismatch"
125100                           upon console
125200              end-if
125300     end-if.
125400     if       WS-Mig-Count-Signed < zero
125500              display "CK050 negative menu-item count - dim file"
125600                      " suspect" upon console
125700     else
125800              if   WS-Mig-Count-Unsigned
125900                        not = WS-Mig-Count-Signed
126000                   display "CK050 menu-item count redefine"
126100                           " mismatch" upon console
126200              end-if
126300     end-if.
126400 aa098-Exit.  exit section.
126500*

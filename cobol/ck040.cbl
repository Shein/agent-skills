000100******************************************************************
000200*                                                                *
000300*                Check Analytics   Sales Summariser              *
000400*      Daily/Period Sales Summary, Leaderboards And Breakdowns   *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         ck040.
001200*
001300*    Author.             V B Coen FBCS, FIDM, FIDPM.
001400*
001500*    Installation.       Applewood Computers, for Quality Italian,
001600*                         NYC.
001700*
001800*    Date-Written.       21/02/1987.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1987-2026 & later, Vincent
002300*                         Bryan Coen.  Distributed under the GNU
002400*                         General Public License.  See the file
002500*                         COPYING for details.
002600*
002700*    Remarks.            Turns the loaded check facts for a requested
002800*                         date range into the figures the owner and
002900*                         the floor managers actually read - daily
003000*                         sales broken down by meal period and
003100*                         revenue centre, period totals for the whole
003200*                         range, a server leaderboard, the top
003300*                         selling menu items, revenue sliced by hour,
003400*                         day of week, meal period and party size, a
003500*                         discount summary, and (for a single date) a
003600*                         one-page daily report with a week-on-week
003700*                         change indicator against the same weekday.
003800*                         Everything here is a straight sum or count
003900*                         off the enriched check fact - no allocation
004000*                         of shared items across split checks, no
004100*                         weather, no staffing data, none of that;
004200*                         see the analyst's spec note on file if this
004300*                         is ever extended.
004400*
004500*    Called modules.     None.
004600*
004700* Changes:
004800* 21/02/87 vbc -     Created.
004900* 14/07/89 vbc -     Leaderboard and top-items tables capped at 200
005000*                     and 300 entries - plenty of headroom over one
005100*                     site's roster and menu, capacity flagged not
005200*                     assumed.
005300* 19/04/91 vbc -     Top items' distinct-check count done off the
005400*                     last-seen payment id on each table entry rather
005500*                     than a second table of ids per item - two
005600*                     consecutive lines of the same check for the
005700*                     same item only count once, which is what the
005800*                     floor wanted (one party, one lobster, however
005900*                     it was keyed in).
006000* 30/11/98 vbc -     Y2K READINESS REVIEW - dates compared and stored
006100*                     as text throughout, no arithmetic on the year.
006200* 08/05/03 vbc -     Average per guest now gross sales over guest
006300*                     count for the whole bucket, not an average of
006400*                     each check's own average - matches how the
006500*                     owner reads the weekly sheet.
006600* 19/09/25 vbc - 3.3 Version update and builds reset for the new
006700*                     reporting suite.  Week-on-week comparison on
006800*                     the daily report now found by counting back
006900*                     seven *processed* dates in the load log, not by
007000*                     subtracting seven from the calendar date - a
007100*                     backfill with a gap day would otherwise compare
007200*                     against a date nothing was ever loaded for.
007300*
007400************************************************************************
007500*
007600* Copyright Notice.
007700* ****************
007800*
007900* These files and programs are part of the Applewood Computers
008000* Accounting System and are copyright (c) Vincent B Coen, 1985-2026
008100* and later.
008200*
008300* This program is free software; you can redistribute it and/or
008400* modify it under the terms of the GNU General Public License as
008500* published by the Free Software Foundation; version 3 and later.
008600*
008700* Persons interested in repackaging, redevelopment for the purpose
008800* of resale or distribution in a rental mode must get in touch with
008900* the copyright holder with your commercial plans and proposals.
009000*
009100* ACAS is distributed in the hope that it will be useful, but
009200* WITHOUT ANY WARRANTY; without even the implied warranty of
009300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
009400*
009500************************************************************************
009600*
009700 environment             division.
009800*===============================
009900*
010000 copy "envdiv.cob".
010100*
010200 input-output            section.
010300 file-control.
010400     select RCTL-IN          assign to "RCTLIN"
010500                              organization is line sequential
010600                              file status is WS-Rctl-Status.
010700     select CK-LOAD-LOG      assign to "CKLLGIN"
010800                              organization is line sequential
010900                              file status is WS-Llg-Status.
011000     select CK-CHECKS-FACT   assign to WS-Checks-Fact-Name
011100                              organization is line sequential
011200                              file status is WS-Fct-Status.
011300     select CK-ITEMS-FACT    assign to WS-Items-Fact-Name
011400                              organization is line sequential
011500                              file status is WS-Ifc-Status.
011600     select CK-DISCOUNTS-FACT assign to WS-Discounts-Fact-Name
011700                              organization is line sequential
011800                              file status is WS-Dfc-Status.
011900     select CK-SALES-REPORT  assign to "CKSLSRPT"
012000                              organization is line sequential
012100                              file status is WS-Slr-Status.
012200     select CK-DAILY-REPORT  assign to "CKDLYRPT"
012300                              organization is line sequential
012400                              file status is WS-Drp-Status.
012500*
012600 data                    division.
012700*===============================
012800*
012900 file section.
013000*
013100 fd  RCTL-IN
013200     record contains 96 characters.
013300 copy "wsckctl.cob".
013400*
013500 fd  CK-LOAD-LOG
013600     record contains 120 characters.
013700 copy "wsckllg.cob".
013800*
013900 fd  CK-CHECKS-FACT
014000     record contains 356 characters.
014100 copy "wsckfct.cob".
014200*
014300 fd  CK-ITEMS-FACT
014400     record contains 160 characters.
014500 copy "wsckifc.cob".
014600*
014700 fd  CK-DISCOUNTS-FACT
014800     record contains 156 characters.
014900 copy "wsckdfc.cob".
015000*
015100 fd  CK-SALES-REPORT
015200     record contains 200 characters.
015300 copy "wsckslr.cob".
015400*
015500 fd  CK-DAILY-REPORT
015600     record contains 132 characters.
015700 copy "wsckdrp.cob".
015800*
015900 working-storage section.
016000*------------------------
016100*
016200 77  Prog-Name               pic x(15) value "CK040 (1.0.00)".
016300*
016400 01  WS-File-Status.
016500     03  WS-Rctl-Status      pic xx.
016600     03  WS-Llg-Status       pic xx.
016700     03  WS-Fct-Status       pic xx.
016800     03  WS-Ifc-Status       pic xx.
016900     03  WS-Dfc-Status       pic xx.
017000     03  WS-Slr-Status       pic xx.
017100     03  WS-Drp-Status       pic xx.
017200     03  filler              pic x(02).
017300*
017400 01  WS-Eof-Flags.
017500     03  WS-Llg-Eof-Flag     pic x     value "N".
017600         88  WS-Llg-Eof                value "Y".
017700     03  WS-Fct-Eof-Flag     pic x     value "N".
017800         88  WS-Fct-Eof                value "Y".
017900     03  WS-Ifc-Eof-Flag     pic x     value "N".
018000         88  WS-Ifc-Eof                value "Y".
018100     03  WS-Dfc-Eof-Flag     pic x     value "N".
018200         88  WS-Dfc-Eof                value "Y".
018300     03  WS-Day-Open-Flag    pic x     value "N".
018400         88  WS-Day-Open-Error         value "Y".
018500     03  filler              pic x(03).
018600*
018700 01  WS-Checks-Fact-Name      pic x(30).
018800 01  WS-Items-Fact-Name       pic x(30).
018900 01  WS-Discounts-Fact-Name   pic x(30).
019000 01  WS-Date-Compact          pic x(8).
019100*
019200*        Redefine #1 - business date split to build the compact
019300*        no-dashes form used in the day's fact file names, same idea
019400*        as ck010/ck020/ck030's file-naming build.
019500*
019600 01  WS-Current-Date.
019700     03  WS-Cd-Year          pic 9(4).
019800     03  filler              pic x.
019900     03  WS-Cd-Month         pic 9(2).
020000     03  filler              pic x.
020100     03  WS-Cd-Day           pic 9(2).
020200 01  WS-Current-Date-Redef redefines WS-Current-Date.
020300     03  WS-Cd-Parts         pic x occurs 10.
020400*
020500*        A circular buffer of the last eight *processed* business
020600*        dates seen on the load log, kept while the log is scanned
020700*        end to end - gives us "the same weekday one week earlier"
020800*        for the daily report without doing calendar arithmetic on
020900*        text dates, and copes fine with a backfill that has gaps.
021000*
021100 01  WS-Recent-Dates-Sub      pic 9       comp  value zero.
021200 01  WS-Recent-Dates-Count    pic 9(3)    comp  value zero.
021300 01  WS-Recent-Dates.
021400     03  WS-Recent-Date  occurs 8 times  pic x(10).
021500 01  WS-Prior-Week-Date       pic x(10)   value spaces.
021600 01  WS-Prior-Week-Found-Flag pic x       value "N".
021700 01  WS-Recent-Calc-Sub       pic s9(3)   comp  value zero.
021800*
021900*        Whole-range accumulator group - this same shape is reused,
022000*        cleared and refilled, for every bucket the program builds:
022100*        the daily summary table, the period totals, the leaderboard,
022200*        the hour/day/meal/party breakdowns, and the two passes the
022300*        daily report makes over a single date.  Not every user of
022400*        it fills in every field - e.g. the hour breakdown has no use
022500*        for Acc-Discount-Cents - the unused ones just sit at zero.
022600*
022700 01  WS-Acc-Work.
022800     03  WS-Acc-Checks            pic 9(5)     comp.
022900     03  WS-Acc-Guests            pic 9(7)     comp.
023000     03  WS-Acc-Gross-Cents       pic s9(9)    comp-3.
023100     03  WS-Acc-Discount-Cents    pic s9(9)    comp-3.
023200     03  WS-Acc-Tax-Cents         pic s9(9)    comp-3.
023300     03  WS-Acc-Tip-Cents         pic s9(9)    comp-3.
023400     03  WS-Acc-Revenue-Cents     pic s9(9)    comp-3.
023500     03  WS-Acc-Tip-Pct-Sum       pic s9(7)v99 comp-3.
023600     03  WS-Acc-Tip-Pct-Count     pic 9(5)     comp.
023700     03  WS-Acc-Turnover-Sum      pic s9(7)v9  comp-3.
023800     03  WS-Acc-Turnover-Count    pic 9(5)     comp.
023900*
024000 01  WS-Period-Acc  like WS-Acc-Work.
024100*
024200*        Table 1 - the daily sales summary, one entry per distinct
024300*        (date, meal period, revenue centre) combination met while
024400*        scanning the requested range.  Capped at 500 - a year-long
024500*        range at five meal periods and a handful of revenue centres
024600*        would have to run for months before this overflowed.
024700*
024800 01  WS-Dsl-Tab-Max           pic 9(3)    comp  value 500.
024900 01  WS-Dsl-Count             pic 9(3)    comp  value zero.
025000 01  WS-Dsl-Sub               pic 9(3)    comp  value zero.
025100 01  WS-Dsl-Overflow-Flag     pic x       value "N".
025200 01  WS-Dsl-Found-Flag        pic x       value "N".
025300 01  WS-Dsl-Tab.
025400     03  WS-Dsl-Entry  occurs 500 times.
025500         05  WS-Dsl-Key.
025600             07  WS-Dsl-Date       pic x(10).
025700             07  WS-Dsl-Meal       pic x(10).
025800             07  WS-Dsl-Rev-Ctr    pic x(20).
025900         05  WS-Dsl-Acc  like WS-Acc-Work.
026000*
026100*        Table 2 - the server leaderboard, one entry per distinct
026200*        non-blank server name.  Capped at 200.
026300*
026400 01  WS-Lbd-Tab-Max           pic 9(3)    comp  value 200.
026500 01  WS-Lbd-Count             pic 9(3)    comp  value zero.
026600 01  WS-Lbd-Sub               pic 9(3)    comp  value zero.
026700 01  WS-Lbd-Overflow-Flag     pic x       value "N".
026800 01  WS-Lbd-Found-Flag        pic x       value "N".
026900 01  WS-Lbd-Tab.
027000     03  WS-Lbd-Entry  occurs 200 times.
027100         05  WS-Lbd-Server-Name   pic x(30).
027200         05  WS-Lbd-Acc  like WS-Acc-Work.
027300         05  WS-Lbd-Printed-Flag  pic x       value "N".
027400*
027500*        Table 3 - top menu items, one entry per distinct item name
027600*        seen on a non-voided line item.  Capped at 300 - the menu
027700*        has never gone past 200.  The distinct-check count is kept
027800*        by comparing each new line's parent id against the id last
027900*        posted against that entry, so two lines of the same item on
028000*        the same check only add one to the count.
028100*
028200 01  WS-Itl-Tab-Max           pic 9(3)    comp  value 300.
028300 01  WS-Itl-Count             pic 9(3)    comp  value zero.
028400 01  WS-Itl-Sub               pic 9(3)    comp  value zero.
028500 01  WS-Itl-Overflow-Flag     pic x       value "N".
028600 01  WS-Itl-Found-Flag        pic x       value "N".
028700 01  WS-Itl-Tab.
028800     03  WS-Itl-Entry  occurs 300 times.
028900         05  WS-Itl-Item-Name     pic x(40).
029000         05  WS-Itl-Qty-Sum       pic 9(7)v99 comp-3.
029100         05  WS-Itl-Revenue-Cents pic s9(9)   comp-3.
029200         05  WS-Itl-Distinct-Cks  pic 9(5)    comp.
029300         05  WS-Itl-Last-Parent-Id pic x(24).
029400         05  WS-Itl-Printed-Flag  pic x       value "N".
029500*
029600*        Tables 4-7 - the four revenue breakdowns.  Hour and day of
029700*        week are fixed at 24 and 7 entries, subscripted directly off
029800*        the fact's own hour/day-of-week value; meal period and party
029900*        size are built the same linear-scan-and-upsert way as the
030000*        others since ckclas's label set is its own business, not
030100*        this program's, and is kept small (capped at 10 each).
030200*
030300 01  WS-Hour-Tab.
030400     03  WS-Hour-Entry  occurs 24 times.
030500         05  WS-Hour-Checks      pic 9(5)     comp.
030600         05  WS-Hour-Gross-Cents pic s9(9)    comp-3.
030700*
030800 01  WS-Dow-Tab.
030900     03  WS-Dow-Entry  occurs 7 times.
031000         05  WS-Dow-Checks       pic 9(5)     comp.
031100         05  WS-Dow-Gross-Cents  pic s9(9)    comp-3.
031200 01  WS-Dow-Names.
031300     03  filler pic x(9) value "MONDAY   ".
031400     03  filler pic x(9) value "TUESDAY  ".
031500     03  filler pic x(9) value "WEDNESDAY".
031600     03  filler pic x(9) value "THURSDAY ".
031700     03  filler pic x(9) value "FRIDAY   ".
031800     03  filler pic x(9) value "SATURDAY ".
031900     03  filler pic x(9) value "SUNDAY   ".
032000 01  WS-Dow-Names-Redef redefines WS-Dow-Names.
032100     03  WS-Dow-Name  occurs 7 times  pic x(9).
032200*
032300 01  WS-Meal-Tab-Max          pic 9(2)    comp  value 10.
032400 01  WS-Meal-Count            pic 9(2)    comp  value zero.
032500 01  WS-Meal-Sub              pic 9(2)    comp  value zero.
032600 01  WS-Meal-Found-Flag       pic x       value "N".
032700 01  WS-Meal-Tab.
032800     03  WS-Meal-Entry  occurs 10 times.
032900         05  WS-Meal-Name        pic x(10).
033000         05  WS-Meal-Checks      pic 9(5)     comp.
033100         05  WS-Meal-Guests      pic 9(7)     comp.
033200         05  WS-Meal-Gross-Cents pic s9(9)    comp-3.
033300         05  WS-Meal-Tip-Pct-Sum pic s9(7)v99 comp-3.
033400         05  WS-Meal-Tip-Pct-Cnt pic 9(5)     comp.
033500*
033600 01  WS-Party-Tab-Max         pic 9(2)    comp  value 10.
033700 01  WS-Party-Count           pic 9(2)    comp  value zero.
033800 01  WS-Party-Sub             pic 9(2)    comp  value zero.
033900 01  WS-Party-Found-Flag      pic x       value "N".
034000 01  WS-Party-Tab.
034100     03  WS-Party-Entry  occurs 10 times.
034200         05  WS-Party-Name        pic x(12).
034300         05  WS-Party-Checks      pic 9(5)     comp.
034400         05  WS-Party-Guests      pic 9(7)     comp.
034500         05  WS-Party-Gross-Cents pic s9(9)    comp-3.
034600         05  WS-Party-Tip-Pct-Sum pic s9(7)v99 comp-3.
034700         05  WS-Party-Tip-Pct-Cnt pic 9(5)     comp.
034800*
034900*        Table 8 - the discount summary, keyed on name plus approver.
035000*        Capped at 100.
035100*
035200 01  WS-Dcl-Tab-Max           pic 9(3)    comp  value 100.
035300 01  WS-Dcl-Count             pic 9(3)    comp  value zero.
035400 01  WS-Dcl-Sub               pic 9(3)    comp  value zero.
035500 01  WS-Dcl-Overflow-Flag     pic x       value "N".
035600 01  WS-Dcl-Found-Flag        pic x       value "N".
035700 01  WS-Dcl-Tab.
035800     03  WS-Dcl-Entry  occurs 100 times.
035900         05  WS-Dcl-Key.
036000             07  WS-Dcl-Disc-Name  pic x(30).
036100             07  WS-Dcl-Approver   pic x(30).
036200         05  WS-Dcl-Times          pic 9(5)    comp.
036300         05  WS-Dcl-Total-Cents    pic s9(9)   comp-3.
036400         05  WS-Dcl-Printed-Flag   pic x       value "N".
036500*
036600*        Working fields used while reading a single day's facts.
036700*
036800 01  WS-Day-Has-Checks-Flag   pic x       value "N".
036900 01  WS-Single-Day-Run-Flag   pic x       value "N".
037000 01  WS-Target-Date           pic x(10)   value spaces.
037100*
037200*        Small conversion fields - cents to a dollars-and-cents
037300*        comp-3 so the report lines can carry an edited picture
037400*        without any intrinsic function, and a signed percent field
037500*        for the daily report's change indicator.
037600*
037700 01  WS-Cvt-Dollars           pic s9(7)v99 comp-3.
037800 01  WS-Cvt-Whole-Dollars     pic s9(7)    comp-3.
037900 01  WS-Cvt-Pct               pic s9(3)v9  comp-3.
038000 01  WS-Cvt-Avg-Cents         pic s9(9)    comp-3.
038100 01  WS-Cvt-Edit-Money        pic z,zzz,zz9.
038200 01  WS-Cvt-Edit-Money-Dec    pic -(7)9.99.
038300*
038400*        30/12/25 vbc - Edit-Pct switched from a floating minus to a
038500*                floating plus - a change% of zero or better has to
038600*                show "+", not just go blank the way a floating-minus
038700*                picture leaves it.  Edit-Num stays floating-minus-
038800*                suppressed (no sign forced) for the raw tip%/turnover
038900*                averages in the headline, which aren't change values.
039000 01  WS-Cvt-Edit-Pct          pic +(3)9.9.
039100 01  WS-Cvt-Edit-Num          pic z(3)9.9.
039200 01  WS-Cvt-Text-15           pic x(15).
039300*
039400*        Week-on-week change% scratch fields - set by the daily
039500*        report headline paragraph immediately before each call on
039600*        the shared change% routine below it.
039700*
039800 01  WS-Chg-Current           pic s9(9)    comp-3.
039900 01  WS-Chg-Prior             pic s9(9)    comp-3.
040000 01  WS-Chg-Pct                pic s9(3)v9  comp-3.
040100*
040200*        Redefine #2 - small diagnostic nonzero-bucket tally over the
040300*        eight table-in-use counters, same idiom the rest of the
040400*        suite runs before handing back.
040500*
040600 01  WS-Run-Totals.
040700     03  WS-Dsl-Count-Tally   pic 9(4)    comp  value zero.
040800     03  WS-Lbd-Count-Tally   pic 9(4)    comp  value zero.
040900     03  WS-Itl-Count-Tally   pic 9(4)    comp  value zero.
041000     03  WS-Meal-Count-Tally  pic 9(4)    comp  value zero.
041100     03  WS-Party-Count-Tally pic 9(4)    comp  value zero.
041200     03  WS-Dcl-Count-Tally   pic 9(4)    comp  value zero.
041300 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
041400     03  WS-Run-Totals-Tab    pic 9(4)    comp  occurs 6.
041500*
041600 01  WS-Tally-Sub             pic 9(1)    comp  value zero.
041700 01  WS-Tally-Nonzero-Count   pic 9(1)    comp  value zero.
041800*
041900*        Redefine #3 - sign/unsigned cross-check on the day count,
042000*        same sanity check idiom as the rest of the suite.
042100*
042200 01  WS-Day-Count-Signed      pic s9(5)   comp  value zero.
042300 01  WS-Day-Count-Redef redefines WS-Day-Count-Signed.
042400     03  WS-Day-Count-Unsigned
042500                              pic 9(5)    comp.
042600*
042700 01  WS-Sort-Sub              pic 9(3)    comp  value zero.
042800 01  WS-Sort-Best-Sub         pic 9(3)    comp  value zero.
042900 01  WS-Sort-Rank             pic 9(3)    comp  value zero.
043000 01  WS-Sort-Top-N            pic 9(3)    comp  value zero.
043100*
043200 01  Error-Messages.
043300     03  CK013E              pic x(40)
043400         value "CK013E Run control will not open -".
043500     03  CK014E              pic x(40)
043600         value "CK014E Load log will not open -".
043700     03  CK016E              pic x(40)
043800         value "CK016E Sales report will not open -".
043900     03  CK017E              pic x(40)
044000         value "CK017E Daily report will not open -".
044100     03  filler              pic x(08).
044200*
044300 01  WS-Term-Code            pic 99      value zero.
044400*
044500 procedure division.
044600*===================
044700*
044800 aa000-Main section.
044900*
045000     perform aa010-open-control    thru aa010-exit.
045100     if       WS-Term-Code not = zero
045200              goback
045300     end-if.
045400*
045500     perform aa012-scan-recent-dates thru aa012-exit.
045600     perform aa020-read-next-log   thru aa020-exit.
045700     perform aa030-accumulate-one-day thru aa030-exit
045800         until WS-Llg-Eof.
045900*
046000     perform aa100-write-daily-summary thru aa100-exit.
046100     perform aa110-write-period-totals thru aa110-exit.
046200     perform aa120-rank-and-write-leaderboard thru aa120-exit.
046300     perform aa130-rank-and-write-top-items   thru aa130-exit.
046400     perform aa140-write-hour-breakdown   thru aa140-exit.
046500     perform aa150-write-dow-breakdown    thru aa150-exit.
046600     perform aa160-write-meal-breakdown   thru aa160-exit.
046700     perform aa170-write-party-breakdown  thru aa170-exit.
046800     perform aa180-write-discount-summary thru aa180-exit.
046900     if       WS-Single-Day-Run-Flag = "Y"
047000              perform aa200-write-daily-report thru aa200-exit
047100     end-if.
047200*
047300     perform aa090-close-files     thru aa090-exit.
047400     perform aa095-tally-run-totals thru aa095-exit.
047500     perform aa098-sanity-check    thru aa098-exit.
047600     goback.
047700 aa000-Exit.  exit section.
047800*
047900 aa010-Open-Control section.
048000*
048100     open input RCTL-IN.
048200     if       WS-Rctl-Status not = "00"
048300              display CK013E " " WS-Rctl-Status upon console
048400              move 8 to WS-Term-Code
048500              go to aa010-exit
048600     end-if.
048700     read RCTL-IN into CK-Run-Parm-Record
048800         at end
048900              move spaces to Ctl-Report-Date-From Ctl-Report-Date-To
049000     end-read.
049100     close RCTL-IN.
049200     move Ctl-Top-N to WS-Sort-Top-N.
049300     if       WS-Sort-Top-N = zero
049400              move 5 to WS-Sort-Top-N
049500     end-if.
049600     if       Ctl-Report-Date-From = Ctl-Report-Date-To
049700          and Ctl-Report-Date-From not = spaces
049800              move "Y" to WS-Single-Day-Run-Flag
049900              move Ctl-Report-Date-From to WS-Target-Date
050000     end-if.
050100*
050200     open input CK-LOAD-LOG.
050300     if       WS-Llg-Status not = "00"
050400              display CK014E " " WS-Llg-Status upon console
050500              move 8 to WS-Term-Code
050600              go to aa010-exit
050700     end-if.
050800*
050900     open output CK-SALES-REPORT.
051000     if       WS-Slr-Status not = "00"
051100              display CK016E " " WS-Slr-Status upon console
051200              move 8 to WS-Term-Code
051300              go to aa010-exit
051400     end-if.
051500*
051600     if       WS-Single-Day-Run-Flag = "Y"
051700              open output CK-DAILY-REPORT
051800              if    WS-Drp-Status not = "00"
051900                    display CK017E " " WS-Drp-Status upon console
052000                    move 8 to WS-Term-Code
052100                    go to aa010-exit
052200              end-if
052300     end-if.
052400 aa010-Exit.  exit section.
052500*
052600*        Walks the whole load log once, keeping the circular buffer
052700*        of the last eight *complete* business dates met, so that if
052800*        this is a single-date run we can look seven back for the
052900*        week-on-week comparison before the main pass even starts.
053000*        Re-opens the log afterwards for the main pass proper.
053100*
053200 aa012-Scan-Recent-Dates section.
053300*
053400     move "N" to WS-Prior-Week-Found-Flag.
053500     if       WS-Single-Day-Run-Flag not = "Y"
053600              go to aa012-exit
053700     end-if.
053800     move zero to WS-Recent-Dates-Count.
053900     move zero to WS-Recent-Dates-Sub.
054000 aa012-Read-Loop.
054100     read CK-LOAD-LOG
054200         at end
054300              go to aa012-rewind
054400     end-read.
054500     if       Llg-Status not = "complete"
054600              go to aa012-read-loop
054700     end-if.
054800     if       Llg-Business-Date = WS-Target-Date
054900              perform aa014-resolve-prior-week thru aa014-exit
055000              go to aa012-rewind
055100     end-if.
055200     perform aa016-push-recent-date thru aa016-exit.
055300     go to aa012-read-loop.
055400 aa012-Rewind.
055500     close CK-LOAD-LOG.
055600     open input CK-LOAD-LOG.
055700     if       WS-Llg-Status not = "00"
055800              display CK014E " " WS-Llg-Status upon console
055900              move 8 to WS-Term-Code
056000     end-if.
056100 aa012-Exit.  exit section.
056200*
056300*
056400*        The slot seven dates back from the one most recently pushed
056500*        (which is one day short of the target date itself) is the
056600*        same weekday a week earlier, provided the buffer holds at
056700*        least seven processed dates already - otherwise there is
056800*        no prior week to compare against and the flag stays "N".
056900*
057000 aa014-Resolve-Prior-Week section.
057100*
057200     if       WS-Recent-Dates-Count < 7
057300              go to aa014-exit
057400     end-if.
057500     compute WS-Recent-Calc-Sub = WS-Recent-Dates-Sub - 6.
057600     if       WS-Recent-Calc-Sub <= 0
057700              add 8 to WS-Recent-Calc-Sub
057800     end-if.
057900     move WS-Recent-Calc-Sub to WS-Sort-Sub.
058000     move WS-Recent-Date (WS-Sort-Sub) to WS-Prior-Week-Date.
058100     move "Y" to WS-Prior-Week-Found-Flag.
058200 aa014-Exit.  exit section.
058300*
058400 aa016-Push-Recent-Date section.
058500*
058600     add 1 to WS-Recent-Dates-Sub.
058700     if       WS-Recent-Dates-Sub > 8
058800              move 1 to WS-Recent-Dates-Sub
058900     end-if.
059000     move Llg-Business-Date to WS-Recent-Date (WS-Recent-Dates-Sub).
059100     if       WS-Recent-Dates-Count < 8
059200              add 1 to WS-Recent-Dates-Count
059300     end-if.
059400 aa016-Exit.  exit section.
059500*
059600 aa020-Read-Next-Log section.
059700*
059800     read CK-LOAD-LOG
059900         at end
060000              move "Y" to WS-Llg-Eof-Flag
060100              go to aa020-exit
060200     end-read.
060300*
060400     if       Ctl-Report-Date-From not = spaces
060500          and Llg-Business-Date < Ctl-Report-Date-From
060600              go to aa020-read-next-log
060700     end-if.
060800     if       Ctl-Report-Date-To not = spaces
060900          and Llg-Business-Date > Ctl-Report-Date-To
061000              go to aa020-read-next-log
061100     end-if.
061200     if       Llg-Status not = "complete"
061300              go to aa020-read-next-log
061400     end-if.
061500 aa020-Exit.  exit section.
061600*
061700 aa030-Accumulate-One-Day section.
061800*
061900     perform aa032-build-day-file-names thru aa032-exit.
062000     perform aa034-open-day-files       thru aa034-exit.
062100     if       WS-Day-Open-Error
062200              go to aa030-skip
062300     end-if.
062400*
062500     move "N" to WS-Fct-Eof-Flag.
062600     perform aa036-read-next-check thru aa036-exit.
062700     perform aa038-post-one-check  thru aa038-exit
062800         until WS-Fct-Eof.
062900*
063000     move "N" to WS-Ifc-Eof-Flag.
063100     perform aa040-read-next-item thru aa040-exit.
063200     perform aa042-post-one-item  thru aa042-exit
063300         until WS-Ifc-Eof.
063400*
063500     move "N" to WS-Dfc-Eof-Flag.
063600     perform aa044-read-next-discount thru aa044-exit.
063700     perform aa046-post-one-discount  thru aa046-exit
063800         until WS-Dfc-Eof.
063900*
064000     close CK-CHECKS-FACT CK-ITEMS-FACT CK-DISCOUNTS-FACT.
064100     add 1 to WS-Day-Count-Unsigned.
064200 aa030-Skip.
064300 aa030-Exit.
064400     perform aa020-read-next-log thru aa020-exit.
064500     exit section.
064600*
064700 aa032-Build-Day-File-Names section.
064800*
064900     move Llg-Business-Date to WS-Current-Date.
065000     move spaces to WS-Date-Compact.
065100     string WS-Cd-Year WS-Cd-Month WS-Cd-Day delimited by size
065200         into WS-Date-Compact.
065300     move spaces to WS-Checks-Fact-Name WS-Items-Fact-Name
065400                     WS-Discounts-Fact-Name.
065500     string "CKCF." WS-Date-Compact delimited by size
065600         into WS-Checks-Fact-Name.
065700     string "CKIF." WS-Date-Compact delimited by size
065800         into WS-Items-Fact-Name.
065900     string "CKDF." WS-Date-Compact delimited by size
066000         into WS-Discounts-Fact-Name.
066100 aa032-Exit.  exit section.
066200*
066300 aa034-Open-Day-Files section.
066400*
066500     move "N" to WS-Day-Open-Flag.
066600     open input CK-CHECKS-FACT.
066700     if       WS-Fct-Status not = "00"
066800              move "Y" to WS-Day-Open-Flag
066900              go to aa034-exit
067000     end-if.
067100     open input CK-ITEMS-FACT.
067200     if       WS-Ifc-Status not = "00"
067300              move "Y" to WS-Day-Open-Flag
067400              close CK-CHECKS-FACT
067500              go to aa034-exit
067600     end-if.
067700     open input CK-DISCOUNTS-FACT.
067800     if       WS-Dfc-Status not = "00"
067900              move "Y" to WS-Day-Open-Flag
068000              close CK-CHECKS-FACT CK-ITEMS-FACT
068100              go to aa034-exit
068200     end-if.
068300 aa034-Exit.  exit section.
068400*
068500 aa036-Read-Next-Check section.
068600*
068700     read CK-CHECKS-FACT into CK-Fact-Check-Record
068800         at end
068900              move "Y" to WS-Fct-Eof-Flag
069000     end-read.
069100 aa036-Exit.  exit section.
069200*
069300*        One check fact drives the daily summary table, the period
069400*        totals, the leaderboard, and the hour/day/meal/party
069500*        breakdowns, plus - if this is a single-date run for the
069600*        target date - the current-day accumulator used by the daily
069700*        report, and if it is the target date's prior week, the
069800*        prior-week accumulator.
069900*
070000 aa038-Post-One-Check section.
070100*
070200     perform aa048-post-to-daily-summary thru aa048-exit.
070300     perform aa050-post-to-period-totals thru aa050-exit.
070400     if       Fct-Server-Name not = spaces
070500              perform aa052-post-to-leaderboard thru aa052-exit
070600     end-if.
070700     if       Fct-Hour-Opened not = 99
070800              perform aa054-post-to-hour-tab thru aa054-exit
070900     end-if.
071000     if       Fct-Day-Of-Week not = 9
071100              perform aa056-post-to-dow-tab thru aa056-exit
071200     end-if.
071300*
071400*        30/12/25 vbc - same exclusion the hour/dow postings above
071500*                already get - an unclassified meal period or party
071600*                size is not a bucket of its own in the breakdown.
071700*
071800     if       Fct-Meal-Period not = "UNKNOWN   "
071900              perform aa058-post-to-meal-tab  thru aa058-exit
072000     end-if.
072100     if       Fct-Party-Size-Cat not = "UNKNOWN     "
072200              perform aa060-post-to-party-tab thru aa060-exit
072300     end-if.
072400     perform aa062-read-next-check thru aa062-exit.
072500 aa038-Exit.  exit section.
072600*
072700*        There is no separate "read next" paragraph name clash here
072800*        - aa062 is just aa036 called again under the loop's own
072900*        name, kept distinct so the perform-thru range for aa038
073000*        reads cleanly on its own.
073100*
073200 aa062-Read-Next-Check section.
073300*
073400     perform aa036-read-next-check thru aa036-exit.
073500 aa062-Exit.  exit section.
073600*
073700 aa048-Post-To-Daily-Summary section.
073800*
073900     move "N" to WS-Dsl-Found-Flag.
074000     move zero to WS-Dsl-Sub.
074100     perform aa064-scan-one-dsl-key thru aa064-exit
074200         varying WS-Dsl-Sub from 1 by 1
074300         until WS-Dsl-Sub > WS-Dsl-Count.
074400     if       WS-Dsl-Found-Flag = "N"
074500              if   WS-Dsl-Count < WS-Dsl-Tab-Max
074600                   add 1 to WS-Dsl-Count
074700                   move Fct-Business-Date  to
074800                       WS-Dsl-Date (WS-Dsl-Count)
074900                   move Fct-Meal-Period    to
075000                       WS-Dsl-Meal (WS-Dsl-Count)
075100                   move Fct-Revenue-Center to
075200                       WS-Dsl-Rev-Ctr (WS-Dsl-Count)
075300                   perform aa310-zero-acc-work thru aa310-exit
075400                   move WS-Acc-Work to WS-Dsl-Acc (WS-Dsl-Count)
075500                   move WS-Dsl-Count to WS-Dsl-Sub
075600              else
075700                   move "Y" to WS-Dsl-Overflow-Flag
075800                   go to aa048-exit
075900              end-if
076000     end-if.
076100     add 1                 to WS-Acc-Checks (WS-Dsl-Sub)
076200         in WS-Dsl-Tab.
076300     add Fct-Guest-Count    to WS-Acc-Guests (WS-Dsl-Sub)
076400         in WS-Dsl-Tab.
076500     add Fct-Subtotal-Cents to WS-Acc-Gross-Cents (WS-Dsl-Sub)
076600         in WS-Dsl-Tab.
076700     add Fct-Discount-Cents to WS-Acc-Discount-Cents
076800         (WS-Dsl-Sub) in WS-Dsl-Tab.
076900     add Fct-Tax-Cents      to WS-Acc-Tax-Cents (WS-Dsl-Sub)
077000         in WS-Dsl-Tab.
077100     add Fct-Tip-Cents      to WS-Acc-Tip-Cents (WS-Dsl-Sub)
077200         in WS-Dsl-Tab.
077300     add Fct-Total-Cents    to WS-Acc-Revenue-Cents
077400         (WS-Dsl-Sub) in WS-Dsl-Tab.
077500     if       Fct-Tip-Pct-Known = "Y"
077600              add Fct-Tip-Pct to WS-Acc-Tip-Pct-Sum
077700                  (WS-Dsl-Sub) in WS-Dsl-Tab
077800              add 1          to WS-Acc-Tip-Pct-Count
077900                  (WS-Dsl-Sub) in WS-Dsl-Tab
078000     end-if.
078100     if       Fct-Turnover-Known = "Y"
078200              add Fct-Turnover-Minutes
078300                               to WS-Acc-Turnover-Sum
078400                  (WS-Dsl-Sub) in WS-Dsl-Tab
078500              add 1           to WS-Acc-Turnover-Count
078600                  (WS-Dsl-Sub) in WS-Dsl-Tab
078700     end-if.
078800 aa048-Exit.  exit section.
078900*
079000 aa064-Scan-One-Dsl-Key section.
079100*
079200     if       Fct-Business-Date  = WS-Dsl-Date (WS-Dsl-Sub)
079300          and Fct-Meal-Period    = WS-Dsl-Meal (WS-Dsl-Sub)
079400          and Fct-Revenue-Center = WS-Dsl-Rev-Ctr (WS-Dsl-Sub)
079500              move "Y" to WS-Dsl-Found-Flag
079600     end-if.
079700 aa064-Exit.  exit section.
079800*
079900 aa050-Post-To-Period-Totals section.
080000*
080100     add 1                  to WS-Acc-Checks    in WS-Period-Acc.
080200     add Fct-Guest-Count     to WS-Acc-Guests    in WS-Period-Acc.
080300     add Fct-Subtotal-Cents  to WS-Acc-Gross-Cents in WS-Period-Acc.
080400     add Fct-Discount-Cents  to WS-Acc-Discount-Cents in WS-Period-Acc.
080500     add Fct-Tax-Cents       to WS-Acc-Tax-Cents in WS-Period-Acc.
080600     add Fct-Tip-Cents       to WS-Acc-Tip-Cents in WS-Period-Acc.
080700     add Fct-Total-Cents     to WS-Acc-Revenue-Cents in WS-Period-Acc.
080800     if       Fct-Tip-Pct-Known = "Y"
080900              add Fct-Tip-Pct to WS-Acc-Tip-Pct-Sum in WS-Period-Acc
081000              add 1           to WS-Acc-Tip-Pct-Count in WS-Period-Acc
081100     end-if.
081200     if       Fct-Turnover-Known = "Y"
081300              add Fct-Turnover-Minutes
081400                               to WS-Acc-Turnover-Sum in WS-Period-Acc
081500              add 1            to WS-Acc-Turnover-Count in WS-Period-Acc
081600     end-if.
081700 aa050-Exit.  exit section.
081800*
081900 aa052-Post-To-Leaderboard section.
082000*
082100     move "N" to WS-Lbd-Found-Flag.
082200     move zero to WS-Lbd-Sub.
082300     perform aa068-scan-one-lbd-name thru aa068-exit
082400         varying WS-Lbd-Sub from 1 by 1
082500         until WS-Lbd-Sub > WS-Lbd-Count.
082600     if       WS-Lbd-Found-Flag = "N"
082700              if   WS-Lbd-Count < WS-Lbd-Tab-Max
082800                   add 1 to WS-Lbd-Count
082900                   move Fct-Server-Name to
083000                       WS-Lbd-Server-Name (WS-Lbd-Count)
083100                   perform aa310-zero-acc-work thru aa310-exit
083200                   move WS-Acc-Work to WS-Lbd-Acc (WS-Lbd-Count)
083300                   move WS-Lbd-Count to WS-Lbd-Sub
083400              else
083500                   move "Y" to WS-Lbd-Overflow-Flag
083600                   go to aa052-exit
083700              end-if
083800     end-if.
083900     add 1                 to WS-Acc-Checks (WS-Lbd-Sub)
084000         in WS-Lbd-Acc.
084100     add Fct-Guest-Count    to WS-Acc-Guests (WS-Lbd-Sub)
084200         in WS-Lbd-Acc.
084300     add Fct-Subtotal-Cents to WS-Acc-Gross-Cents (WS-Lbd-Sub)
084400         in WS-Lbd-Acc.
084500     add Fct-Tip-Cents      to WS-Acc-Tip-Cents (WS-Lbd-Sub)
084600         in WS-Lbd-Acc.
084700     if       Fct-Tip-Pct-Known = "Y"
084800              add Fct-Tip-Pct to WS-Acc-Tip-Pct-Sum
084900                  (WS-Lbd-Sub) in WS-Lbd-Acc
085000              add 1           to WS-Acc-Tip-Pct-Count
085100                  (WS-Lbd-Sub) in WS-Lbd-Acc
085200     end-if.
085300     if       Fct-Turnover-Known = "Y"
085400              add Fct-Turnover-Minutes
085500                               to WS-Acc-Turnover-Sum
085600                  (WS-Lbd-Sub) in WS-Lbd-Acc
085700              add 1           to WS-Acc-Turnover-Count
085800                  (WS-Lbd-Sub) in WS-Lbd-Acc
085900     end-if.
086000 aa052-Exit.  exit section.
086100*
086200 aa068-Scan-One-Lbd-Name section.
086300*
086400     if       Fct-Server-Name = WS-Lbd-Server-Name (WS-Lbd-Sub)
086500              move "Y" to WS-Lbd-Found-Flag
086600     end-if.
086700 aa068-Exit.  exit section.
086800*
086900 aa054-Post-To-Hour-Tab section.
087000*
087100     move Fct-Hour-Opened to WS-Sort-Sub.
087200     add 1 to WS-Sort-Sub.
087300     add 1                 to WS-Hour-Checks (WS-Sort-Sub).
087400     add Fct-Subtotal-Cents to WS-Hour-Gross-Cents (WS-Sort-Sub).
087500 aa054-Exit.  exit section.
087600*
087700 aa056-Post-To-Dow-Tab section.
087800*
087900     move Fct-Day-Of-Week to WS-Sort-Sub.
088000     add 1 to WS-Sort-Sub.
088100     add 1                  to WS-Dow-Checks (WS-Sort-Sub).
088200     add Fct-Subtotal-Cents to WS-Dow-Gross-Cents (WS-Sort-Sub).
088300 aa056-Exit.  exit section.
088400*
088500 aa058-Post-To-Meal-Tab section.
088600*
088700     move "N" to WS-Meal-Found-Flag.
088800     move zero to WS-Meal-Sub.
088900     perform aa070-scan-one-meal-name thru aa070-exit
089000         varying WS-Meal-Sub from 1 by 1
089100         until WS-Meal-Sub > WS-Meal-Count.
089200     if       WS-Meal-Found-Flag = "N"
089300              if   WS-Meal-Count < WS-Meal-Tab-Max
089400                   add 1 to WS-Meal-Count
089500                   move Fct-Meal-Period to WS-Meal-Name (WS-Meal-Count)
089600                   move zero to WS-Meal-Checks (WS-Meal-Count)
089700                                WS-Meal-Guests (WS-Meal-Count)
089800                                WS-Meal-Gross-Cents (WS-Meal-Count)
089900                                WS-Meal-Tip-Pct-Sum (WS-Meal-Count)
090000                                WS-Meal-Tip-Pct-Cnt (WS-Meal-Count)
090100                   move WS-Meal-Count to WS-Meal-Sub
090200              else
090300                   go to aa058-exit
090400              end-if
090500     end-if.
090600     add 1                  to WS-Meal-Checks (WS-Meal-Sub).
090700     add Fct-Guest-Count     to WS-Meal-Guests (WS-Meal-Sub).
090800     add Fct-Subtotal-Cents  to WS-Meal-Gross-Cents (WS-Meal-Sub).
090900     if       Fct-Tip-Pct-Known = "Y"
091000              add Fct-Tip-Pct to WS-Meal-Tip-Pct-Sum (WS-Meal-Sub)
091100              add 1           to WS-Meal-Tip-Pct-Cnt (WS-Meal-Sub)
091200     end-if.
091300 aa058-Exit.  exit section.
091400*
091500 aa070-Scan-One-Meal-Name section.
091600*
091700     if       Fct-Meal-Period = WS-Meal-Name (WS-Meal-Sub)
091800              move "Y" to WS-Meal-Found-Flag
091900     end-if.
092000 aa070-Exit.  exit section.
092100*
092200 aa060-Post-To-Party-Tab section.
092300*
092400     move "N" to WS-Party-Found-Flag.
092500     move zero to WS-Party-Sub.
092600     perform aa072-scan-one-party-name thru aa072-exit
092700         varying WS-Party-Sub from 1 by 1
092800         until WS-Party-Sub > WS-Party-Count.
092900     if       WS-Party-Found-Flag = "N"
093000              if   WS-Party-Count < WS-Party-Tab-Max
093100                   add 1 to WS-Party-Count
093200                   move Fct-Party-Size-Cat to
093300                       WS-Party-Name (WS-Party-Count)
093400                   move zero to WS-Party-Checks (WS-Party-Count)
093500                                WS-Party-Guests (WS-Party-Count)
093600                                WS-Party-Gross-Cents (WS-Party-Count)
093700                                WS-Party-Tip-Pct-Sum (WS-Party-Count)
093800                                WS-Party-Tip-Pct-Cnt (WS-Party-Count)
093900                   move WS-Party-Count to WS-Party-Sub
094000              else
094100                   go to aa060-exit
094200              end-if
094300     end-if.
094400     add 1                  to WS-Party-Checks (WS-Party-Sub).
094500     add Fct-Guest-Count     to WS-Party-Guests (WS-Party-Sub).
094600     add Fct-Subtotal-Cents  to WS-Party-Gross-Cents (WS-Party-Sub).
094700     if       Fct-Tip-Pct-Known = "Y"
094800              add Fct-Tip-Pct to WS-Party-Tip-Pct-Sum (WS-Party-Sub)
094900              add 1           to WS-Party-Tip-Pct-Cnt (WS-Party-Sub)
095000     end-if.
095100 aa060-Exit.  exit section.
095200*
095300 aa072-Scan-One-Party-Name section.
095400*
095500     if       Fct-Party-Size-Cat = WS-Party-Name (WS-Party-Sub)
095600              move "Y" to WS-Party-Found-Flag
095700     end-if.
095800 aa072-Exit.  exit section.
095900*
096000 aa040-Read-Next-Item section.
096100*
096200     read CK-ITEMS-FACT into CK-Fact-Item-Record
096300         at end
096400              move "Y" to WS-Ifc-Eof-Flag
096500     end-read.
096600 aa040-Exit.  exit section.
096700*
096800 aa042-Post-One-Item section.
096900*
097000     if       Ifc-Voided-Flag not = "Y"
097100              perform aa074-post-item-to-top-tab thru aa074-exit
097200     end-if.
097300     perform aa076-read-next-item thru aa076-exit.
097400 aa042-Exit.  exit section.
097500*
097600 aa076-Read-Next-Item section.
097700*
097800     perform aa040-read-next-item thru aa040-exit.
097900 aa076-Exit.  exit section.
098000*
098100 aa074-Post-Item-To-Top-Tab section.
098200*
098300     move "N" to WS-Itl-Found-Flag.
098400     move zero to WS-Itl-Sub.
098500     perform aa078-scan-one-itl-name thru aa078-exit
098600         varying WS-Itl-Sub from 1 by 1
098700         until WS-Itl-Sub > WS-Itl-Count.
098800     if       WS-Itl-Found-Flag = "N"
098900              if   WS-Itl-Count < WS-Itl-Tab-Max
099000                   add 1 to WS-Itl-Count
099100                   move Ifc-Item-Name to WS-Itl-Item-Name (WS-Itl-Count)
099200                   move zero    to WS-Itl-Qty-Sum (WS-Itl-Count)
099300                                    WS-Itl-Revenue-Cents (WS-Itl-Count)
099400                                    WS-Itl-Distinct-Cks (WS-Itl-Count)
099500                   move spaces  to WS-Itl-Last-Parent-Id (WS-Itl-Count)
099600                   move WS-Itl-Count to WS-Itl-Sub
099700              else
099800                   move "Y" to WS-Itl-Overflow-Flag
099900                   go to aa074-exit
100000              end-if
100100     end-if.
100200     add Ifc-Qty             to WS-Itl-Qty-Sum (WS-Itl-Sub).
100300     add Ifc-Line-Total-Cents to WS-Itl-Revenue-Cents (WS-Itl-Sub).
100400     if       Ifc-Parent-Id not = WS-Itl-Last-Parent-Id (WS-Itl-Sub)
100500              add 1 to WS-Itl-Distinct-Cks (WS-Itl-Sub)
100600              move Ifc-Parent-Id to WS-Itl-Last-Parent-Id (WS-Itl-Sub)
100700     end-if.
100800 aa074-Exit.  exit section.
100900*
101000 aa078-Scan-One-Itl-Name section.
101100*
101200     if       Ifc-Item-Name = WS-Itl-Item-Name (WS-Itl-Sub)
101300              move "Y" to WS-Itl-Found-Flag
101400     end-if.
101500 aa078-Exit.  exit section.
101600*
101700 aa044-Read-Next-Discount section.
101800*
101900     read CK-DISCOUNTS-FACT into CK-Fact-Discount-Record
102000         at end
102100              move "Y" to WS-Dfc-Eof-Flag
102200     end-read.
102300 aa044-Exit.  exit section.
102400*
102500 aa046-Post-One-Discount section.
102600*
102700     move "N" to WS-Dcl-Found-Flag.
102800     move zero to WS-Dcl-Sub.
102900     perform aa080-scan-one-dcl-key thru aa080-exit
103000         varying WS-Dcl-Sub from 1 by 1
103100         until WS-Dcl-Sub > WS-Dcl-Count.
103200     if       WS-Dcl-Found-Flag = "N"
103300              if   WS-Dcl-Count < WS-Dcl-Tab-Max
103400                   add 1 to WS-Dcl-Count
103500                   move Dfc-Name     to WS-Dcl-Disc-Name (WS-Dcl-Count)
103600                   move Dfc-Approver to WS-Dcl-Approver  (WS-Dcl-Count)
103700                   move zero   to WS-Dcl-Times (WS-Dcl-Count)
103800                                   WS-Dcl-Total-Cents (WS-Dcl-Count)
103900                   move WS-Dcl-Count to WS-Dcl-Sub
104000              else
104100                   move "Y" to WS-Dcl-Overflow-Flag
104200                   go to aa046-exit
104300              end-if
104400     end-if.
104500     add 1              to WS-Dcl-Times (WS-Dcl-Sub).
104600     add Dfc-Amount-Cents to WS-Dcl-Total-Cents (WS-Dcl-Sub).
104700     perform aa082-read-next-discount thru aa082-exit.
104800 aa046-Exit.  exit section.
104900*
105000 aa082-Read-Next-Discount section.
105100*
105200     perform aa044-read-next-discount thru aa044-exit.
105300 aa082-Exit.  exit section.
105400*
105500 aa080-Scan-One-Dcl-Key section.
105600*
105700     if       Dfc-Name     = WS-Dcl-Disc-Name (WS-Dcl-Sub)
105800          and Dfc-Approver = WS-Dcl-Approver  (WS-Dcl-Sub)
105900              move "Y" to WS-Dcl-Found-Flag
106000     end-if.
106100 aa080-Exit.  exit section.
106200*
106300*        Reports from here down - one section per output, each doing
106400*        its own banner, detail lines and (where the measure needs
106500*        division) the averages, using the cents-to-edited-text
106600*        helper paragraphs at the bottom of the division.
106700*
106800 aa100-Write-Daily-Summary section.
106900*
107000     move spaces to Ban-Text.
107100     move "=== DAILY SALES SUMMARY ===" to Ban-Text.
107200     write CK-Sales-Banner-Line from CK-Sales-Banner-Line.
107300     move zero to WS-Dsl-Sub.
107400     perform aa102-write-one-dsl-entry thru aa102-exit
107500         varying WS-Dsl-Sub from 1 by 1
107600         until WS-Dsl-Sub > WS-Dsl-Count.
107700 aa100-Exit.  exit section.
107800*
107900 aa102-Write-One-Dsl-Entry section.
108000*
108100     move WS-Dsl-Date    (WS-Dsl-Sub) to Dsl-Date.
108200     move WS-Dsl-Meal     (WS-Dsl-Sub) to Dsl-Meal-Period.
108300     move WS-Dsl-Rev-Ctr  (WS-Dsl-Sub) to Dsl-Revenue-Center.
108400     move WS-Acc-Checks  (WS-Dsl-Sub) in WS-Dsl-Tab to Dsl-Checks.
108500     move WS-Acc-Guests  (WS-Dsl-Sub) in WS-Dsl-Tab to Dsl-Guests.
108600     if       WS-Acc-Checks (WS-Dsl-Sub) in WS-Dsl-Tab > zero
108700              divide WS-Acc-Guests (WS-Dsl-Sub) in WS-Dsl-Tab
108800                  by WS-Acc-Checks (WS-Dsl-Sub) in WS-Dsl-Tab
108900                  giving WS-Cvt-Pct rounded
109000              move WS-Cvt-Pct to Dsl-Avg-Party-Size
109100     else
109200              move zero to Dsl-Avg-Party-Size
109300     end-if.
109400     move WS-Acc-Gross-Cents (WS-Dsl-Sub) in WS-Dsl-Tab
109500         to WS-Cvt-Dollars.
109600     divide WS-Cvt-Dollars by 1 giving WS-Cvt-Dollars.
109700     move WS-Acc-Gross-Cents (WS-Dsl-Sub) in WS-Dsl-Tab
109800         to WS-Cvt-Avg-Cents.
109900     perform aa300-cents-to-display thru aa300-exit.
110000     move WS-Cvt-Edit-Money-Dec to Dsl-Gross.
110100     move WS-Acc-Discount-Cents (WS-Dsl-Sub) in WS-Dsl-Tab
110200         to WS-Cvt-Avg-Cents.
110300     perform aa300-cents-to-display thru aa300-exit.
110400     move WS-Cvt-Edit-Money-Dec to Dsl-Discounts.
110500     move WS-Acc-Tax-Cents (WS-Dsl-Sub) in WS-Dsl-Tab
110600         to WS-Cvt-Avg-Cents.
110700     perform aa300-cents-to-display thru aa300-exit.
110800     move WS-Cvt-Edit-Money-Dec to Dsl-Tax.
110900     move WS-Acc-Tip-Cents (WS-Dsl-Sub) in WS-Dsl-Tab
111000         to WS-Cvt-Avg-Cents.
111100     perform aa300-cents-to-display thru aa300-exit.
111200     move WS-Cvt-Edit-Money-Dec to Dsl-Tips.
111300     move WS-Acc-Revenue-Cents (WS-Dsl-Sub) in WS-Dsl-Tab
111400         to WS-Cvt-Avg-Cents.
111500     perform aa300-cents-to-display thru aa300-exit.
111600     move WS-Cvt-Edit-Money-Dec to Dsl-Revenue.
111700     if       WS-Acc-Checks (WS-Dsl-Sub) in WS-Dsl-Tab > zero
111800              divide WS-Acc-Gross-Cents (WS-Dsl-Sub) in WS-Dsl-Tab
111900                  by WS-Acc-Checks (WS-Dsl-Sub) in WS-Dsl-Tab
112000                  giving WS-Cvt-Avg-Cents rounded
112100     else
112200              move zero to WS-Cvt-Avg-Cents
112300     end-if.
112400     perform aa300-cents-to-display thru aa300-exit.
112500     move WS-Cvt-Edit-Money-Dec to Dsl-Avg-Check.
112600     if       WS-Acc-Guests (WS-Dsl-Sub) in WS-Dsl-Tab > zero
112700              divide WS-Acc-Gross-Cents (WS-Dsl-Sub) in WS-Dsl-Tab
112800                  by WS-Acc-Guests (WS-Dsl-Sub) in WS-Dsl-Tab
112900                  giving WS-Cvt-Avg-Cents rounded
113000     else
113100              move zero to WS-Cvt-Avg-Cents
113200     end-if.
113300     perform aa300-cents-to-display thru aa300-exit.
113400     move WS-Cvt-Edit-Money-Dec to Dsl-Avg-Per-Guest.
113500     if       WS-Acc-Tip-Pct-Count (WS-Dsl-Sub) in WS-Dsl-Tab > zero
113600              divide WS-Acc-Tip-Pct-Sum (WS-Dsl-Sub) in WS-Dsl-Tab
113700                  by WS-Acc-Tip-Pct-Count (WS-Dsl-Sub) in WS-Dsl-Tab
113800                  giving WS-Cvt-Pct rounded
113900              move WS-Cvt-Pct to Dsl-Avg-Tip-Pct
114000     else
114100              move zero to Dsl-Avg-Tip-Pct
114200     end-if.
114300     if       WS-Acc-Turnover-Count (WS-Dsl-Sub) in WS-Dsl-Tab > zero
114400              divide WS-Acc-Turnover-Sum (WS-Dsl-Sub) in WS-Dsl-Tab
114500                  by WS-Acc-Turnover-Count (WS-Dsl-Sub) in WS-Dsl-Tab
114600                  giving WS-Cvt-Pct rounded
114700              move WS-Cvt-Pct to Dsl-Avg-Turnover
114800     else
114900              move zero to Dsl-Avg-Turnover
115000     end-if.
115100     write CK-Sales-Daily-Summary-Line.
115200 aa102-Exit.  exit section.
115300*
115400 aa110-Write-Period-Totals section.
115500*
115600     move "PERIOD TOTALS -" to Ptl-Label.
115700     move WS-Acc-Checks in WS-Period-Acc to Ptl-Checks.
115800     move WS-Acc-Guests in WS-Period-Acc to Ptl-Guests.
115900     if       WS-Acc-Checks in WS-Period-Acc > zero
116000              divide WS-Acc-Guests in WS-Period-Acc
116100                  by WS-Acc-Checks in WS-Period-Acc
116200                  giving WS-Cvt-Pct rounded
116300              move WS-Cvt-Pct to Ptl-Avg-Party-Size
116400     else
116500              move zero to Ptl-Avg-Party-Size
116600     end-if.
116700     move WS-Acc-Gross-Cents in WS-Period-Acc to WS-Cvt-Avg-Cents.
116800     perform aa300-cents-to-display thru aa300-exit.
116900     move WS-Cvt-Edit-Money-Dec to Ptl-Gross.
117000     move WS-Acc-Discount-Cents in WS-Period-Acc to WS-Cvt-Avg-Cents.
117100     perform aa300-cents-to-display thru aa300-exit.
117200     move WS-Cvt-Edit-Money-Dec to Ptl-Discounts.
117300     move WS-Acc-Tax-Cents in WS-Period-Acc to WS-Cvt-Avg-Cents.
117400     perform aa300-cents-to-display thru aa300-exit.
117500     move WS-Cvt-Edit-Money-Dec to Ptl-Tax.
117600     move WS-Acc-Tip-Cents in WS-Period-Acc to WS-Cvt-Avg-Cents.
117700     perform aa300-cents-to-display thru aa300-exit.
117800     move WS-Cvt-Edit-Money-Dec to Ptl-Tips.
117900     move WS-Acc-Revenue-Cents in WS-Period-Acc to WS-Cvt-Avg-Cents.
118000     perform aa300-cents-to-display thru aa300-exit.
118100     move WS-Cvt-Edit-Money-Dec to Ptl-Revenue.
118200     if       WS-Acc-Checks in WS-Period-Acc > zero
118300              divide WS-Acc-Gross-Cents in WS-Period-Acc
118400                  by WS-Acc-Checks in WS-Period-Acc
118500                  giving WS-Cvt-Avg-Cents rounded
118600     else
118700              move zero to WS-Cvt-Avg-Cents
118800     end-if.
118900     perform aa300-cents-to-display thru aa300-exit.
119000     move WS-Cvt-Edit-Money-Dec to Ptl-Avg-Check.
119100     if       WS-Acc-Guests in WS-Period-Acc > zero
119200              divide WS-Acc-Gross-Cents in WS-Period-Acc
119300                  by WS-Acc-Guests in WS-Period-Acc
119400                  giving WS-Cvt-Avg-Cents rounded
119500     else
119600              move zero to WS-Cvt-Avg-Cents
119700     end-if.
119800     perform aa300-cents-to-display thru aa300-exit.
119900     move WS-Cvt-Edit-Money-Dec to Ptl-Avg-Per-Guest.
120000     if       WS-Acc-Tip-Pct-Count in WS-Period-Acc > zero
120100              divide WS-Acc-Tip-Pct-Sum in WS-Period-Acc
120200                  by WS-Acc-Tip-Pct-Count in WS-Period-Acc
120300                  giving WS-Cvt-Pct rounded
120400              move WS-Cvt-Pct to Ptl-Avg-Tip-Pct
120500     else
120600              move zero to Ptl-Avg-Tip-Pct
120700     end-if.
120800     if       WS-Acc-Turnover-Count in WS-Period-Acc > zero
120900              divide WS-Acc-Turnover-Sum in WS-Period-Acc
121000                  by WS-Acc-Turnover-Count in WS-Period-Acc
121100                  giving WS-Cvt-Pct rounded
121200              move WS-Cvt-Pct to Ptl-Avg-Turnover
121300     else
121400              move zero to Ptl-Avg-Turnover
121500     end-if.
121600     write CK-Sales-Period-Totals-Line.
121700 aa110-Exit.  exit section.
121800*
121900*        Leaderboard and top-items are both "find the N largest"
122000*        over a small table - done here by a repeated-max scan
122100*        (find the biggest not-yet-printed entry, print it, flag it
122200*        printed, repeat N times) rather than a sort, the same as
122300*        the rest of this shop's reports avoid SORT for anything
122400*        that fits comfortably in memory.
122500*
122600 aa120-Rank-And-Write-Leaderboard section.
122700*
122800     move spaces to Ban-Text.
122900     move "=== SERVER LEADERBOARD ===" to Ban-Text.
123000     write CK-Sales-Banner-Line from CK-Sales-Banner-Line.
123100     move zero to WS-Sort-Rank.
123200 aa120-Rank-Loop.
123300     add 1 to WS-Sort-Rank.
123400     if       WS-Sort-Rank > WS-Sort-Top-N
123500              go to aa120-exit
123600     end-if.
123700     move zero to WS-Sort-Best-Sub.
123800     move zero to WS-Sort-Sub.
123900     perform aa122-find-best-lbd thru aa122-exit
124000         varying WS-Sort-Sub from 1 by 1
124100         until WS-Sort-Sub > WS-Lbd-Count.
124200     if       WS-Sort-Best-Sub = zero
124300              go to aa120-exit
124400     end-if.
124500     perform aa124-write-one-lbd-entry thru aa124-exit.
124600     move "Y" to WS-Lbd-Printed-Flag (WS-Sort-Best-Sub).
124700     go to aa120-rank-loop.
124800 aa120-Exit.  exit section.
124900*
125000 aa122-Find-Best-Lbd section.
125100*
125200     if       WS-Lbd-Printed-Flag (WS-Sort-Sub) = "Y"
125300              go to aa122-exit
125400     end-if.
125500     if       WS-Sort-Best-Sub = zero
125600         or   WS-Acc-Gross-Cents (WS-Sort-Sub) in WS-Lbd-Acc
125700                  > WS-Acc-Gross-Cents (WS-Sort-Best-Sub) in WS-Lbd-Acc
125800              move WS-Sort-Sub to WS-Sort-Best-Sub
125900     end-if.
126000 aa122-Exit.  exit section.
126100*
126200 aa124-Write-One-Lbd-Entry section.
126300*
126400     move WS-Lbd-Server-Name (WS-Sort-Best-Sub) to Lbd-Server-Name.
126500     move WS-Acc-Checks (WS-Sort-Best-Sub) in WS-Lbd-Acc to Lbd-Checks.
126600     move WS-Acc-Guests (WS-Sort-Best-Sub) in WS-Lbd-Acc to Lbd-Guests.
126700     move WS-Acc-Gross-Cents (WS-Sort-Best-Sub) in WS-Lbd-Acc
126800         to WS-Cvt-Avg-Cents.
126900     perform aa300-cents-to-display thru aa300-exit.
127000     move WS-Cvt-Edit-Money-Dec to Lbd-Gross.
127100     if       WS-Acc-Checks (WS-Sort-Best-Sub) in WS-Lbd-Acc > zero
127200              divide WS-Acc-Gross-Cents (WS-Sort-Best-Sub) in WS-Lbd-Acc
127300                  by WS-Acc-Checks (WS-Sort-Best-Sub) in WS-Lbd-Acc
127400                  giving WS-Cvt-Avg-Cents rounded
127500     else
127600              move zero to WS-Cvt-Avg-Cents
127700     end-if.
127800     perform aa300-cents-to-display thru aa300-exit.
127900     move WS-Cvt-Edit-Money-Dec to Lbd-Avg-Check.
128000     move WS-Acc-Tip-Cents (WS-Sort-Best-Sub) in WS-Lbd-Acc
128100         to WS-Cvt-Avg-Cents.
128200     perform aa300-cents-to-display thru aa300-exit.
128300     move WS-Cvt-Edit-Money-Dec to Lbd-Total-Tips.
128400     if       WS-Acc-Tip-Pct-Count (WS-Sort-Best-Sub)
128500                  in WS-Lbd-Acc > zero
128600              divide WS-Acc-Tip-Pct-Sum (WS-Sort-Best-Sub) in WS-Lbd-Acc
128700                  by WS-Acc-Tip-Pct-Count (WS-Sort-Best-Sub)
128800                      in WS-Lbd-Acc
128900                  giving WS-Cvt-Pct rounded
129000              move WS-Cvt-Pct to Lbd-Avg-Tip-Pct
129100     else
129200              move zero to Lbd-Avg-Tip-Pct
129300     end-if.
129400     if       WS-Acc-Turnover-Count (WS-Sort-Best-Sub)
129500                  in WS-Lbd-Acc > zero
129600              divide WS-Acc-Turnover-Sum (WS-Sort-Best-Sub)
129700                  in WS-Lbd-Acc
129800                  by WS-Acc-Turnover-Count (WS-Sort-Best-Sub)
129900                      in WS-Lbd-Acc
130000                  giving WS-Cvt-Pct rounded
130100              move WS-Cvt-Pct to Lbd-Avg-Turnover
130200     else
130300              move zero to Lbd-Avg-Turnover
130400     end-if.
130500     write CK-Sales-Leaderboard-Line.
130600 aa124-Exit.  exit section.
130700*
130800 aa130-Rank-And-Write-Top-Items section.
130900*
131000     move spaces to Ban-Text.
131100     move "=== TOP MENU ITEMS ===" to Ban-Text.
131200     write CK-Sales-Banner-Line from CK-Sales-Banner-Line.
131300     move zero to WS-Sort-Rank.
131400 aa130-Rank-Loop.
131500     add 1 to WS-Sort-Rank.
131600     if       WS-Sort-Rank > WS-Sort-Top-N
131700              go to aa130-exit
131800     end-if.
131900     move zero to WS-Sort-Best-Sub.
132000     move zero to WS-Sort-Sub.
132100     perform aa132-find-best-itl thru aa132-exit
132200         varying WS-Sort-Sub from 1 by 1
132300         until WS-Sort-Sub > WS-Itl-Count.
132400     if       WS-Sort-Best-Sub = zero
132500              go to aa130-exit
132600     end-if.
132700     perform aa134-write-one-itl-entry thru aa134-exit.
132800     move "Y" to WS-Itl-Printed-Flag (WS-Sort-Best-Sub).
132900     go to aa130-rank-loop.
133000 aa130-Exit.  exit section.
133100*
133200 aa132-Find-Best-Itl section.
133300*
133400     if       WS-Itl-Printed-Flag (WS-Sort-Sub) = "Y"
133500              go to aa132-exit
133600     end-if.
133700     if       WS-Sort-Best-Sub = zero
133800         or   WS-Itl-Revenue-Cents (WS-Sort-Sub)
133900                  > WS-Itl-Revenue-Cents (WS-Sort-Best-Sub)
134000              move WS-Sort-Sub to WS-Sort-Best-Sub
134100     end-if.
134200 aa132-Exit.  exit section.
134300*
134400 aa134-Write-One-Itl-Entry section.
134500*
134600     move WS-Itl-Item-Name (WS-Sort-Best-Sub) to Itl-Item-Name.
134700     move WS-Itl-Qty-Sum (WS-Sort-Best-Sub) to Itl-Total-Qty.
134800     move WS-Itl-Revenue-Cents (WS-Sort-Best-Sub) to WS-Cvt-Avg-Cents.
134900     perform aa300-cents-to-display thru aa300-exit.
135000     move WS-Cvt-Edit-Money-Dec to Itl-Total-Revenue.
135100     if       WS-Itl-Qty-Sum (WS-Sort-Best-Sub) > zero
135200              divide WS-Itl-Revenue-Cents (WS-Sort-Best-Sub)
135300                  by WS-Itl-Qty-Sum (WS-Sort-Best-Sub)
135400                  giving WS-Cvt-Avg-Cents rounded
135500     else
135600              move zero to WS-Cvt-Avg-Cents
135700     end-if.
135800     perform aa300-cents-to-display thru aa300-exit.
135900     move WS-Cvt-Edit-Money-Dec to Itl-Avg-Unit-Price.
136000     move WS-Itl-Distinct-Cks (WS-Sort-Best-Sub) to Itl-Distinct-Checks.
136100     write CK-Sales-Top-Item-Line.
136200 aa134-Exit.  exit section.
136300*
136400 aa140-Write-Hour-Breakdown section.
136500*
136600     move spaces to Ban-Text.
136700     move "=== REVENUE BY HOUR ===" to Ban-Text.
136800     write CK-Sales-Banner-Line from CK-Sales-Banner-Line.
136900     move zero to WS-Sort-Sub.
137000     perform aa142-write-one-hour-entry thru aa142-exit
137100         varying WS-Sort-Sub from 1 by 1
137200         until WS-Sort-Sub > 24.
137300 aa140-Exit.  exit section.
137400*
137500 aa142-Write-One-Hour-Entry section.
137600*
137700     if       WS-Hour-Checks (WS-Sort-Sub) = zero
137800              go to aa142-exit
137900     end-if.
138000     move spaces to CK-Sales-Bucket-Line.
138100     move "HOUR" to Bkl-Breakdown.
138200     compute WS-Sort-Best-Sub = WS-Sort-Sub - 1.
138300     move spaces to Bkl-Key.
138400     move WS-Sort-Best-Sub to WS-Cvt-Edit-Money.
138500     move WS-Cvt-Edit-Money to Bkl-Key.
138600     move WS-Hour-Checks (WS-Sort-Sub) to Bkl-Count.
138700     move zero to Bkl-Guests.
138800     move WS-Hour-Gross-Cents (WS-Sort-Sub) to WS-Cvt-Avg-Cents.
138900     perform aa300-cents-to-display thru aa300-exit.
139000     move WS-Cvt-Edit-Money-Dec to Bkl-Gross.
139100     divide WS-Hour-Gross-Cents (WS-Sort-Sub)
139200         by WS-Hour-Checks (WS-Sort-Sub)
139300         giving WS-Cvt-Avg-Cents rounded.
139400     perform aa300-cents-to-display thru aa300-exit.
139500     move WS-Cvt-Edit-Money-Dec to Bkl-Avg-Check.
139600     move zero to Bkl-Avg-Tip-Pct.
139700     write CK-Sales-Bucket-Line.
139800 aa142-Exit.  exit section.
139900*
140000 aa150-Write-Dow-Breakdown section.
140100*
140200     move spaces to Ban-Text.
140300     move "=== REVENUE BY DAY OF WEEK ===" to Ban-Text.
140400     write CK-Sales-Banner-Line from CK-Sales-Banner-Line.
140500     move zero to WS-Sort-Sub.
140600     perform aa152-write-one-dow-entry thru aa152-exit
140700         varying WS-Sort-Sub from 1 by 1
140800         until WS-Sort-Sub > 7.
140900 aa150-Exit.  exit section.
141000*
141100 aa152-Write-One-Dow-Entry section.
141200*
141300     if       WS-Dow-Checks (WS-Sort-Sub) = zero
141400              go to aa152-exit
141500     end-if.
141600     move spaces to CK-Sales-Bucket-Line.
141700     move "DOW" to Bkl-Breakdown.
141800     move WS-Dow-Name (WS-Sort-Sub) to Bkl-Key.
141900     move WS-Dow-Checks (WS-Sort-Sub) to Bkl-Count.
142000     move zero to Bkl-Guests.
142100     move WS-Dow-Gross-Cents (WS-Sort-Sub) to WS-Cvt-Avg-Cents.
142200     perform aa300-cents-to-display thru aa300-exit.
142300     move WS-Cvt-Edit-Money-Dec to Bkl-Gross.
142400     divide WS-Dow-Gross-Cents (WS-Sort-Sub)
142500         by WS-Dow-Checks (WS-Sort-Sub)
142600         giving WS-Cvt-Avg-Cents rounded.
142700     perform aa300-cents-to-display thru aa300-exit.
142800     move WS-Cvt-Edit-Money-Dec to Bkl-Avg-Check.
142900     move zero to Bkl-Avg-Tip-Pct.
143000     write CK-Sales-Bucket-Line.
143100 aa152-Exit.  exit section.
143200*
143300 aa160-Write-Meal-Breakdown section.
143400*
143500     move spaces to Ban-Text.
143600     move "=== REVENUE BY MEAL PERIOD ===" to Ban-Text.
143700     write CK-Sales-Banner-Line from CK-Sales-Banner-Line.
143800     move zero to WS-Meal-Sub.
143900     perform aa162-write-one-meal-entry thru aa162-exit
144000         varying WS-Meal-Sub from 1 by 1
144100         until WS-Meal-Sub > WS-Meal-Count.
144200 aa160-Exit.  exit section.
144300*
144400 aa162-Write-One-Meal-Entry section.
144500*
144600     move spaces to CK-Sales-Bucket-Line.
144700     move "MEAL" to Bkl-Breakdown.
144800     move WS-Meal-Name (WS-Meal-Sub) to Bkl-Key.
144900     move WS-Meal-Checks (WS-Meal-Sub) to Bkl-Count.
145000     move WS-Meal-Guests (WS-Meal-Sub) to Bkl-Guests.
145100     move WS-Meal-Gross-Cents (WS-Meal-Sub) to WS-Cvt-Avg-Cents.
145200     perform aa300-cents-to-display thru aa300-exit.
145300     move WS-Cvt-Edit-Money-Dec to Bkl-Gross.
145400     if       WS-Meal-Checks (WS-Meal-Sub) > zero
145500              divide WS-Meal-Gross-Cents (WS-Meal-Sub)
145600                  by WS-Meal-Checks (WS-Meal-Sub)
145700                  giving WS-Cvt-Avg-Cents rounded
145800     else
145900              move zero to WS-Cvt-Avg-Cents
146000     end-if.
146100     perform aa300-cents-to-display thru aa300-exit.
146200     move WS-Cvt-Edit-Money-Dec to Bkl-Avg-Check.
146300     if       WS-Meal-Tip-Pct-Cnt (WS-Meal-Sub) > zero
146400              divide WS-Meal-Tip-Pct-Sum (WS-Meal-Sub)
146500                  by WS-Meal-Tip-Pct-Cnt (WS-Meal-Sub)
146600                  giving WS-Cvt-Pct rounded
146700              move WS-Cvt-Pct to Bkl-Avg-Tip-Pct
146800     else
146900              move zero to Bkl-Avg-Tip-Pct
147000     end-if.
147100     write CK-Sales-Bucket-Line.
147200 aa162-Exit.  exit section.
147300*
147400 aa170-Write-Party-Breakdown section.
147500*
147600     move spaces to Ban-Text.
147700     move "=== REVENUE BY PARTY SIZE ===" to Ban-Text.
147800     write CK-Sales-Banner-Line from CK-Sales-Banner-Line.
147900     move zero to WS-Party-Sub.
148000     perform aa172-write-one-party-entry thru aa172-exit
148100         varying WS-Party-Sub from 1 by 1
148200         until WS-Party-Sub > WS-Party-Count.
148300 aa170-Exit.  exit section.
148400*
148500 aa172-Write-One-Party-Entry section.
148600*
148700     move spaces to CK-Sales-Bucket-Line.
148800     move "PARTY" to Bkl-Breakdown.
148900     move WS-Party-Name (WS-Party-Sub) to Bkl-Key.
149000     move WS-Party-Checks (WS-Party-Sub) to Bkl-Count.
149100     move WS-Party-Guests (WS-Party-Sub) to Bkl-Guests.
149200     move WS-Party-Gross-Cents (WS-Party-Sub) to WS-Cvt-Avg-Cents.
149300     perform aa300-cents-to-display thru aa300-exit.
149400     move WS-Cvt-Edit-Money-Dec to Bkl-Gross.
149500     if       WS-Party-Checks (WS-Party-Sub) > zero
149600              divide WS-Party-Gross-Cents (WS-Party-Sub)
149700                  by WS-Party-Checks (WS-Party-Sub)
149800                  giving WS-Cvt-Avg-Cents rounded
149900     else
150000              move zero to WS-Cvt-Avg-Cents
150100     end-if.
150200     perform aa300-cents-to-display thru aa300-exit.
150300     move WS-Cvt-Edit-Money-Dec to Bkl-Avg-Check.
150400     if       WS-Party-Tip-Pct-Cnt (WS-Party-Sub) > zero
150500              divide WS-Party-Tip-Pct-Sum (WS-Party-Sub)
150600                  by WS-Party-Tip-Pct-Cnt (WS-Party-Sub)
150700                  giving WS-Cvt-Pct rounded
150800              move WS-Cvt-Pct to Bkl-Avg-Tip-Pct
150900     else
151000              move zero to Bkl-Avg-Tip-Pct
151100     end-if.
151200     write CK-Sales-Bucket-Line.
151300 aa172-Exit.  exit section.
151400*
151500 aa180-Write-Discount-Summary section.
151600*
151700     move spaces to Ban-Text.
151800     move "=== DISCOUNT SUMMARY ===" to Ban-Text.
151900     write CK-Sales-Banner-Line from CK-Sales-Banner-Line.
152000     move zero to WS-Sort-Rank.
152100 aa180-Rank-Loop.
152200     add 1 to WS-Sort-Rank.
152300     if       WS-Sort-Rank > WS-Dcl-Count
152400              go to aa180-exit
152500     end-if.
152600     move zero to WS-Sort-Best-Sub.
152700     move zero to WS-Sort-Sub.
152800     perform aa182-find-best-dcl thru aa182-exit
152900         varying WS-Sort-Sub from 1 by 1
153000         until WS-Sort-Sub > WS-Dcl-Count.
153100     if       WS-Sort-Best-Sub = zero
153200              go to aa180-exit
153300     end-if.
153400     perform aa184-write-one-dcl-entry thru aa184-exit.
153500     move "Y" to WS-Dcl-Printed-Flag (WS-Sort-Best-Sub).
153600     go to aa180-rank-loop.
153700 aa180-Exit.  exit section.
153800*
153900 aa182-Find-Best-Dcl section.
154000*
154100     if       WS-Dcl-Printed-Flag (WS-Sort-Sub) = "Y"
154200              go to aa182-exit
154300     end-if.
154400     if       WS-Sort-Best-Sub = zero
154500         or   WS-Dcl-Total-Cents (WS-Sort-Sub)
154600                  > WS-Dcl-Total-Cents (WS-Sort-Best-Sub)
154700              move WS-Sort-Sub to WS-Sort-Best-Sub
154800     end-if.
154900 aa182-Exit.  exit section.
155000*
155100 aa184-Write-One-Dcl-Entry section.
155200*
155300     move WS-Dcl-Disc-Name (WS-Sort-Best-Sub) to Dcl-Disc-Name.
155400     move WS-Dcl-Approver  (WS-Sort-Best-Sub) to Dcl-Approver.
155500     move WS-Dcl-Times (WS-Sort-Best-Sub)     to Dcl-Times-Applied.
155600     move WS-Dcl-Total-Cents (WS-Sort-Best-Sub) to WS-Cvt-Avg-Cents.
155700     perform aa300-cents-to-display thru aa300-exit.
155800     move WS-Cvt-Edit-Money-Dec to Dcl-Total-Amount.
155900     if       WS-Dcl-Times (WS-Sort-Best-Sub) > zero
156000              divide WS-Dcl-Total-Cents (WS-Sort-Best-Sub)
156100                  by WS-Dcl-Times (WS-Sort-Best-Sub)
156200                  giving WS-Cvt-Avg-Cents rounded
156300     else
156400              move zero to WS-Cvt-Avg-Cents
156500     end-if.
156600     perform aa300-cents-to-display thru aa300-exit.
156700     move WS-Cvt-Edit-Money-Dec to Dcl-Avg-Amount.
156800     write CK-Sales-Discount-Line.
156900 aa184-Exit.  exit section.
157000*
157100*        The daily report - a single-date printable, run only when
157200*        the run parm gave one date as both the from and the to.
157300*        Re-reads the target date's own facts a second time here
157400*        (cheap - one day's worth) rather than trying to fish the
157500*        figures back out of the whole-range tables above, since the
157600*        whole-range tables have no "just this one date" slice once
157700*        the daily summary table is keyed by meal period too.
157800*
157900 aa200-Write-Daily-Report section.
158000*
158100     perform aa310-zero-acc-work thru aa310-exit.
158200     move WS-Target-Date to Llg-Business-Date.
158300     perform aa032-build-day-file-names thru aa032-exit.
158400     perform aa034-open-day-files       thru aa034-exit.
158500     move "N" to WS-Day-Has-Checks-Flag.
158600     if       not WS-Day-Open-Error
158700              perform aa202-scan-target-day thru aa202-exit
158800              close CK-CHECKS-FACT CK-ITEMS-FACT CK-DISCOUNTS-FACT
158900     end-if.
159000*
159100*        The date range for a single-day run is that one date, so
159200*        the leaderboard and top-items tables built by the main pass
159300*        above already hold nothing but this day's figures - no need
159400*        to read the day's items back in a second time, just clear
159500*        the "already printed" flags the period report set on them
159600*        and rank them again for the top-5/top-3 sections below.
159700*
159800     move zero to WS-Sort-Sub.
159900     perform aa208-clear-itl-printed thru aa208-exit
160000         varying WS-Sort-Sub from 1 by 1
160100         until WS-Sort-Sub > WS-Itl-Count.
160200     move zero to WS-Sort-Sub.
160300     perform aa209-clear-lbd-printed thru aa209-exit
160400         varying WS-Sort-Sub from 1 by 1
160500         until WS-Sort-Sub > WS-Lbd-Count.
160600*
160700     move spaces to Drb-Text.
160800     string "=== DAILY REPORT FOR " WS-Target-Date
160900         " ===" delimited by size
161000         into Drb-Text.
161100     write CK-Daily-Rpt-Banner-Line from CK-Daily-Rpt-Banner-Line.
161200*
161300     if       WS-Day-Has-Checks-Flag = "N"
161400              move spaces to Drn-Text
161500              string "NO DATA FOR " WS-Target-Date delimited by size
161600                  into Drn-Text
161700              write CK-Daily-Rpt-No-Data-Line
161800              go to aa200-exit
161900     end-if.
162000*
162100     move WS-Acc-Work to WS-Period-Acc.
162200     if       WS-Prior-Week-Found-Flag = "Y"
162300              move WS-Prior-Week-Date to Llg-Business-Date
162400               perform aa310-zero-acc-work thru aa310-exit
162500              perform aa032-build-day-file-names thru aa032-exit
162600              perform aa034-open-day-files       thru aa034-exit
162700              if   not WS-Day-Open-Error
162800                   move "N" to WS-Fct-Eof-Flag
162900                   perform aa036-read-next-check thru aa036-exit
163000                   perform aa204-sum-prior-check thru aa204-exit
163100                       until WS-Fct-Eof
163200                   close CK-CHECKS-FACT CK-ITEMS-FACT CK-DISCOUNTS-FACT
163300              end-if
163400     end-if.
163500*
163600     perform aa210-write-one-headline thru aa210-exit.
163700     perform aa220-write-top-5-items   thru aa220-exit.
163800     perform aa230-write-top-3-servers thru aa230-exit.
163900 aa200-Exit.  exit section.
164000*
164100*
164200*        Only the check fact is re-read here - the item fact for this
164300*        same day was already summed into the top-items table by the
164400*        main range pass (the range for a single-day run being that
164500*        one day), so reading it again would count every line twice.
164600*
164700 aa202-Scan-Target-Day section.
164800*
164900     move "N" to WS-Fct-Eof-Flag.
165000     perform aa036-read-next-check thru aa036-exit.
165100     perform aa206-sum-target-check thru aa206-exit
165200         until WS-Fct-Eof.
165300 aa202-Exit.  exit section.
165400*
165500 aa208-Clear-Itl-Printed section.
165600*
165700     move "N" to WS-Itl-Printed-Flag (WS-Sort-Sub).
165800 aa208-Exit.  exit section.
165900*
166000 aa209-Clear-Lbd-Printed section.
166100*
166200     move "N" to WS-Lbd-Printed-Flag (WS-Sort-Sub).
166300 aa209-Exit.  exit section.
166400*
166500 aa206-Sum-Target-Check section.
166600*
166700     move "Y" to WS-Day-Has-Checks-Flag.
166800     add 1                   to WS-Acc-Checks       in WS-Acc-Work.
166900     add Fct-Guest-Count      to WS-Acc-Guests       in WS-Acc-Work.
167000     add Fct-Subtotal-Cents   to WS-Acc-Gross-Cents  in WS-Acc-Work.
167100     add Fct-Discount-Cents   to WS-Acc-Discount-Cents in WS-Acc-Work.
167200     add Fct-Tax-Cents        to WS-Acc-Tax-Cents    in WS-Acc-Work.
167300     add Fct-Tip-Cents        to WS-Acc-Tip-Cents    in WS-Acc-Work.
167400     add Fct-Total-Cents      to WS-Acc-Revenue-Cents in WS-Acc-Work.
167500     if       Fct-Tip-Pct-Known = "Y"
167600              add Fct-Tip-Pct to WS-Acc-Tip-Pct-Sum in WS-Acc-Work
167700              add 1           to WS-Acc-Tip-Pct-Count in WS-Acc-Work
167800     end-if.
167900     if       Fct-Turnover-Known = "Y"
168000              add Fct-Turnover-Minutes
168100                  to WS-Acc-Turnover-Sum in WS-Acc-Work
168200              add 1 to WS-Acc-Turnover-Count in WS-Acc-Work
168300     end-if.
168400     perform aa036-read-next-check thru aa036-exit.
168500 aa206-Exit.  exit section.
168600*
168700 aa204-Sum-Prior-Check section.
168800*
168900     add 1                   to WS-Acc-Checks       in WS-Acc-Work.
169000     add Fct-Guest-Count      to WS-Acc-Guests       in WS-Acc-Work.
169100     add Fct-Subtotal-Cents   to WS-Acc-Gross-Cents  in WS-Acc-Work.
169200     add Fct-Total-Cents      to WS-Acc-Revenue-Cents in WS-Acc-Work.
169300     if       Fct-Tip-Pct-Known = "Y"
169400              add Fct-Tip-Pct to WS-Acc-Tip-Pct-Sum in WS-Acc-Work
169500              add 1           to WS-Acc-Tip-Pct-Count in WS-Acc-Work
169600     end-if.
169700     if       Fct-Turnover-Known = "Y"
169800              add Fct-Turnover-Minutes
169900                  to WS-Acc-Turnover-Sum in WS-Acc-Work
170000              add 1 to WS-Acc-Turnover-Count in WS-Acc-Work
170100     end-if.
170200     perform aa036-read-next-check thru aa036-exit.
170300 aa204-Exit.  exit section.
170400*
170500*        WS-Period-Acc is holding the target date's totals here
170600*        (moved in just before the prior-week scan above re-uses
170700*        WS-Acc-Work); WS-Acc-Work now holds the prior week's, if
170800*        any was found.
170900*
171000 aa210-Write-One-Headline section.
171100*
171200*        30/12/25 vbc - Widened from 2 measures to the full 8 the
171300*                daily report headline block is specced to carry -
171400*                Revenue, Checks, Guests, Avg Check, Avg/Guest,
171500*                Avg Tip %, Avg Turnover, Discounts - each against
171600*                the same weekday a week back.  Revenue was also
171700*                switched onto the check total (was running off the
171800*                subtotal sum, which is gross, not revenue).
171900*
172000     move "REVENUE" to Drh-Measure-Label.
172100     move WS-Acc-Revenue-Cents in WS-Period-Acc to WS-Cvt-Avg-Cents.
172200     perform aa300-cents-to-display thru aa300-exit.
172300     move WS-Cvt-Edit-Money-Dec to Drh-Current.
172400     if       WS-Prior-Week-Found-Flag = "Y"
172500              move WS-Acc-Revenue-Cents in WS-Acc-Work
172600                                      to WS-Cvt-Avg-Cents
172700              perform aa300-cents-to-display thru aa300-exit
172800              move WS-Cvt-Edit-Money-Dec to Drh-Prior
172900              move WS-Acc-Revenue-Cents in WS-Period-Acc
173000                                      to WS-Chg-Current
173100              move WS-Acc-Revenue-Cents in WS-Acc-Work
173200                                      to WS-Chg-Prior
173300              perform aa216-compute-change-pct thru aa216-exit
173400     else
173500              move spaces to Drh-Prior
173600              move "N/A" to Drh-Change
173700     end-if.
173800     write CK-Daily-Rpt-Headline-Line.
173900*
174000     move "CHECKS" to Drh-Measure-Label.
174100     move WS-Acc-Checks in WS-Period-Acc to WS-Cvt-Edit-Money.
174200     move WS-Cvt-Edit-Money to Drh-Current.
174300     if       WS-Prior-Week-Found-Flag = "Y"
174400              move WS-Acc-Checks in WS-Acc-Work to WS-Cvt-Edit-Money
174500              move WS-Cvt-Edit-Money to Drh-Prior
174600              move WS-Acc-Checks in WS-Period-Acc to WS-Chg-Current
174700              move WS-Acc-Checks in WS-Acc-Work    to WS-Chg-Prior
174800              perform aa216-compute-change-pct thru aa216-exit
174900     else
175000              move spaces to Drh-Prior
175100              move "N/A" to Drh-Change
175200     end-if.
175300     write CK-Daily-Rpt-Headline-Line.
175400*
175500     move "GUESTS" to Drh-Measure-Label.
175600     move WS-Acc-Guests in WS-Period-Acc to WS-Cvt-Edit-Money.
175700     move WS-Cvt-Edit-Money to Drh-Current.
175800     if       WS-Prior-Week-Found-Flag = "Y"
175900              move WS-Acc-Guests in WS-Acc-Work to WS-Cvt-Edit-Money
176000              move WS-Cvt-Edit-Money to Drh-Prior
176100              move WS-Acc-Guests in WS-Period-Acc to WS-Chg-Current
176200              move WS-Acc-Guests in WS-Acc-Work    to WS-Chg-Prior
176300              perform aa216-compute-change-pct thru aa216-exit
176400     else
176500              move spaces to Drh-Prior
176600              move "N/A" to Drh-Change
176700     end-if.
176800     write CK-Daily-Rpt-Headline-Line.
176900*
177000     move "AVG CHECK" to Drh-Measure-Label.
177100     move zero to WS-Cvt-Avg-Cents.
177200     if       WS-Acc-Checks in WS-Period-Acc > zero
177300              divide WS-Acc-Revenue-Cents in WS-Period-Acc
177400                  by WS-Acc-Checks in WS-Period-Acc
177500                  giving WS-Cvt-Avg-Cents rounded
177600     end-if.
177700     perform aa300-cents-to-display thru aa300-exit.
177800     move WS-Cvt-Edit-Money-Dec to Drh-Current.
177900     move WS-Cvt-Avg-Cents to WS-Chg-Current.
178000     if       WS-Prior-Week-Found-Flag = "Y"
178100              move zero to WS-Cvt-Avg-Cents
178200              if   WS-Acc-Checks in WS-Acc-Work > zero
178300                   divide WS-Acc-Revenue-Cents in WS-Acc-Work
178400                       by WS-Acc-Checks in WS-Acc-Work
178500                       giving WS-Cvt-Avg-Cents rounded
178600              end-if
178700              perform aa300-cents-to-display thru aa300-exit
178800              move WS-Cvt-Edit-Money-Dec to Drh-Prior
178900              move WS-Cvt-Avg-Cents       to WS-Chg-Prior
179000              perform aa216-compute-change-pct thru aa216-exit
179100     else
179200              move spaces to Drh-Prior
179300              move "N/A" to Drh-Change
179400     end-if.
179500     write CK-Daily-Rpt-Headline-Line.
179600*
179700     move "AVG/GUEST" to Drh-Measure-Label.
179800     move zero to WS-Cvt-Avg-Cents.
179900     if       WS-Acc-Guests in WS-Period-Acc > zero
180000              divide WS-Acc-Gross-Cents in WS-Period-Acc
180100                  by WS-Acc-Guests in WS-Period-Acc
180200                  giving WS-Cvt-Avg-Cents rounded
180300     end-if.
180400     perform aa300-cents-to-display thru aa300-exit.
180500     move WS-Cvt-Edit-Money-Dec to Drh-Current.
180600     move WS-Cvt-Avg-Cents to WS-Chg-Current.
180700     if       WS-Prior-Week-Found-Flag = "Y"
180800              move zero to WS-Cvt-Avg-Cents
180900              if   WS-Acc-Guests in WS-Acc-Work > zero
181000                   divide WS-Acc-Gross-Cents in WS-Acc-Work
181100                       by WS-Acc-Guests in WS-Acc-Work
181200                       giving WS-Cvt-Avg-Cents rounded
181300              end-if
181400              perform aa300-cents-to-display thru aa300-exit
181500              move WS-Cvt-Edit-Money-Dec to Drh-Prior
181600              move WS-Cvt-Avg-Cents       to WS-Chg-Prior
181700              perform aa216-compute-change-pct thru aa216-exit
181800     else
181900              move spaces to Drh-Prior
182000              move "N/A" to Drh-Change
182100     end-if.
182200     write CK-Daily-Rpt-Headline-Line.
182300*
182400     move "AVG TIP %" to Drh-Measure-Label.
182500     move zero to WS-Cvt-Pct.
182600     if       WS-Acc-Tip-Pct-Count in WS-Period-Acc > zero
182700              divide WS-Acc-Tip-Pct-Sum in WS-Period-Acc
182800                  by WS-Acc-Tip-Pct-Count in WS-Period-Acc
182900                  giving WS-Cvt-Pct rounded
183000     end-if.
183100     move WS-Cvt-Pct to WS-Cvt-Edit-Num.
183200     move spaces to WS-Cvt-Text-15.
183300     string WS-Cvt-Edit-Num "%" delimited by size
183400         into WS-Cvt-Text-15.
183500     move WS-Cvt-Text-15 to Drh-Current.
183600     compute WS-Chg-Current rounded = WS-Cvt-Pct * 10.
183700     if       WS-Prior-Week-Found-Flag = "Y"
183800              move zero to WS-Cvt-Pct
183900              if   WS-Acc-Tip-Pct-Count in WS-Acc-Work > zero
184000                   divide WS-Acc-Tip-Pct-Sum in WS-Acc-Work
184100                       by WS-Acc-Tip-Pct-Count in WS-Acc-Work
184200                       giving WS-Cvt-Pct rounded
184300              end-if
184400              move WS-Cvt-Pct to WS-Cvt-Edit-Num
184500              move spaces to WS-Cvt-Text-15
184600              string WS-Cvt-Edit-Num "%" delimited by size
184700                  into WS-Cvt-Text-15
184800              move WS-Cvt-Text-15 to Drh-Prior
184900              compute WS-Chg-Prior rounded = WS-Cvt-Pct * 10
185000              perform aa216-compute-change-pct thru aa216-exit
185100     else
185200              move spaces to Drh-Prior
185300              move "N/A" to Drh-Change
185400     end-if.
185500     write CK-Daily-Rpt-Headline-Line.
185600*
185700     move "AVG TURNOVER" to Drh-Measure-Label.
185800     move zero to WS-Cvt-Pct.
185900     if       WS-Acc-Turnover-Count in WS-Period-Acc > zero
186000              divide WS-Acc-Turnover-Sum in WS-Period-Acc
186100                  by WS-Acc-Turnover-Count in WS-Period-Acc
186200                  giving WS-Cvt-Pct rounded
186300     end-if.
186400     move WS-Cvt-Pct to WS-Cvt-Edit-Num.
186500     move WS-Cvt-Edit-Num to Drh-Current.
186600     compute WS-Chg-Current rounded = WS-Cvt-Pct * 10.
186700     if       WS-Prior-Week-Found-Flag = "Y"
186800              move zero to WS-Cvt-Pct
186900              if   WS-Acc-Turnover-Count in WS-Acc-Work > zero
187000                   divide WS-Acc-Turnover-Sum in WS-Acc-Work
187100                       by WS-Acc-Turnover-Count in WS-Acc-Work
187200                       giving WS-Cvt-Pct rounded
187300              end-if
187400              move WS-Cvt-Pct to WS-Cvt-Edit-Num
187500              move WS-Cvt-Edit-Num to Drh-Prior
187600              compute WS-Chg-Prior rounded = WS-Cvt-Pct * 10
187700              perform aa216-compute-change-pct thru aa216-exit
187800     else
187900              move spaces to Drh-Prior
188000              move "N/A" to Drh-Change
188100     end-if.
188200     write CK-Daily-Rpt-Headline-Line.
188300*
188400     move "DISCOUNTS" to Drh-Measure-Label.
188500     move WS-Acc-Discount-Cents in WS-Period-Acc to WS-Cvt-Avg-Cents.
188600     perform aa300-cents-to-display thru aa300-exit.
188700     move WS-Cvt-Edit-Money-Dec to Drh-Current.
188800     if       WS-Prior-Week-Found-Flag = "Y"
188900              move WS-Acc-Discount-Cents in WS-Acc-Work
189000                                      to WS-Cvt-Avg-Cents
189100              perform aa300-cents-to-display thru aa300-exit
189200              move WS-Cvt-Edit-Money-Dec to Drh-Prior
189300              move WS-Acc-Discount-Cents in WS-Period-Acc
189400                                      to WS-Chg-Current
189500              move WS-Acc-Discount-Cents in WS-Acc-Work
189600                                      to WS-Chg-Prior
189700              perform aa216-compute-change-pct thru aa216-exit
189800     else
189900              move spaces to Drh-Prior
190000              move "N/A" to Drh-Change
190100     end-if.
190200     write CK-Daily-Rpt-Headline-Line.
190300 aa210-Exit.  exit section.
190400*
190500*        The change% formula runs the same way whichever measure is
190600*        being asked about, so it is written once here - the caller
190700*        moves the two values into WS-Chg-Current/WS-Chg-Prior
190800*        immediately before the perform, the way ck030 passes a
190900*        scan subscript to its own shared scan paragraphs.
191000*
191100 aa216-Compute-Change-Pct section.
191200*
191300     if       WS-Chg-Prior = zero
191400              move "N/A" to Drh-Change
191500              go to aa216-exit
191600     end-if.
191700     compute WS-Chg-Pct rounded =
191800         ((WS-Chg-Current - WS-Chg-Prior) * 100) / WS-Chg-Prior
191900         on size error
192000              move zero to WS-Chg-Pct
192100     end-compute.
192200     move WS-Chg-Pct to WS-Cvt-Edit-Pct.
192300     move spaces to Drh-Change.
192400     string WS-Cvt-Edit-Pct "%" delimited by size into Drh-Change.
192500 aa216-Exit.  exit section.
192600*
192700 aa220-Write-Top-5-Items section.
192800*
192900     move spaces to Drb-Text.
193000     move "--- TOP 5 ITEMS ---" to Drb-Text.
193100     write CK-Daily-Rpt-Banner-Line from CK-Daily-Rpt-Banner-Line.
193200     move zero to WS-Sort-Rank.
193300 aa220-Rank-Loop.
193400     add 1 to WS-Sort-Rank.
193500     if       WS-Sort-Rank > 5
193600              go to aa220-exit
193700     end-if.
193800     move zero to WS-Sort-Best-Sub.
193900     move zero to WS-Sort-Sub.
194000     perform aa132-find-best-itl thru aa132-exit
194100         varying WS-Sort-Sub from 1 by 1
194200         until WS-Sort-Sub > WS-Itl-Count.
194300     if       WS-Sort-Best-Sub = zero
194400              go to aa220-exit
194500     end-if.
194600     move WS-Sort-Rank to Drt-Rank.
194700     move WS-Itl-Item-Name (WS-Sort-Best-Sub) to Drt-Name.
194800     move WS-Itl-Qty-Sum (WS-Sort-Best-Sub) to WS-Cvt-Edit-Money.
194900     move WS-Cvt-Edit-Money to Drt-Measure-1.
195000     move WS-Itl-Revenue-Cents (WS-Sort-Best-Sub) to WS-Cvt-Avg-Cents.
195100     perform aa300-cents-to-display thru aa300-exit.
195200     move WS-Cvt-Edit-Money-Dec to Drt-Measure-2.
195300     write CK-Daily-Rpt-Top-Line.
195400     move "Y" to WS-Itl-Printed-Flag (WS-Sort-Best-Sub).
195500     go to aa220-rank-loop.
195600 aa220-Exit.  exit section.
195700*
195800 aa230-Write-Top-3-Servers section.
195900*
196000     move spaces to Drb-Text.
196100     move "--- TOP 3 SERVERS ---" to Drb-Text.
196200     write CK-Daily-Rpt-Banner-Line from CK-Daily-Rpt-Banner-Line.
196300     move zero to WS-Sort-Rank.
196400 aa230-Rank-Loop.
196500     add 1 to WS-Sort-Rank.
196600     if       WS-Sort-Rank > 3
196700              go to aa230-exit
196800     end-if.
196900     move zero to WS-Sort-Best-Sub.
197000     move zero to WS-Sort-Sub.
197100     perform aa122-find-best-lbd thru aa122-exit
197200         varying WS-Sort-Sub from 1 by 1
197300         until WS-Sort-Sub > WS-Lbd-Count.
197400     if       WS-Sort-Best-Sub = zero
197500              go to aa230-exit
197600     end-if.
197700     move WS-Sort-Rank to Drt-Rank.
197800     move WS-Lbd-Server-Name (WS-Sort-Best-Sub) to Drt-Name.
197900     move WS-Acc-Checks (WS-Sort-Best-Sub) in WS-Lbd-Acc
198000         to WS-Cvt-Edit-Money.
198100     move WS-Cvt-Edit-Money to Drt-Measure-1.
198200     move WS-Acc-Gross-Cents (WS-Sort-Best-Sub) in WS-Lbd-Acc
198300         to WS-Cvt-Avg-Cents.
198400     perform aa300-cents-to-display thru aa300-exit.
198500     move WS-Cvt-Edit-Money-Dec to Drt-Measure-2.
198600     write CK-Daily-Rpt-Top-Line.
198700     move "Y" to WS-Lbd-Printed-Flag (WS-Sort-Best-Sub).
198800     go to aa230-rank-loop.
198900 aa230-Exit.  exit section.
199000*
199100*        Cents-to-dollars display helper - divides the comp-3 cents
199200*        value down to a signed dollars-and-cents comp-3 field, then
199300*        edits that into WS-Cvt-Edit-Money-Dec.  No intrinsic
199400*        function involved, just a plain divide.
199500*
199600 aa300-Cents-To-Display section.
199700*
199800     divide WS-Cvt-Avg-Cents by 100 giving WS-Cvt-Dollars.
199900     move WS-Cvt-Dollars to WS-Cvt-Edit-Money-Dec.
200000 aa300-Exit.  exit section.
200100*
200200*        Zeroes out the one shared accumulator work area.  This has
200300*        to be done field by field - WS-Acc-Work carries comp and
200400*        comp-3 items, and a single move zero to the group name
200500*        would just fill the whole area with the character zero,
200600*        not a true binary/packed zero, and that would wreck every
200700*        total in the group.  Used both to clear the group itself
200800*        and, by following up with a group move into a like-shaped
200900*        table entry, to initialise a new table row.
201000*
201100 aa310-Zero-Acc-Work section.
201200*
201300     move zero to WS-Acc-Checks         in WS-Acc-Work.
201400     move zero to WS-Acc-Guests         in WS-Acc-Work.
201500     move zero to WS-Acc-Gross-Cents     in WS-Acc-Work.
201600     move zero to WS-Acc-Discount-Cents  in WS-Acc-Work.
201700     move zero to WS-Acc-Tax-Cents       in WS-Acc-Work.
201800     move zero to WS-Acc-Tip-Cents       in WS-Acc-Work.
201900     move zero to WS-Acc-Revenue-Cents   in WS-Acc-Work.
202000     move zero to WS-Acc-Tip-Pct-Sum     in WS-Acc-Work.
202100     move zero to WS-Acc-Tip-Pct-Count   in WS-Acc-Work.
202200     move zero to WS-Acc-Turnover-Sum    in WS-Acc-Work.
202300     move zero to WS-Acc-Turnover-Count  in WS-Acc-Work.
202400 aa310-Exit.  exit section.
202500*
202600 aa090-Close-Files section.
202700*
202800     close CK-LOAD-LOG CK-SALES-REPORT.
202900     if       WS-Single-Day-Run-Flag = "Y"
203000              close CK-DAILY-REPORT
203100     end-if.
203200 aa090-Exit.  exit section.
203300*
203400 aa095-Tally-Run-Totals section.
203500*
203600     move WS-Dsl-Count   to WS-Dsl-Count-Tally.
203700     move WS-Lbd-Count   to WS-Lbd-Count-Tally.
203800     move WS-Itl-Count   to WS-Itl-Count-Tally.
203900     move WS-Meal-Count  to WS-Meal-Count-Tally.
204000     move WS-Party-Count to WS-Party-Count-Tally.
204100     move WS-Dcl-Count   to WS-Dcl-Count-Tally.
204200     move zero to WS-Tally-Nonzero-Count.
204300     perform aa096-tally-one-total thru aa096-exit
204400         varying WS-Tally-Sub from 1 by 1
204500         until WS-Tally-Sub > 6.
204600     display "  sales report buckets in use: " WS-Tally-Nonzero-Count
204700             upon console.
204800 aa095-Exit.  exit section.
204900*
205000 aa096-Tally-One-Total section.
205100*
205200     if       WS-Run-Totals-Tab (WS-Tally-Sub) > zero
205300              add 1 to WS-Tally-Nonzero-Count
205400     end-if.
205500 aa096-Exit.  exit section.
205600*
205700 aa098-Sanity-Check section.
205800*
205900     if       WS-Day-Count-Signed < zero
206000              display "CK040 negative day count - run log suspect"
206100                      upon console
206200     else
206300              if   WS-Day-Count-Unsigned
206400                        not = WS-Day-Count-Signed
206500                   display "CK040 day count redefine mismatch"
206600                           upon console
206700              end-if
206800     end-if.
206900 aa098-Exit.  exit section.
207000*

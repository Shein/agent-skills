000100********************************************
000200*                                          *
000300*  Linkage Block Passed To ckmony            *
000400*   Mny-Mode Selects Currency-Text,         *
000500*   Dollars-Numeric, Or Payment-Type Call     *
000600********************************************
000700*
000800* 03/12/25 vbc - Created.
000900* 05/12/25 vbc - Split the dollars-numeric mode into "D" (keeps
001000*                Known-Flag) and "Z" (unknown forced to zero) -
001100*                ck010 needs both, the price-observation average
001200*                wants zero, the check total wants to stay
001300*                unknown.
001400*
001500 01  CK-Mony-Parms.
001600     03  Mny-Mode                pic x.
001700*
001800*        ---- currency text to cents, Mny-Mode = "C" ----
001900*
002000     03  Mny-Currency-Text       pic x(20).
002100     03  Mny-Cents               pic s9(9)   comp-3.
002200     03  Mny-Cents-Known-Flag    pic x.
002300*
002400*        ---- dollars numeric to cents, Mny-Mode = "D" or "Z" ----
002500*
002600     03  Mny-Dollars             pic s9(7)v999 comp-3.
002700     03  Mny-Dollars-Known-Flag  pic x.
002800*
002900*        ---- payment type normalization, Mny-Mode = "P" ----
003000*
003100     03  Mny-Type-Raw            pic x(12).
003200     03  Mny-Type-Norm           pic x(10).
003300     03  filler                  pic x(4).

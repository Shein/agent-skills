000100********************************************
000200*                                          *
000300*  Record Definition For Revenue Center     *
000400*           Dimension                       *
000500*     Uses Rcd-Id as key                     *
000600********************************************
000700*  File size 30 bytes.
000800*
000900* 20/11/25 vbc - Created.
000950* 08/12/25 vbc - Rcd-Id dropped from comp to display - the
000960*                indexed file wants its key as a plain display
000970*                field, comp keys gave ck010 grief on the
000980*                START/READ KEY IS.
001000*
001100 01  CK-Rev-Center-Dim-Record.
001200     03  Rcd-Id                  pic 9(5).
001300     03  Rcd-Name                pic x(20).
001400     03  filler                  pic x(5).

000100********************************************
000200*                                          *
000300*  Record Definitions For The Aggregate    *
000400*        Verification Report (ck030)       *
000500********************************************
000600*  File size 132 bytes (day line, mismatch detail and trailer
000700*  all share the one print line area).
000800*
000900* 10/12/25 vbc - Created - one line per business date checked,
001000*                one line per menu item that did not reconcile,
001100*                plus a trailer carrying the whole-run totals.
001200*
001300 01  CK-Aggregate-Report-Line.
001400     03  Agg-Date                pic x(10).
001500     03  filler                  pic x(02).
001600     03  Agg-All-Match           pic x(03).
001700     03  filler                  pic x(02).
001800     03  Agg-Total-Summary-Qty   pic zzzzzz9.
001900     03  filler                  pic x(02).
002000     03  Agg-Total-Actual-Qty    pic zzzzzz9.
002100     03  filler                  pic x(02).
002200     03  Agg-Mismatch-Count      pic zzz9.
002300     03  filler                  pic x(93).
002400*
002500 01  CK-Aggregate-Detail-Line.
002600     03  Agd-Item-Name           pic x(40).
002700     03  filler                  pic x(02).
002800     03  Agd-Summary-Qty         pic zzzzz9.
002900     03  filler                  pic x(02).
003000     03  Agd-Actual-Qty          pic zzzzz9.
003100     03  filler                  pic x(02).
003200     03  Agd-Difference          pic -(5)9.
003300     03  filler                  pic x(68).
003400*
003500 01  CK-Aggregate-Trailer-Line.
003600     03  Agt-Label               pic x(20)
003700         value "WHOLE-RUN TOTALS -".
003800     03  Agt-Days-Checked        pic zzz9.
003900     03  filler                  pic x(02).
004000     03  Agt-Days-Matched        pic zzz9.
004100     03  filler                  pic x(02).
004200     03  Agt-Days-Mismatch       pic zzz9.
004300     03  filler                  pic x(96).

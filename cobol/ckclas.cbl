000100 identification          division.
000200*===============================
000300*
000400*
000500     program-id.         ckclas.
000600*
000700*    author.             V B Coen FBCS, FIDM, FIDPM, 25/11/1985.
000800*                        For Quality Italian / Applewood Computers.
000900*
001000*    installation.       Quality Italian, New York NY - Night Audit.
001100*
001200*    date-written.       25/11/1985.
001300*
001400*    date-compiled.
001500*
001600*    security.           Copyright (C) 1985-2026, Vincent Bryan Coen.
001700*                        Distributed under the GNU General Public License.
001800*                        See the file COPYING for details.
001900*
002000*    remarks.            Check Analytics - Item / Meal-Period /
002100*                        Party-Size Classifier.  One call per item
002200*                        line (Cls-Mode "I"), one call per check for
002300*                        meal period (Cls-Mode "M") and one call per
002400*                        check for party size (Cls-Mode "P"), all
002500*                        from ck010.  No files of its own, pure
002600*                        logic carried over the old password/name
002700*                        encoder's alphabet-table search habit, now
002800*                        used here to case-fold the input text.
002900*
003000*    version.            1.00 of 25/11/1985.
003100*
003200* Changes:
003300* 25/11/85 vbc - 1.0.00 Created - alphabet-table search machinery
003400*                      retired from the old password/name encoder,
003500*                      reused here for case-folding input text.
003600* 02/12/85 vbc -    .01 Meal period and party size modes added -
003700*                      originally this was item classification
003800*                      only.
003900* 14/01/86 vbc -    .02 Party-size bucket boundaries corrected -
004000*                      had 9 guests falling into the large group.
004100* 03/06/91 rdp -    .03 Menu-group step now runs even when the
004200*                      menu step already set a category -
004300*                      marketing wants the food subtype to win.
004400* 17/02/99 rdp -    .04 Y2K review - no date math in this module,
004500*                      reviewed and signed off, no change required.
004600* 11/09/04 tkw -    .05 Added "sandwich" and "burger" to the
004700*                      menu-group food list.
004800* 30/03/11 tkw -    .06 Added cocktail/martini/spirit fallback
004900*                      when neither food nor beverage was set.
005000* 19/09/25 vbc - 3.3.00 Version update and builds reset for the
005100*                      new reporting suite, no functional change
005200*                      from the 2011 logic.
005300* 30/12/25 vbc - 3.3.01 Paragraph names lower-cased throughout to
005400*                      match ckdate/ckvald and the aaNNN- drivers -
005500*                      logic untouched, PERFORM/GO TO targets
005600*                      relettered to suit.
005700*
005800*
005900* Copyright Notice.
006000* ****************
006100*
006200* This notice supersedes all prior notices & was updated 2024-04-16.
006300*
006400* This program is free software; you can redistribute it and/or modify it
006500* under the terms of the GNU General Public License as published by the
006600* Free Software Foundation; version 3 and later as revised for personal
006700* usage only and that includes use within a business but without
006800* repackaging or resale in any way.
006900*
007000* Distributed in the hope that it will be useful, but WITHOUT ANY
007100* WARRANTY; without even the implied warranty of MERCHANTABILITY or
007200* FITNESS FOR A PARTICULAR PURPOSE.  See the GNU General Public License
007300* for more details.
007400*
007500*
007600 environment             division.
007700*===============================
007800*
007900 copy "envdiv.cob".
008000 input-output            section.
008100*------------------------------
008200*
008300 data                    division.
008400*===============================
008500 working-storage section.
008600*----------------------
008700*
008800*        ---- lower-case fold work areas ----
008900*
009000 01  WS-Fold-Upper           pic x(26)
009100         value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009200 01  WS-Fold-Lower           pic x(26)
009300         value "abcdefghijklmnopqrstuvwxyz".
009400*
009500 01  WS-Menu-Fold            pic x(30).
009600 01  WS-Group-Fold           pic x(30).
009700 01  WS-Name-Fold            pic x(40).
009800*
009900*        ---- generic substring test work areas ----
010000*
010100 01  WS-Haystack             pic x(40).
010200 01  WS-Needle               pic x(20).
010300 01  WS-Needle-Len           pic 9(2)    comp.
010400 01  WS-Contains-Flag        pic x.
010500     88  WS-Contains-Yes         value "Y".
010600     88  WS-Contains-No          value "N".
010700 01  WS-Tally-Count          pic 9(3)    comp.
010800*
010900*        ---- item-classification scratch ----
011000*
011100 01  WS-Menu-Exact-Flag      pic x.
011200     88  WS-Menu-Exact-Yes       value "Y".
011300 01  WS-Step-Done-Flag       pic x.
011400     88  WS-Step-Done            value "Y".
011500*
011600*        ---- REDEFINES #1 - the four "menu is one of" literals
011700*             walked as a table, the way the old password
011800*             routine walked its alphabet arrays ----
011900*
012000 01  WS-Menu-Exact-Literal.
012100     03  FILLER              pic x(20) value "liquor/beer/na bev  ".
012200     03  FILLER              pic x(20) value "liquor              ".
012300     03  FILLER              pic x(20) value "beer                ".
012400     03  FILLER              pic x(20) value "wine                ".
012500 01  WS-Menu-Exact-Redef redefines WS-Menu-Exact-Literal.
012600     03  WS-Menu-Exact-Tab   pic x(20) occurs 4.
012700 01  WS-Menu-Exact-Sub       pic 9(1)    comp.
012800*
012900*        ---- REDEFINES #2 - COMP-3 sign nibble dropped so the
013000*             guest count can be read as a plain magnitude when
013100*             party size is asked for a count that arrived
013200*             negative off a bad feed ----
013300*
013400 01  WS-Guest-Signed         pic s9(3)   comp-3.
013500 01  WS-Guest-Unsigned redefines WS-Guest-Signed pic 9(3) comp-3.
013600*
013700*        ---- REDEFINES #3 - the three classifier output flags
013800*             walked as a table when ckvald-style completeness
013900*             logging is added to this module ----
014000*
014100 01  WS-Class-Flags.
014200     03  WS-Was-Food-Flag        pic x.
014300     03  WS-Was-Beverage-Flag    pic x.
014400     03  WS-Was-Alcohol-Flag     pic x.
014500 01  WS-Class-Flags-Redef redefines WS-Class-Flags.
014600     03  WS-Class-Flag-Tab       pic x occurs 3.
014700 01  WS-Class-Flag-Sub       pic 9(1)    comp.
014800*
014900 linkage                 section.
015000 copy "wsckcls.cob".
015100*
015200 procedure division.
015300*
015400 ck-clas-main.
015500     if Cls-Mode = "M"
015600         perform ck-clas-meal-period thru ck-clas-meal-period-EXIT
015700     else
015800     if Cls-Mode = "P"
015900         perform ck-clas-party-size thru ck-clas-party-size-EXIT
016000     else
016100     if Cls-Mode = "I"
016200         perform ck-clas-item thru ck-clas-item-EXIT
016300     end-if
016400     end-if
016500     end-if.
016600     goback.
016700 ck-clas-main-EXIT.
016800     exit.
016900*
017000****************************************************
017100*   MEAL PERIOD - FROM HOUR OPENED AND WEEKEND FLAG  *
017200****************************************************
017300 ck-clas-meal-period.
017400     move spaces to Cls-Meal-Period.
017500     if Cls-Hour-Opened = 99
017600         move "UNKNOWN   " to Cls-Meal-Period
017700         go to ck-clas-meal-period-EXIT
017800     end-if.
017900     if Cls-Hour-Opened < 15
018000         if Cls-Is-Weekend-Flag = "Y"
018100             move "BRUNCH    " to Cls-Meal-Period
018200         else
018300             move "LUNCH     " to Cls-Meal-Period
018400         end-if
018500     else
018600     if Cls-Hour-Opened < 17
018700         move "AFTERNOON " to Cls-Meal-Period
018800     else
018900     if Cls-Hour-Opened < 22
019000         move "DINNER    " to Cls-Meal-Period
019100     else
019200         move "LATE NIGHT" to Cls-Meal-Period
019300     end-if
019400     end-if
019500     end-if.
019600 ck-clas-meal-period-EXIT.
019700     exit.
019800*
019900****************************************************
020000*   PARTY SIZE - FROM GUEST COUNT                    *
020100****************************************************
020200 ck-clas-party-size.
020300     move spaces to Cls-Party-Size-Cat.
020400     move Cls-Guest-Count to WS-Guest-Signed.
020500     if WS-Guest-Signed not > zero
020600         move "UNKNOWN     " to Cls-Party-Size-Cat
020700         go to ck-clas-party-size-EXIT
020800     end-if.
020900     move WS-Guest-Unsigned to WS-Guest-Signed.
021000     if WS-Guest-Signed = 1
021100         move "SOLO        " to Cls-Party-Size-Cat
021200     else
021300     if WS-Guest-Signed = 2
021400         move "COUPLE      " to Cls-Party-Size-Cat
021500     else
021600     if WS-Guest-Signed < 5
021700         move "SMALL GROUP " to Cls-Party-Size-Cat
021800     else
021900     if WS-Guest-Signed < 9
022000         move "LARGE GROUP " to Cls-Party-Size-Cat
022100     else
022200         move "PARTY       " to Cls-Party-Size-Cat
022300     end-if
022400     end-if
022500     end-if
022600     end-if.
022700 ck-clas-party-size-EXIT.
022800     exit.
022900*
023000****************************************************
023100*   MENU-ITEM CLASSIFICATION - FOUR-STEP ORDERED TEST *
023200****************************************************
023300 ck-clas-item.
023400     move "N" to Cls-Is-Food-Flag.
023500     move "N" to Cls-Is-Beverage-Flag.
023600     move "N" to Cls-Is-Alcohol-Flag.
023700     move "Other       " to Cls-Category.
023800     move Cls-Menu        to WS-Menu-Fold.
023900     move Cls-Menu-Group  to WS-Group-Fold.
024000     move Cls-Item-Name   to WS-Name-Fold.
024100     inspect WS-Menu-Fold  converting WS-Fold-Upper to WS-Fold-Lower.
024200     inspect WS-Group-Fold converting WS-Fold-Upper to WS-Fold-Lower.
024300     inspect WS-Name-Fold  converting WS-Fold-Upper to WS-Fold-Lower.
024400     perform ck-clas-step-1-menu  thru ck-clas-step-1-menu-EXIT.
024500     perform ck-clas-step-2-group thru ck-clas-step-2-group-EXIT.
024600     if Cls-Is-Food-Flag = "N" and Cls-Is-Beverage-Flag = "N"
024700         perform ck-clas-step-3-guess thru ck-clas-step-3-guess-EXIT
024800     end-if.
024900     if Cls-Is-Food-Flag = "N" and Cls-Is-Beverage-Flag = "N"
025000         perform ck-clas-step-4-other thru ck-clas-step-4-other-EXIT
025100     end-if.
025200     perform ck-clas-tally-flags thru ck-clas-tally-flags-EXIT.
025300 ck-clas-item-EXIT.
025400     exit.
025500*
025600****************************************************
025700*   MARKETING'S MONTHLY BALANCING REPORT WANTS A      *
025800*   COUNT OF HOW MANY OF THE THREE FLAGS CAME BACK     *
025900*   "Y" ON THIS LINE - WALKED AS A TABLE LIKE THE OLD  *
026000*   PASSWORD ENCODER WALKED ITS ALPHABET                *
026100****************************************************
026200 ck-clas-tally-flags.
026300     move Cls-Is-Food-Flag     to WS-Was-Food-Flag.
026400     move Cls-Is-Beverage-Flag to WS-Was-Beverage-Flag.
026500     move Cls-Is-Alcohol-Flag  to WS-Was-Alcohol-Flag.
026600     move zero to WS-Tally-Count.
026700     perform ck-clas-tally-one-flag thru ck-clas-tally-one-flag-EXIT
026800         varying WS-Class-Flag-Sub from 1 by 1
026900         until WS-Class-Flag-Sub > 3.
027000 ck-clas-tally-flags-EXIT.
027100     exit.
027200*
027300 ck-clas-tally-one-flag.
027400     if WS-Class-Flag-Tab (WS-Class-Flag-Sub) = "Y"
027500         add 1 to WS-Tally-Count
027600     end-if.
027700 ck-clas-tally-one-flag-EXIT.
027800     exit.
027900*
028000****************************************************
028100*   STEP 1 - MENU FIELD                              *
028200****************************************************
028300 ck-clas-step-1-menu.
028400     move "N" to WS-Menu-Exact-Flag.
028500     perform ck-clas-menu-exact-test thru ck-clas-menu-exact-test-EXIT
028600         varying WS-Menu-Exact-Sub from 1 by 1
028700         until WS-Menu-Exact-Sub > 4.
028800     if WS-Menu-Exact-Yes
028900         move "Y" to Cls-Is-Beverage-Flag
029000         move WS-Menu-Fold to WS-Haystack
029100         move "wine" to WS-Needle
029200         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
029300         if WS-Contains-Yes
029400             move "Wine        " to Cls-Category
029500         else
029600             move WS-Menu-Fold to WS-Haystack
029700             move "beer" to WS-Needle
029800             perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
029900             if WS-Contains-Yes
030000                 move "Beer        " to Cls-Category
030100             else
030200                 move WS-Menu-Fold to WS-Haystack
030300                 move "liquor" to WS-Needle
030400                 perform ck-clas-contains-test
030500                     thru ck-clas-contains-test-EXIT
030600                 move WS-Contains-Flag to WS-Step-Done-Flag
030700                 move WS-Group-Fold to WS-Haystack
030800                 move "cocktail" to WS-Needle
030900                 perform ck-clas-contains-test
031000                     thru ck-clas-contains-test-EXIT
031100                 if WS-Step-Done = "Y" or WS-Contains-Yes
031200                     move "Cocktail    " to Cls-Category
031300                     move "Y" to Cls-Is-Alcohol-Flag
031400                 else
031500                     move "Beverage    " to Cls-Category
031600                 end-if
031700             end-if
031800         end-if
031900         if Cls-Category = "Wine        " or
032000            Cls-Category = "Beer        "
032100             move "Y" to Cls-Is-Alcohol-Flag
032200         end-if
032300     else
032400         move WS-Menu-Fold to WS-Haystack
032500         move "wine" to WS-Needle
032600         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
032700         if WS-Contains-Yes
032800             move "Wine        " to Cls-Category
032900             move "Y" to Cls-Is-Beverage-Flag
033000             move "Y" to Cls-Is-Alcohol-Flag
033100         end-if
033200     end-if.
033300 ck-clas-step-1-menu-EXIT.
033400     exit.
033500*
033600 ck-clas-menu-exact-test.
033700     if WS-Menu-Fold = WS-Menu-Exact-Tab (WS-Menu-Exact-Sub)
033800         move "Y" to WS-Menu-Exact-Flag
033900     end-if.
034000 ck-clas-menu-exact-test-EXIT.
034100     exit.
034200*
034300****************************************************
034400*   STEP 2 - MENU-GROUP FIELD - FIRST MATCH WINS,     *
034500*   OVERRIDES WHATEVER CATEGORY STEP 1 SET AND FORCES *
034600*   IS-FOOD ON                                       *
034700****************************************************
034800 ck-clas-step-2-group.
034900     move "N" to WS-Step-Done-Flag.
035000     move WS-Group-Fold to WS-Haystack.
035100     move "appetizer" to WS-Needle.
035200     perform ck-clas-contains-test thru ck-clas-contains-test-EXIT.
035300     if WS-Contains-Yes
035400         move "Appetizer   " to Cls-Category
035500         move "Y" to WS-Step-Done-Flag
035600     end-if.
035700     if not WS-Step-Done
035800         move WS-Group-Fold to WS-Haystack
035900         move "pasta" to WS-Needle
036000         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
036100         if WS-Contains-Yes
036200             move "Pasta       " to Cls-Category
036300             move "Y" to WS-Step-Done-Flag
036400         end-if
036500     end-if.
036600     if not WS-Step-Done
036700         move WS-Group-Fold to WS-Haystack
036800         move "entree" to WS-Needle
036900         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
037000         if WS-Contains-Yes
037100             move "Entree      " to Cls-Category
037200             move "Y" to WS-Step-Done-Flag
037300         end-if
037400     end-if.
037500     if not WS-Step-Done
037600         move WS-Group-Fold to WS-Haystack
037700         move "dessert" to WS-Needle
037800         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
037900         if WS-Contains-Yes
038000             move "Dessert     " to Cls-Category
038100             move "Y" to WS-Step-Done-Flag
038200         end-if
038300     end-if.
038400     if not WS-Step-Done
038500         move WS-Group-Fold to WS-Haystack
038600         move "side" to WS-Needle
038700         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
038800         if WS-Contains-Yes
038900             move "Side        " to Cls-Category
039000             move "Y" to WS-Step-Done-Flag
039100         end-if
039200     end-if.
039300     if not WS-Step-Done
039400         move WS-Group-Fold to WS-Haystack
039500         move "salad" to WS-Needle
039600         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
039700         if WS-Contains-Yes
039800             move "Salad       " to Cls-Category
039900             move "Y" to WS-Step-Done-Flag
040000         end-if
040100     end-if.
040200     if not WS-Step-Done
040300         move WS-Group-Fold to WS-Haystack
040400         move "soup" to WS-Needle
040500         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
040600         if WS-Contains-Yes
040700             move "Soup        " to Cls-Category
040800             move "Y" to WS-Step-Done-Flag
040900         end-if
041000     end-if.
041100     if not WS-Step-Done
041200         move WS-Group-Fold to WS-Haystack
041300         move "bread" to WS-Needle
041400         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
041500         if WS-Contains-Yes
041600             move "Bread       " to Cls-Category
041700             move "Y" to WS-Step-Done-Flag
041800         end-if
041900     end-if.
042000     if not WS-Step-Done
042100         move WS-Group-Fold to WS-Haystack
042200         move "steak" to WS-Needle
042300         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
042400         if WS-Contains-Yes
042500             move "Entree      " to Cls-Category
042600             move "Y" to WS-Step-Done-Flag
042700         end-if
042800     end-if.
042900     if not WS-Step-Done
043000         move WS-Group-Fold to WS-Haystack
043100         move "seafood" to WS-Needle
043200         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
043300         if WS-Contains-Yes
043400             move "Entree      " to Cls-Category
043500             move "Y" to WS-Step-Done-Flag
043600         else
043700             move WS-Group-Fold to WS-Haystack
043800             move "fish" to WS-Needle
043900             perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
044000             if WS-Contains-Yes
044100                 move "Entree      " to Cls-Category
044200                 move "Y" to WS-Step-Done-Flag
044300             end-if
044400         end-if
044500     end-if.
044600     if not WS-Step-Done
044700         move WS-Group-Fold to WS-Haystack
044800         move "sandwich" to WS-Needle
044900         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
045000         if WS-Contains-Yes
045100             move "Entree      " to Cls-Category
045200             move "Y" to WS-Step-Done-Flag
045300         else
045400             move WS-Group-Fold to WS-Haystack
045500             move "burger" to WS-Needle
045600             perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
045700             if WS-Contains-Yes
045800                 move "Entree      " to Cls-Category
045900                 move "Y" to WS-Step-Done-Flag
046000             end-if
046100         end-if
046200     end-if.
046300     if not WS-Step-Done
046400         move WS-Group-Fold to WS-Haystack
046500         move "brunch" to WS-Needle
046600         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
046700         if WS-Contains-Yes
046800             move "Brunch      " to Cls-Category
046900             move "Y" to WS-Step-Done-Flag
047000         end-if
047100     end-if.
047200     if WS-Step-Done
047300         move "Y" to Cls-Is-Food-Flag
047400     end-if.
047500 ck-clas-step-2-group-EXIT.
047600     exit.
047700*
047800****************************************************
047900*   STEP 3 - NEITHER FOOD NOR BEVERAGE YET - GUESS    *
048000*   FROM GROUP/NAME TEXT                              *
048100****************************************************
048200 ck-clas-step-3-guess.
048300     move "N" to WS-Step-Done-Flag.
048400     move WS-Group-Fold to WS-Haystack.
048500     move "beverage" to WS-Needle.
048600     perform ck-clas-contains-test thru ck-clas-contains-test-EXIT.
048700     if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if.
048800     if not WS-Step-Done
048900         move WS-Group-Fold to WS-Haystack
049000         move "coffee" to WS-Needle
049100         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
049200         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
049300     end-if.
049400     if not WS-Step-Done
049500         move WS-Group-Fold to WS-Haystack
049600         move "tea" to WS-Needle
049700         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
049800         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
049900     end-if.
050000     if not WS-Step-Done
050100         move WS-Group-Fold to WS-Haystack
050200         move "juice" to WS-Needle
050300         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
050400         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
050500     end-if.
050600     if not WS-Step-Done
050700         move WS-Group-Fold to WS-Haystack
050800         move "soda" to WS-Needle
050900         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
051000         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
051100     end-if.
051200     if not WS-Step-Done
051300         move WS-Group-Fold to WS-Haystack
051400         move "water" to WS-Needle
051500         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
051600         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
051700     end-if.
051800     if not WS-Step-Done
051900         move WS-Name-Fold to WS-Haystack
052000         move "coffee" to WS-Needle
052100         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
052200         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
052300     end-if.
052400     if not WS-Step-Done
052500         move WS-Name-Fold to WS-Haystack
052600         move "espresso" to WS-Needle
052700         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
052800         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
052900     end-if.
053000     if not WS-Step-Done
053100         move WS-Name-Fold to WS-Haystack
053200         move "tea" to WS-Needle
053300         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
053400         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
053500     end-if.
053600     if not WS-Step-Done
053700         move WS-Name-Fold to WS-Haystack
053800         move "juice" to WS-Needle
053900         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
054000         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
054100     end-if.
054200     if not WS-Step-Done
054300         move WS-Name-Fold to WS-Haystack
054400         move "soda" to WS-Needle
054500         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
054600         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
054700     end-if.
054800     if not WS-Step-Done
054900         move WS-Name-Fold to WS-Haystack
055000         move "water" to WS-Needle
055100         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
055200         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
055300     end-if.
055400     if not WS-Step-Done
055500         move WS-Name-Fold to WS-Haystack
055600         move "lemonade" to WS-Needle
055700         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
055800         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
055900     end-if.
056000     if WS-Step-Done
056100         move "Beverage    " to Cls-Category
056200         move "Y" to Cls-Is-Beverage-Flag
056300     else
056400         move "N" to WS-Step-Done-Flag
056500         move WS-Group-Fold to WS-Haystack
056600         move "cocktail" to WS-Needle
056700         perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
056800         if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
056900         if not WS-Step-Done
057000             move WS-Group-Fold to WS-Haystack
057100             move "martini" to WS-Needle
057200             perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
057300             if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
057400         end-if
057500         if not WS-Step-Done
057600             move WS-Group-Fold to WS-Haystack
057700             move "spirit" to WS-Needle
057800             perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
057900             if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
058000         end-if
058100         if not WS-Step-Done
058200             move WS-Group-Fold to WS-Haystack
058300             move "liquor" to WS-Needle
058400             perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
058500             if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
058600         end-if
058700         if not WS-Step-Done
058800             move WS-Group-Fold to WS-Haystack
058900             move "beer" to WS-Needle
059000             perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
059100             if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
059200         end-if
059300         if not WS-Step-Done
059400             move WS-Group-Fold to WS-Haystack
059500             move "wine" to WS-Needle
059600             perform ck-clas-contains-test thru ck-clas-contains-test-EXIT
059700             if WS-Contains-Yes move "Y" to WS-Step-Done-Flag end-if
059800         end-if
059900         if WS-Step-Done
060000             move "Cocktail    " to Cls-Category
060100             move "Y" to Cls-Is-Beverage-Flag
060200             move "Y" to Cls-Is-Alcohol-Flag
060300         end-if
060400     end-if.
060500 ck-clas-step-3-guess-EXIT.
060600     exit.
060700*
060800****************************************************
060900*   STEP 4 - STILL NEITHER - DEFAULT TO FOOD/OTHER    *
061000****************************************************
061100 ck-clas-step-4-other.
061200     move "Y" to Cls-Is-Food-Flag.
061300     move "Other       " to Cls-Category.
061400 ck-clas-step-4-other-EXIT.
061500     exit.
061600*
061700****************************************************
061800*   SHARED SUBSTRING TEST - WS-HAYSTACK / WS-NEEDLE   *
061900*   SET, WS-CONTAINS-FLAG RETURNED                    *
062000****************************************************
062100 ck-clas-contains-test.
062200     move "N" to WS-Contains-Flag.
062300     move zero to WS-Tally-Count.
062400     move 20 to WS-Needle-Len.
062500     perform ck-clas-needle-trim thru ck-clas-needle-trim-EXIT
062600         until WS-Needle-Len = zero
062700         or WS-Needle (WS-Needle-Len:1) not = space.
062800     if WS-Needle-Len > zero
062900         inspect WS-Haystack tallying WS-Tally-Count
063000             for all WS-Needle (1:WS-Needle-Len)
063100     end-if.
063200     if WS-Tally-Count > zero
063300         move "Y" to WS-Contains-Flag
063400     end-if.
063500 ck-clas-contains-test-EXIT.
063600     exit.
063700*
063800 ck-clas-needle-trim.
063900     subtract 1 from WS-Needle-Len.
064000 ck-clas-needle-trim-EXIT.
064100     exit.

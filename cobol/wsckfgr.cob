000100********************************************
000200*                                          *
000300*  Record Definition For The Check        *
000400*        Fingerprint Report (ck050)        *
000500********************************************
000600*  File size 132 bytes.
000700*
000800* 22/12/25 vbc - Created.  Owner asked for something she could
000900*                drop straight into a spreadsheet, so the line
001000*                is built as one comma-joined text string rather
001100*                than the fixed columns the other ck0nn reports
001200*                use - Fgr-Text is STRINGed together field by
001300*                field in ck050, not laid out as separate 03s.
001400*
001500 01  CK-Fingerprint-Report-Line.
001600     03  Fgr-Text                pic x(120).
001700     03  filler                  pic x(12).

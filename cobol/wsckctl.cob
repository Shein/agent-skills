000100********************************************
000200*                                          *
000300*  Record Definitions For The Run Control   *
000400*        File Read By ck000                 *
000500********************************************
000600*  File sizes: detail 40 bytes, parm 96 bytes.
000700*
000800* 23/11/25 vbc - Created - one line per business date to
000900*                process, in the order night audit dropped
001000*                the files, plus one parameter record that
001100*                carries the run mode and the optional limit.
001200* 30/11/25 vbc - Ctl-Limit-N added so a backfill run can be
001300*                capped to N days for testing.
001350* 08/12/25 vbc - Filler pad added to the detail record - room
001360*                to grow without resizing the file again.
001400*
001500 01  CK-Run-Control-Record.
001600     03  Ctl-Business-Date       pic x(10).
001700     03  Ctl-Source-File         pic x(30).
001800     03  filler                  pic x(10).
002000*
002100 01  CK-Run-Parm-Record.
002200     03  Ctl-Run-Mode            pic x(9).
002300     03  Ctl-Limit-N             pic 9(5)      comp.
002400     03  Ctl-Skip-Loaded-Flag    pic x.
002500     03  Ctl-Report-Date-From    pic x(10).
002600     03  Ctl-Report-Date-To      pic x(10).
002700     03  Ctl-Top-N               pic 9(3)      comp.
002800     03  filler                  pic x(58).

000100********************************************
000200*                                          *
000300*  Record Definition For Check Item Fact    *
000400*        (Items-Fact)                       *
000500*     Uses Ifc-Parent-Id + Ifc-Index         *
000600********************************************
000700*  File size 160 bytes.
000800*
000900* 19/11/25 vbc - Created, copy of CK-Check-Item-Record with
001000*                money moved to comp-3 for the fact store.
001050* 08/12/25 vbc - Ifc-Parent-Id/Ifc-Index grouped under Ifc-Key
001060*                so the indexed file can carry them as one
001070*                composite record key.
001080* 08/12/25 vbc - Ifc-Business-Date added, carried down from the
001090*                check header - lets ck040/ck050 spot-check a
001095*                single item fact without reopening the parent.
001100*
001200 01  CK-Fact-Item-Record.
001210     03  Ifc-Key.
001220         05  Ifc-Parent-Id       pic x(24).
001230         05  Ifc-Index           pic 9(3)        comp.
001240     03  Ifc-Business-Date       pic x(10).
001500     03  Ifc-Item-Name           pic x(40).
001600     03  Ifc-Modifiers           pic x(40).
001700     03  Ifc-Qty                 pic 9(4)v99     comp-3.
001800     03  Ifc-Unit-Price-Cents    pic s9(7)       comp-3.
001900     03  Ifc-Line-Disc-Cents     pic s9(7)       comp-3.
002000     03  Ifc-Line-Total-Cents    pic s9(9)       comp-3.
002100     03  Ifc-Line-Tax-Cents      pic s9(7)       comp-3.
002200     03  Ifc-Line-Tot-Tax-Cents  pic s9(9)       comp-3.
002300     03  Ifc-Voided-Flag         pic x.
002400     03  Ifc-Void-Reason         pic x(30).
002500     03  Ifc-Menu-Item-Id        pic 9(5)        comp.
002600     03  filler                  pic x(3).

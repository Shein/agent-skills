000100********************************************
000200*                                          *
000300*  Record Definition For Dimension ID      *
000400*        Counter (one record, one line)    *
000500*     Next surrogate key per dimension      *
000600********************************************
000700*  File size 25 bytes.
000800*
000900* 08/12/25 vbc - Created - night run has no ISAM key generator
001000*                utility, so the "next id" for each surrogate-keyed
001100*                dimension lives in one small control record that
001200*                ck010 reads at open and rewrites at close.
001300*
001400 01  CK-Dim-Id-Ctl-Record.
001500     03  Dct-Next-Server-Id      pic 9(5)        comp.
001600     03  Dct-Next-Rev-Center-Id  pic 9(5)        comp.
001700     03  Dct-Next-Menu-Item-Id   pic 9(5)        comp.
001800     03  filler                  pic x(10).

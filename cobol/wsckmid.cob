000100********************************************
000200*                                          *
000300*  Record Definition For Menu Item          *
000400*           Dimension                       *
000500*     Uses Mid-Id as key                     *
000600*     Also keyed for lookup by Mid-Item-Name *
000700********************************************
000800*  File size 158 bytes.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 21/11/25 vbc - Created.
001300* 02/12/25 vbc - Split Mid-Category out from the three flag
001400*                bytes - category is text, flags stay single Y/N.
001500* 09/12/25 vbc - First-seen/last-seen added after aa050 in ck040
001600*                needed a "new on the menu this month" filter
001700*                that never shipped - left the fields in place.
001750* 08/12/25 vbc - Mid-Id dropped from comp to display - the
001760*                indexed file wants its key as a plain display
001770*                field, comp keys gave ck010 grief on the
001780*                START/READ KEY IS.
001800*
001900 01  CK-Menu-Item-Dim-Record.
002000     03  Mid-Id                  pic 9(5).
002100     03  Mid-Item-Name           pic x(40).
002200     03  Mid-Menu-Group          pic x(30).
002300     03  Mid-Menu                pic x(30).
002400     03  Mid-Category            pic x(12).
002500     03  Mid-Flags.
002600         05  Mid-Is-Food-Flag       pic x.
002700         05  Mid-Is-Beverage-Flag   pic x.
002800         05  Mid-Is-Alcohol-Flag    pic x.
002900     03  Mid-First-Seen          pic x(10).
003000     03  Mid-Last-Seen           pic x(10).
003100     03  filler                  pic x(6).

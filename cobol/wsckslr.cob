000100********************************************
000200*                                          *
000300*  Record Definitions For The Sales       *
000400*        Summary Report (ck040)            *
000500********************************************
000600*  File size 200 bytes - this one goes out on the wide-carriage
000700*  stock, not the 132 column paper the other ck0nn reports use,
000800*  there just isn't room for a 12-measure line otherwise.
000900*
001000* 11/12/25 vbc - Created - banner, daily summary (control break on
001100*                date/meal period/revenue centre), period totals,
001200*                server leaderboard, top menu items, the four
001300*                revenue breakdowns and the discount summary all
001400*                share this one print file.
001500*
001600 01  CK-Sales-Banner-Line.
001700     03  Ban-Text                pic x(60).
001800     03  filler                  pic x(140).
001900*
002000 01  CK-Sales-Daily-Summary-Line.
002100     03  Dsl-Date                pic x(10).
002200     03  filler                  pic x(02).
002300     03  Dsl-Meal-Period         pic x(10).
002400     03  filler                  pic x(02).
002500     03  Dsl-Revenue-Center      pic x(20).
002600     03  filler                  pic x(02).
002700     03  Dsl-Checks              pic zzzz9.
002800     03  filler                  pic x(02).
002900     03  Dsl-Guests              pic zzzzz9.
003000     03  filler                  pic x(02).
003100     03  Dsl-Avg-Party-Size      pic zz9.9.
003200     03  filler                  pic x(02).
003300     03  Dsl-Gross               pic zzzzzzz9.99.
003400     03  filler                  pic x(02).
003500     03  Dsl-Discounts           pic zzzzzzz9.99.
003600     03  filler                  pic x(02).
003700     03  Dsl-Tax                 pic zzzzzzz9.99.
003800     03  filler                  pic x(02).
003900     03  Dsl-Tips                pic zzzzzzz9.99.
004000     03  filler                  pic x(02).
004100     03  Dsl-Revenue             pic zzzzzzz9.99.
004200     03  filler                  pic x(02).
004300     03  Dsl-Avg-Check           pic zzzzz9.99.
004400     03  filler                  pic x(02).
004500     03  Dsl-Avg-Per-Guest       pic zzzzz9.99.
004600     03  filler                  pic x(02).
004700     03  Dsl-Avg-Tip-Pct         pic zz9.9.
004800     03  filler                  pic x(02).
004900     03  Dsl-Avg-Turnover        pic zzz9.9.
005000     03  filler                  pic x(32).
005100*
005200 01  CK-Sales-Period-Totals-Line.
005300     03  Ptl-Label               pic x(20)
005400         value "PERIOD TOTALS -".
005500     03  filler                  pic x(02).
005600     03  Ptl-Checks              pic zzzz9.
005700     03  filler                  pic x(02).
005800     03  Ptl-Guests              pic zzzzz9.
005900     03  filler                  pic x(02).
006000     03  Ptl-Avg-Party-Size      pic zz9.9.
006100     03  filler                  pic x(02).
006200     03  Ptl-Gross               pic zzzzzzz9.99.
006300     03  filler                  pic x(02).
006400     03  Ptl-Discounts           pic zzzzzzz9.99.
006500     03  filler                  pic x(02).
006600     03  Ptl-Tax                 pic zzzzzzz9.99.
006700     03  filler                  pic x(02).
006800     03  Ptl-Tips                pic zzzzzzz9.99.
006900     03  filler                  pic x(02).
007000     03  Ptl-Revenue             pic zzzzzzz9.99.
007100     03  filler                  pic x(02).
007200     03  Ptl-Avg-Check           pic zzzzz9.99.
007300     03  filler                  pic x(02).
007400     03  Ptl-Avg-Per-Guest       pic zzzzz9.99.
007500     03  filler                  pic x(02).
007600     03  Ptl-Avg-Tip-Pct         pic zz9.9.
007700     03  filler                  pic x(02).
007800     03  Ptl-Avg-Turnover        pic zzz9.9.
007900     03  filler                  pic x(56).
008000*
008100 01  CK-Sales-Leaderboard-Line.
008200     03  Lbd-Server-Name         pic x(30).
008300     03  filler                  pic x(02).
008400     03  Lbd-Checks              pic zzzz9.
008500     03  filler                  pic x(02).
008600     03  Lbd-Guests              pic zzzzz9.
008700     03  filler                  pic x(02).
008800     03  Lbd-Gross               pic zzzzzzz9.99.
008900     03  filler                  pic x(02).
009000     03  Lbd-Avg-Check           pic zzzzz9.99.
009100     03  filler                  pic x(02).
009200     03  Lbd-Total-Tips          pic zzzzzzz9.99.
009300     03  filler                  pic x(02).
009400     03  Lbd-Avg-Tip-Pct         pic zz9.9.
009500     03  filler                  pic x(02).
009600     03  Lbd-Avg-Turnover        pic zzz9.9.
009700     03  filler                  pic x(103).
009800*
009900 01  CK-Sales-Top-Item-Line.
010000     03  Itl-Item-Name           pic x(40).
010100     03  filler                  pic x(02).
010200     03  Itl-Total-Qty           pic zzzzzz9.
010300     03  filler                  pic x(02).
010400     03  Itl-Total-Revenue       pic zzzzzzz9.99.
010500     03  filler                  pic x(02).
010600     03  Itl-Avg-Unit-Price      pic zzzz9.99.
010700     03  filler                  pic x(02).
010800     03  Itl-Distinct-Checks     pic zzzz9.
010900     03  filler                  pic x(121).
011000*
011100 01  CK-Sales-Bucket-Line.
011200     03  Bkl-Breakdown           pic x(12).
011300     03  filler                  pic x(02).
011400     03  Bkl-Key                 pic x(12).
011500     03  filler                  pic x(02).
011600     03  Bkl-Count               pic zzzzz9.
011700     03  filler                  pic x(02).
011800     03  Bkl-Guests              pic zzzzz9.
011900     03  filler                  pic x(02).
012000     03  Bkl-Gross               pic zzzzzzz9.99.
012100     03  filler                  pic x(02).
012200     03  Bkl-Avg-Check           pic zzzzz9.99.
012300     03  filler                  pic x(02).
012400     03  Bkl-Avg-Tip-Pct         pic zz9.9.
012500     03  filler                  pic x(127).
012600*
012700 01  CK-Sales-Discount-Line.
012800     03  Dcl-Disc-Name           pic x(30).
012900     03  filler                  pic x(02).
013000     03  Dcl-Approver            pic x(30).
013100     03  filler                  pic x(02).
013200     03  Dcl-Times-Applied       pic zzzz9.
013300     03  filler                  pic x(02).
013400     03  Dcl-Total-Amount        pic zzzzzzz9.99.
013500     03  filler                  pic x(02).
013600     03  Dcl-Avg-Amount          pic zzzzz9.99.
013700     03  filler                  pic x(107).

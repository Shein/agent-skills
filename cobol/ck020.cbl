000100******************************************************************
000200*                                                                *
000300*                Check Analytics   Post-Load Validator           *
000400*      Reconciles Loaded Facts Against The Source Day File       *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         ck020.
001200*
001300*    Author.             V B Coen FBCS, FIDM, FIDPM.
001400*
001500*    Installation.       Applewood Computers, for Quality Italian,
001600*                         NYC.
001700*
001800*    Date-Written.       06/01/1986.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1986-2026 & later, Vincent
002300*                         Bryan Coen.  Distributed under the GNU
002400*                         General Public License.  See the file
002500*                         COPYING for details.
002600*
002700*    Remarks.            Night audit wanted a day-by-day check that
002800*                         ck010's load matched the source file before
002900*                         they signed off a backfill batch.  Walks
003000*                         the load log for the requested date range
003100*                         (or the whole log, in whole-run mode),
003200*                         re-reads the source file and the loaded
003300*                         fact files for each date, and reports check
003400*                         count, duplicate payment ids, money
003500*                         reconciliation and completeness issues.
003600*
003700*    Called modules.     None.
003800*
003900* Changes:
004000* 06/01/86 vbc -     Created.
004100* 14/01/86 vbc -     Whole-run mode added - blank date range on the
004200*                     parm card validates every log entry, not just
004300*                     one date.
004400* 21/03/91 vbc -     Duplicate payment id table capped at 1000 -
004500*                     Pete asked what happens past that, answer is
004600*                     we say so and carry on rather than abend.
004700* 30/11/98 vbc -     Y2K READINESS REVIEW - dates compared as text,
004800*                     no arithmetic on the year.
004900* 19/09/25 vbc - 3.3 Version update and builds reset for the new
005000*                     reporting suite.
005100*
005200*************************************************************************
005300*
005400* Copyright Notice.
005500* ****************
005600*
005700* These files and programs are part of the Applewood Computers
005800* Accounting System and are copyright (c) Vincent B Coen, 1985-2026
005900* and later.
006000*
006100* This program is free software; you can redistribute it and/or
006200* modify it under the terms of the GNU General Public License as
006300* published by the Free Software Foundation; version 3 and later.
006400*
006500* Persons interested in repackaging, redevelopment for the purpose
006600* of resale or distribution in a rental mode must get in touch with
006700* the copyright holder with your commercial plans and proposals.
006800*
006900* ACAS is distributed in the hope that it will be useful, but
007000* WITHOUT ANY WARRANTY; without even the implied warranty of
007100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007200*
007300*************************************************************************
007400*
007500 environment             division.
007600*===============================
007700*
007800 copy "envdiv.cob".
007900*
008000 input-output            section.
008100 file-control.
008200     select RCTL-IN          assign to "RCTLIN"
008300                              organization is line sequential
008400                              file status is WS-Rctl-Status.
008500     select CK-LOAD-LOG      assign to "CKLLGIN"
008600                              organization is line sequential
008700                              file status is WS-Llg-Status.
008800     select CHECKS-IN        assign to WS-Checks-File-Name
008900                              organization is line sequential
009000                              file status is WS-Chk-Status.
009100     select CK-CHECKS-FACT   assign to WS-Checks-Fact-Name
009200                              organization is line sequential
009300                              file status is WS-Fct-Status.
009400     select CK-ITEMS-FACT    assign to WS-Items-Fact-Name
009500                              organization is line sequential
009600                              file status is WS-Ifc-Status.
009700     select CK-VALIDATION-REPORT assign to "CKVALRPT"
009800                              organization is line sequential
009900                              file status is WS-Vrp-Status.
010000*
010100 data                    division.
010200*===============================
010300*
010400 file section.
010500*
010600 fd  RCTL-IN
010700     record contains 96 characters.
010800 copy "wsckctl.cob".
010900*
011000 fd  CK-LOAD-LOG
011100     record contains 120 characters.
011200 copy "wsckllg.cob".
011300*
011400 fd  CHECKS-IN
011500     record contains 122 to 268 characters.
011600 copy "wsckchk.cob".
011700*
011800 01  CK-Check-Item-In-Record.
011900 copy "wsckitm.cob".
012000*
012100 01  CK-Check-Payment-In-Record.
012200 copy "wsckpmt.cob".
012300*
012400 01  CK-Check-Discount-In-Record.
012500 copy "wsckdsc.cob".
012600*
012700 fd  CK-CHECKS-FACT
012800     record contains 356 characters.
012900 copy "wsckfct.cob".
013000*
013100 fd  CK-ITEMS-FACT
013200     record contains 160 characters.
013300 copy "wsckifc.cob".
013400*
013500 fd  CK-VALIDATION-REPORT
013600     record contains 132 characters.
013700 copy "wsckvrp.cob".
013800*
013900 working-storage section.
014000*------------------------
014100*
014200 77  Prog-Name               pic x(15) value "CK020 (1.0.00)".
014300*
014400 01  WS-File-Status.
014500     03  WS-Rctl-Status      pic xx.
014600     03  WS-Llg-Status       pic xx.
014700     03  WS-Chk-Status       pic xx.
014800     03  WS-Fct-Status       pic xx.
014900     03  WS-Ifc-Status       pic xx.
015000     03  WS-Vrp-Status       pic xx.
015100     03  filler              pic x(06).
015200*
015300 01  WS-Eof-Flags.
015400     03  WS-Llg-Eof-Flag     pic x     value "N".
015500         88  WS-Llg-Eof                value "Y".
015600     03  WS-Chk-Eof-Flag     pic x     value "N".
015700         88  WS-Chk-Eof                value "Y".
015800     03  WS-Fct-Eof-Flag     pic x     value "N".
015900         88  WS-Fct-Eof                value "Y".
016000     03  WS-Ifc-Eof-Flag     pic x     value "N".
016100         88  WS-Ifc-Eof                value "Y".
016200     03  WS-Day-Open-Flag    pic x     value "N".
016300         88  WS-Day-Open-Error         value "Y".
016400     03  filler              pic x(04).
016500*
016600 01  WS-Checks-File-Name     pic x(30).
016700 01  WS-Checks-Fact-Name     pic x(30).
016800 01  WS-Items-Fact-Name      pic x(30).
016900 01  WS-Date-Compact         pic x(8).
017000*
017100*        Redefine #1 - business date split to build the compact
017200*        no-dashes form used in the fact file names, same idea as
017300*        ck010's file-naming build.
017400*
017500 01  WS-Current-Date.
017600     03  WS-Cd-Year          pic 9(4).
017700     03  filler              pic x.
017800     03  WS-Cd-Month         pic 9(2).
017900     03  filler              pic x.
018000     03  WS-Cd-Day           pic 9(2).
018100 01  WS-Current-Date-Redef redefines WS-Current-Date.
018200     03  WS-Cd-Parts         pic x occurs 10.
018300*
018400 01  WS-Source-Work.
018500     03  WS-Src-Check-Count  pic 9(5)    comp  value zero.
018600     03  WS-Src-Item-Count   pic 9(6)    comp  value zero.
018700     03  WS-Src-Total-Cents  pic s9(9)   comp-3 value zero.
018800     03  WS-Skip-Sub         pic 9(3)    comp  value zero.
018900     03  filler              pic x(06).
019000*
019100 01  WS-Loaded-Work.
019200     03  WS-Loaded-Check-Count  pic 9(5)   comp  value zero.
019300     03  WS-Loaded-Item-Count   pic 9(6)   comp  value zero.
019400     03  WS-Loaded-Total-Cents  pic s9(9)  comp-3 value zero.
019500     03  WS-Completeness-Issues pic 9(5)   comp  value zero.
019600     03  WS-Dup-Count           pic 9(4)   comp  value zero.
019700     03  WS-Money-Diff-Cents    pic s9(9)  comp-3 value zero.
019800     03  filler                 pic x(06).
019900*
020000*        Duplicate payment id table - one day's worth of loaded
020100*        checks, scanned linearly as each fact record comes in.
020200*
020300 01  WS-Pid-Tab-Max           pic 9(4)    comp  value 1000.
020400 01  WS-Pid-Count             pic 9(4)    comp  value zero.
020500 01  WS-Pid-Sub               pic 9(4)    comp  value zero.
020600 01  WS-Pid-Overflow-Flag     pic x       value "N".
020700 01  WS-Found-Dup-Flag        pic x       value "N".
020800 01  WS-Pid-Tab.
020900     03  WS-Pid-Entry   pic x(24) occurs 1000 times.
021000*
021100*        Redefine #2 - whole-run totals, walked at close for the
021200*        same kind of nonzero tally ck010 keeps on the dimension
021300*        id counters.
021400*
021500 01  WS-Run-Totals.
021600     03  WS-Pass-Count        pic 9(4)    comp  value zero.
021700     03  WS-Fail-Count        pic 9(4)    comp  value zero.
021800     03  WS-Error-Count       pic 9(4)    comp  value zero.
021900 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
022000     03  WS-Run-Totals-Tab    pic 9(4)    comp  occurs 3.
022100*
022200 01  WS-Tally-Sub             pic 9(1)    comp  value zero.
022300 01  WS-Tally-Nonzero-Count   pic 9(1)    comp  value zero.
022400*
022500*        Redefine #3 - sign/unsigned cross-check on the days-
022600*        validated running total, same sanity check idiom ck010
022700*        runs on its item total before handing back.
022800*
022900 01  WS-Days-Validated-Signed pic s9(5)   comp  value zero.
023000 01  WS-Days-Validated-Redef redefines WS-Days-Validated-Signed.
023100     03  WS-Days-Validated-Unsigned
023200                              pic 9(5)    comp.
023300*
023400 01  WS-Any-Issue-Flag        pic x       value "N".
023500 01  WS-Issue-Text            pic x(100).
023600 01  WS-Issue-Ptr             pic 9(4)    comp.
023700 01  WS-Edit-5                pic zzzz9.
023800 01  WS-Edit-6                pic zzzzz9.
023900 01  WS-Edit-Money            pic -(8)9.
024000*
024100 01  Error-Messages.
024200     03  CK010E              pic x(40)
024300         value "CK010E Run control will not open -".
024400     03  CK011E              pic x(40)
024500         value "CK011E Load log will not open -".
024600     03  CK012E              pic x(40)
024700         value "CK012E Validation report will not open -".
024800     03  filler              pic x(04).
024900*
025000 01  WS-Term-Code            pic 99      value zero.
025100*
025200 procedure division.
025300*===================
025400*
025500 aa000-main.
025600*
025700     perform aa010-open-control    thru aa010-exit.
025800     if       WS-Term-Code not = zero
025900              goback
026000     end-if.
026100*
026200     perform aa020-read-next-log   thru aa020-exit.
026300     perform aa030-validate-day    thru aa030-exit
026400         until WS-Llg-Eof.
026500     perform aa080-write-trailer   thru aa080-exit.
026600     perform aa090-close-files     thru aa090-exit.
026700     perform aa095-tally-run-totals thru aa095-exit.
026800     perform aa098-sanity-check    thru aa098-exit.
026900     goback.
027000*
027100 aa010-open-control.
027200*
027300     open input RCTL-IN.
027400     if       WS-Rctl-Status not = "00"
027500              display CK010E " " WS-Rctl-Status upon console
027600              move 8 to WS-Term-Code
027700              go to aa010-exit
027800     end-if.
027900     read RCTL-IN into CK-Run-Parm-Record
028000         at end
028100              move spaces to Ctl-Report-Date-From Ctl-Report-Date-To
028200     end-read.
028300     close RCTL-IN.
028400*
028500     open input CK-LOAD-LOG.
028600     if       WS-Llg-Status not = "00"
028700              display CK011E " " WS-Llg-Status upon console
028800              move 8 to WS-Term-Code
028900              go to aa010-exit
029000     end-if.
029100*
029200     open output CK-VALIDATION-REPORT.
029300     if       WS-Vrp-Status not = "00"
029400              display CK012E " " WS-Vrp-Status upon console
029500              move 8 to WS-Term-Code
029600              go to aa010-exit
029700     end-if.
029800 aa010-Exit.
029900     exit.
030000*
030100 aa020-read-next-log.
030200*
030300     read CK-LOAD-LOG
030400         at end
030500              move "Y" to WS-Llg-Eof-Flag
030600              go to aa020-exit
030700     end-read.
030800*
030900     if       Ctl-Report-Date-From not = spaces
031000          and Llg-Business-Date < Ctl-Report-Date-From
031100              go to aa020-read-next-log
031200     end-if.
031300     if       Ctl-Report-Date-To not = spaces
031400          and Llg-Business-Date > Ctl-Report-Date-To
031500              go to aa020-read-next-log
031600     end-if.
031700     if       Llg-Status not = "complete"
031800              go to aa020-read-next-log
031900     end-if.
032000 aa020-Exit.
032100     exit.
032200*
032300 aa030-validate-day.
032400*
032500     move Llg-Business-Date to WS-Current-Date.
032600     move spaces to WS-Date-Compact.
032700     string WS-Cd-Year WS-Cd-Month WS-Cd-Day delimited by size
032800         into WS-Date-Compact.
032900     move Llg-Source-File to WS-Checks-File-Name.
033000     move spaces to WS-Checks-Fact-Name WS-Items-Fact-Name.
033100     string "CKCF." WS-Date-Compact delimited by size
033200         into WS-Checks-Fact-Name.
033300     string "CKIF." WS-Date-Compact delimited by size
033400         into WS-Items-Fact-Name.
033500*
033600     perform aa034-open-day-files  thru aa034-exit.
033700     if       WS-Day-Open-Error
033800              add 1 to WS-Error-Count
033900              move "ERR " to Vrp-Status
034000              move zero to Vrp-Source-Count Vrp-Loaded-Count
034100              move "unable to open source or fact files for this date"
034200                   to Vrp-Issues
034300              write CK-Validation-Report-Line
034400              go to aa030-exit
034500     end-if.
034600*
034700     perform aa040-scan-source         thru aa040-exit.
034800     perform aa050-scan-loaded-checks  thru aa050-exit.
034900     perform aa055-scan-loaded-items   thru aa055-exit.
035000     perform aa070-close-day-files     thru aa070-exit.
035100     perform aa060-compare-and-report  thru aa060-exit.
035200     add 1 to WS-Days-Validated-Unsigned.
035300 aa030-Exit.
035400     perform aa020-read-next-log thru aa020-exit.
035500     exit.
035600*
035700 aa034-open-day-files.
035800*
035900     move "N" to WS-Day-Open-Flag.
036000     open input CHECKS-IN.
036100     if       WS-Chk-Status not = "00"
036200              move "Y" to WS-Day-Open-Flag
036300              go to aa034-exit
036400     end-if.
036500     open input CK-CHECKS-FACT.
036600     if       WS-Fct-Status not = "00"
036700              move "Y" to WS-Day-Open-Flag
036800              close CHECKS-IN
036900              go to aa034-exit
037000     end-if.
037100     open input CK-ITEMS-FACT.
037200     if       WS-Ifc-Status not = "00"
037300              move "Y" to WS-Day-Open-Flag
037400              close CHECKS-IN CK-CHECKS-FACT
037500              go to aa034-exit
037600     end-if.
037700 aa034-Exit.
037800     exit.
037900*
038000 aa040-scan-source.
038100*
038200     move zero to WS-Src-Check-Count WS-Src-Item-Count
038300                   WS-Src-Total-Cents.
038400     move "N" to WS-Chk-Eof-Flag.
038500     perform aa042-read-next-header  thru aa042-exit.
038600     perform aa044-process-one-header thru aa044-exit
038700         until WS-Chk-Eof.
038800 aa040-Exit.
038900     exit.
039000*
039100 aa042-read-next-header.
039200*
039300     read CHECKS-IN into CK-Check-Record
039400         at end
039500              move "Y" to WS-Chk-Eof-Flag
039600     end-read.
039700 aa042-Exit.
039800     exit.
039900*
040000 aa044-process-one-header.
040100*
040200     if       Chk-Payment-Id = spaces
040300              go to aa044-cont
040400     end-if.
040500*
040600     add 1 to WS-Src-Check-Count.
040700     add Chk-Item-Count    to WS-Src-Item-Count.
040800     add Chk-Total-Cents   to WS-Src-Total-Cents.
040900*
041000     move zero to WS-Skip-Sub.
041100     perform aa046-skip-one-item thru aa046-exit
041200         varying WS-Skip-Sub from 1 by 1
041300         until WS-Skip-Sub > Chk-Item-Count.
041400     move zero to WS-Skip-Sub.
041500     perform aa047-skip-one-payment thru aa047-exit
041600         varying WS-Skip-Sub from 1 by 1
041700         until WS-Skip-Sub > Chk-Payment-Count.
041800     move zero to WS-Skip-Sub.
041900     perform aa048-skip-one-discount thru aa048-exit
042000         varying WS-Skip-Sub from 1 by 1
042100         until WS-Skip-Sub > Chk-Discount-Count.
042200 aa044-Cont.
042300     perform aa042-read-next-header thru aa042-exit.
042400 aa044-Exit.
042500     exit.
042600*
042700 aa046-skip-one-item.
042800*
042900     read CHECKS-IN into CK-Check-Item-In-Record
043000         at end
043100              move "Y" to WS-Chk-Eof-Flag
043200     end-read.
043300 aa046-Exit.
043400     exit.
043500*
043600 aa047-skip-one-payment.
043700*
043800     read CHECKS-IN into CK-Check-Payment-In-Record
043900         at end
044000              move "Y" to WS-Chk-Eof-Flag
044100     end-read.
044200 aa047-Exit.
044300     exit.
044400*
044500 aa048-skip-one-discount.
044600*
044700     read CHECKS-IN into CK-Check-Discount-In-Record
044800         at end
044900              move "Y" to WS-Chk-Eof-Flag
045000     end-read.
045100 aa048-Exit.
045200     exit.
045300*
045400 aa050-scan-loaded-checks.
045500*
045600     move zero to WS-Loaded-Check-Count WS-Loaded-Total-Cents
045700                   WS-Completeness-Issues WS-Dup-Count WS-Pid-Count.
045800     move "N" to WS-Pid-Overflow-Flag.
045900     move "N" to WS-Fct-Eof-Flag.
046000     perform aa052-read-next-fact thru aa052-exit.
046100     perform aa054-process-one-fact thru aa054-exit
046200         until WS-Fct-Eof.
046300 aa050-Exit.
046400     exit.
046500*
046600 aa052-read-next-fact.
046700*
046800     read CK-CHECKS-FACT into CK-Fact-Check-Record
046900         at end
047000              move "Y" to WS-Fct-Eof-Flag
047100     end-read.
047200 aa052-Exit.
047300     exit.
047400*
047500 aa054-process-one-fact.
047600*
047700     add 1 to WS-Loaded-Check-Count.
047800     add Fct-Total-Cents to WS-Loaded-Total-Cents.
047900     if       Fct-Server-Name = spaces or Fct-Time-Opened = spaces
048000              add 1 to WS-Completeness-Issues
048100     end-if.
048200     perform aa056-check-duplicate thru aa056-exit.
048300     perform aa052-read-next-fact thru aa052-exit.
048400 aa054-Exit.
048500     exit.
048600*
048700 aa056-check-duplicate.
048800*
048900     move "N" to WS-Found-Dup-Flag.
049000     move zero to WS-Pid-Sub.
049100     perform aa057-scan-one-pid thru aa057-exit
049200         varying WS-Pid-Sub from 1 by 1
049300         until WS-Pid-Sub > WS-Pid-Count.
049400     if       WS-Found-Dup-Flag = "Y"
049500              add 1 to WS-Dup-Count
049600     else
049700              if   WS-Pid-Count < WS-Pid-Tab-Max
049800                   add 1 to WS-Pid-Count
049900                   move Fct-Payment-Id to WS-Pid-Entry (WS-Pid-Count)
050000              else
050100                   move "Y" to WS-Pid-Overflow-Flag
050200              end-if
050300     end-if.
050400 aa056-Exit.
050500     exit.
050600*
050700 aa057-scan-one-pid.
050800*
050900     if       Fct-Payment-Id = WS-Pid-Entry (WS-Pid-Sub)
051000              move "Y" to WS-Found-Dup-Flag
051100     end-if.
051200 aa057-Exit.
051300     exit.
051400*
051500 aa055-scan-loaded-items.
051600*
051700     move zero to WS-Loaded-Item-Count.
051800     move "N" to WS-Ifc-Eof-Flag.
051900     perform aa059-count-one-item thru aa059-exit
052000         until WS-Ifc-Eof.
052100 aa055-Exit.
052200     exit.
052300*
052400 aa059-count-one-item.
052500*
052600     read CK-ITEMS-FACT into CK-Fact-Item-Record
052700         at end
052800              move "Y" to WS-Ifc-Eof-Flag
052900              go to aa059-exit
053000     end-read.
053100     add 1 to WS-Loaded-Item-Count.
053200 aa059-Exit.
053300     exit.
053400*
053500 aa070-close-day-files.
053600*
053700     close CHECKS-IN CK-CHECKS-FACT CK-ITEMS-FACT.
053800 aa070-Exit.
053900     exit.
054000*
054100 aa060-compare-and-report.
054200*
054300     move "N" to WS-Any-Issue-Flag.
054400     move spaces to WS-Issue-Text.
054500     move 1 to WS-Issue-Ptr.
054600*
054700     if       WS-Src-Check-Count not = WS-Loaded-Check-Count
054800              move WS-Src-Check-Count to WS-Edit-5
054900              string "check count mismatch source " delimited by size
055000                     WS-Edit-5                       delimited by size
055100                     " loaded "                       delimited by size
055200                  into WS-Issue-Text with pointer WS-Issue-Ptr
055300              move WS-Loaded-Check-Count to WS-Edit-5
055400              string WS-Edit-5 delimited by size
055500                  into WS-Issue-Text with pointer WS-Issue-Ptr
055600              move "Y" to WS-Any-Issue-Flag
055700     end-if.
055800*
055900     if       WS-Dup-Count > zero
056000              if   WS-Any-Issue-Flag = "Y"
056100                   string "; " delimited by size
056200                       into WS-Issue-Text with pointer WS-Issue-Ptr
056300              end-if
056400              move WS-Dup-Count to WS-Edit-5
056500              string WS-Edit-5 delimited by size
056600                     " duplicate payment ids in loaded store"
056700                                      delimited by size
056800                  into WS-Issue-Text with pointer WS-Issue-Ptr
056900              move "Y" to WS-Any-Issue-Flag
057000     end-if.
057100*
057200     compute WS-Money-Diff-Cents =
057300         WS-Loaded-Total-Cents - WS-Src-Total-Cents.
057400     if       (WS-Money-Diff-Cents > 100) or (WS-Money-Diff-Cents < -100)
057500              if   WS-Any-Issue-Flag = "Y"
057600                   string "; " delimited by size
057700                       into WS-Issue-Text with pointer WS-Issue-Ptr
057800              end-if
057900              move WS-Money-Diff-Cents to WS-Edit-Money
058000              string "money mismatch diff cents " delimited by size
058100                     WS-Edit-Money                 delimited by size
058200                  into WS-Issue-Text with pointer WS-Issue-Ptr
058300              move "Y" to WS-Any-Issue-Flag
058400     end-if.
058500*
058600     if       WS-Completeness-Issues > zero
058700              if   WS-Any-Issue-Flag = "Y"
058800                   string "; " delimited by size
058900                       into WS-Issue-Text with pointer WS-Issue-Ptr
059000              end-if
059100              move WS-Completeness-Issues to WS-Edit-5
059200              string WS-Edit-5 delimited by size
059300                     " loaded checks missing server or time opened"
059400                                      delimited by size
059500                  into WS-Issue-Text with pointer WS-Issue-Ptr
059600              move "Y" to WS-Any-Issue-Flag
059700     end-if.
059800*
059900     if       WS-Src-Item-Count not = WS-Loaded-Item-Count
060000              if   WS-Any-Issue-Flag = "Y"
060100                   string "; " delimited by size
060200                       into WS-Issue-Text with pointer WS-Issue-Ptr
060300              end-if
060400              move WS-Src-Item-Count to WS-Edit-6
060500              string "item count mismatch source " delimited by size
060600                     WS-Edit-6                       delimited by size
060700                     " loaded "                       delimited by size
060800                  into WS-Issue-Text with pointer WS-Issue-Ptr
060900              move WS-Loaded-Item-Count to WS-Edit-6
061000              string WS-Edit-6 delimited by size
061100                  into WS-Issue-Text with pointer WS-Issue-Ptr
061200              move "Y" to WS-Any-Issue-Flag
061300     end-if.
061400*
061500     if       WS-Pid-Overflow-Flag = "Y"
061600              if   WS-Any-Issue-Flag = "Y"
061700                   string "; " delimited by size
061800                       into WS-Issue-Text with pointer WS-Issue-Ptr
061900              end-if
062000              string "duplicate id table overflowed past 1000 checks"
062100                  delimited by size
062200                  into WS-Issue-Text with pointer WS-Issue-Ptr
062300              move "Y" to WS-Any-Issue-Flag
062400     end-if.
062500*
062600     move Llg-Business-Date     to Vrp-Date.
062700     move WS-Src-Check-Count    to Vrp-Source-Count.
062800     move WS-Loaded-Check-Count to Vrp-Loaded-Count.
062900     move WS-Issue-Text         to Vrp-Issues.
063000     if       WS-Any-Issue-Flag = "Y"
063100              move "FAIL" to Vrp-Status
063200              add 1 to WS-Fail-Count
063300     else
063400              move "PASS" to Vrp-Status
063500              add 1 to WS-Pass-Count
063600     end-if.
063700     write CK-Validation-Report-Line.
063800 aa060-Exit.
063900     exit.
064000*
064100 aa080-write-trailer.
064200*
064300     move WS-Pass-Count  to Vrt-Pass-Count.
064400     move WS-Fail-Count  to Vrt-Fail-Count.
064500     move WS-Error-Count to Vrt-Error-Count.
064600     write CK-Validation-Trailer-Line.
064700 aa080-Exit.
064800     exit.
064900*
065000 aa090-close-files.
065100*
065200     close CK-LOAD-LOG CK-VALIDATION-REPORT.
065300 aa090-Exit.
065400     exit.
065500*
065600 aa095-tally-run-totals.
065700*
065800     move zero to WS-Tally-Nonzero-Count.
065900     perform aa096-tally-one-total thru aa096-exit
066000         varying WS-Tally-Sub from 1 by 1
066100         until WS-Tally-Sub > 3.
066200     display "  validation buckets in use: " WS-Tally-Nonzero-Count
066300             upon console.
066400 aa095-Exit.
066500     exit.
066600*
066700 aa096-tally-one-total.
066800*
066900     if       WS-Run-Totals-Tab (WS-Tally-Sub) > zero
067000              add 1 to WS-Tally-Nonzero-Count
067100     end-if.
067200 aa096-Exit.
067300     exit.
067400*
067500 aa098-sanity-check.
067600*
067700     if       WS-Days-Validated-Signed < zero
067800              display "CK020 negative days-validated - run log suspect"
067900                      upon console
068000     else
068100              if   WS-Days-Validated-Unsigned
068200                        not = WS-Days-Validated-Signed
068300                   display "CK020 days-validated redefine mismatch"
068400                           upon console
068500              end-if
068600     end-if.
068700 aa098-Exit.
068800     exit.

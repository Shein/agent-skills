000100******************************************************************
000200*                                                                *
000300*                Check Analytics   Posting Engine                *
000400*       Loads One Business Date Of Checks Into The Facts        *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         ck010.
001200*
001300*    Author.             V B Coen FBCS, FIDM, FIDPM.
001400*
001500*    Installation.       Applewood Computers, for Quality Italian,
001600*                         NYC.
001700*
001800*    Date-Written.       25/11/1985.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1985-2026 & later, Vincent
002300*                         Bryan Coen.  Distributed under the GNU
002400*                         General Public License.  See the file
002500*                         COPYING for details.
002600*
002700*    Remarks.            Core posting engine for the restaurant
002800*                         check analytics batch.  CALLed once per
002900*                         business date by ck000.  Reads the day's
003000*                         check file (header + item + payment +
003100*                         discount detail, counts in the header),
003200*                         enriches each check via ckdate/ckclas/
003300*                         ckvald, upserts the server, revenue-center
003400*                         and menu-item dimensions and the price-
003500*                         observation store, and writes the fact
003600*                         files for the date.  Loads the day's menu
003700*                         summary extract last.
003800*
003900*    Called modules.     ckdate, ckclas, ckmony, ckvald.
004000*
004100* Changes:
004200* 25/11/85 vbc -     Created.
004300* 02/12/85 vbc -     Fact files split one-per-business-date, same
004400*                     convention as the check file itself - makes a
004500*                     re-run of a date a plain overwrite, no delete
004600*                     pass needed against an old master.
004700* 14/12/85 vbc -     Item buffer added (WS-Item-Tab) - Has-Void has
004800*                     to be known before the header fact is written,
004900*                     and the header always precedes its items in
005000*                     the file, so the items get read into a table
005100*                     first and posted from there on the second pass.
005200* 06/02/91 vbc - 1.1 Dimension id counters moved out of the dimension
005300*                     files themselves into CKDIMCTL - a spare "id
005400*                     zero" record in each master kept getting
005500*                     written over by a stray REWRITE during testing.
005600* 19/08/94 rdp -     Menu summary file made optional - some early
005700*                     days in the backfill predate the POS shipping
005800*                     that extract at all.
005900* 30/11/98 vbc -     Y2K READINESS REVIEW - all business dates carried
006000*                     as CCYY-MM-DD text, compared and built into file
006100*                     names as text; no two-digit year arithmetic.
006200* 19/09/25 vbc - 3.3 Version update and builds reset for the new
006300*                     reporting suite.
006400* 09/12/25 vbc -     Menu summary extract now date-partitioned
006500*                     (CKMS.ccyymmdd) same as the fact files, so the
006600*                     new validation suite can recover a given day's
006700*                     extract for re-checking - was a fixed CKMSMIN
006800*                     name, overwritten by the next run.
006900*
007000*************************************************************************
007100*
007200* Copyright Notice.
007300* ****************
007400*
007500* These files and programs are part of the Applewood Computers
007600* Accounting System and are copyright (c) Vincent B Coen, 1985-2026
007700* and later.
007800*
007900* This program is free software; you can redistribute it and/or
008000* modify it under the terms of the GNU General Public License as
008100* published by the Free Software Foundation; version 3 and later.
008200*
008300* Persons interested in repackaging, redevelopment for the purpose
008400* of resale or distribution in a rental mode must get in touch with
008500* the copyright holder with your commercial plans and proposals.
008600*
008700* ACAS is distributed in the hope that it will be useful, but
008800* WITHOUT ANY WARRANTY; without even the implied warranty of
008900* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
009000*
009100*************************************************************************
009200*
009300 environment             division.
009400*===============================
009500*
009600 copy "envdiv.cob".
009700*
009800 input-output            section.
009900 file-control.
010000     select CHECKS-IN        assign to WS-Checks-File-Name
010100                              organization is line sequential
010200                              file status is WS-Checks-Status.
010300     select MENU-SUMMARY-IN  assign to WS-Menu-Summary-File-Name
010400                              organization is line sequential
010500                              file status is WS-Msm-Status.
010600     select CK-CHECKS-FACT   assign to WS-Checks-Fact-Name
010700                              organization is line sequential
010800                              file status is WS-Fct-Status.
010900     select CK-ITEMS-FACT    assign to WS-Items-Fact-Name
011000                              organization is line sequential
011100                              file status is WS-Ifc-Status.
011200     select CK-PAYMENTS-FACT assign to WS-Payments-Fact-Name
011300                              organization is line sequential
011400                              file status is WS-Pfc-Status.
011500     select CK-DISCOUNTS-FACT assign to WS-Discounts-Fact-Name
011600                              organization is line sequential
011700                              file status is WS-Dfc-Status.
011800     select CK-LOAD-LOG      assign to "CKLLGIN"
011900                              organization is line sequential
012000                              file status is WS-Llg-Status.
012100     select CK-DIM-ID-CTL    assign to "CKDIMCTL"
012200                              organization is line sequential
012300                              file status is WS-Dct-Status.
012400     select CK-SERVER-DIM    assign to "CKSVRDIM"
012500                              organization is indexed
012600                              access mode is dynamic
012700                              record key is Svr-Id
012800                              alternate record key is Svr-Name
012900                                  with duplicates
013000                              file status is WS-Svr-Status.
013100     select CK-REV-CENTER-DIM assign to "CKRCDDIM"
013200                              organization is indexed
013300                              access mode is dynamic
013400                              record key is Rcd-Id
013500                              alternate record key is Rcd-Name
013600                                  with duplicates
013700                              file status is WS-Rcd-Status.
013800     select CK-MENU-ITEM-DIM assign to "CKMIDDIM"
013900                              organization is indexed
014000                              access mode is dynamic
014100                              record key is Mid-Id
014200                              alternate record key is Mid-Item-Name
014300                                  with duplicates
014400                              file status is WS-Mid-Status.
014500     select CK-PRICE-OBS     assign to "CKPOBDIM"
014600                              organization is indexed
014700                              access mode is dynamic
014800                              record key is Pob-Key
014900                              file status is WS-Pob-Status.
015000*
015100 data                    division.
015200*===============================
015300*
015400 file section.
015500*
015600 fd  CHECKS-IN
015700     record contains 122 to 268 characters.
015800 copy "wsckchk.cob".
015900*
016000 01  CK-Check-Item-In-Record.
016100 copy "wsckitm.cob".
016200*
016300 01  CK-Check-Payment-In-Record.
016400 copy "wsckpmt.cob".
016500*
016600 01  CK-Check-Discount-In-Record.
016700 copy "wsckdsc.cob".
016800*
016900 fd  MENU-SUMMARY-IN
017000     record contains 132 characters.
017100 copy "wsckmsm.cob".
017200*
017300 fd  CK-CHECKS-FACT
017400     record contains 356 characters.
017500 copy "wsckfct.cob".
017600*
017700 fd  CK-ITEMS-FACT
017800     record contains 160 characters.
017900 copy "wsckifc.cob".
018000*
018100 fd  CK-PAYMENTS-FACT
018200     record contains 134 characters.
018300 copy "wsckpfc.cob".
018400*
018500 fd  CK-DISCOUNTS-FACT
018600     record contains 156 characters.
018700 copy "wsckdfc.cob".
018800*
018900 fd  CK-LOAD-LOG
019000     record contains 120 characters.
019100 copy "wsckllg.cob".
019200*
019300 fd  CK-DIM-ID-CTL
019400     record contains 25 characters.
019500 copy "wsckdct.cob".
019600*
019700 fd  CK-SERVER-DIM
019800     record contains 60 characters.
019900 copy "wscksvr.cob".
020000*
020100 fd  CK-REV-CENTER-DIM
020200     record contains 30 characters.
020300 copy "wsckrcd.cob".
020400*
020500 fd  CK-MENU-ITEM-DIM
020600     record contains 158 characters.
020700 copy "wsckmid.cob".
020800*
020900 fd  CK-PRICE-OBS
021000     record contains 86 characters.
021100 copy "wsckpob.cob".
021200*
021300 working-storage section.
021400*------------------------
021500*
021600 77  Prog-Name               pic x(15) value "CK010 (1.1.00)".
021700*
021800 01  WS-File-Status.
021900     03  WS-Checks-Status    pic xx.
022000     03  WS-Msm-Status       pic xx.
022100     03  WS-Fct-Status       pic xx.
022200     03  WS-Ifc-Status       pic xx.
022300     03  WS-Pfc-Status       pic xx.
022400     03  WS-Dfc-Status       pic xx.
022500     03  WS-Llg-Status       pic xx.
022600     03  WS-Dct-Status       pic xx.
022700     03  WS-Svr-Status       pic xx.
022800     03  WS-Rcd-Status       pic xx.
022900     03  WS-Mid-Status       pic xx.
023000     03  WS-Pob-Status       pic xx.
023100     03  filler              pic x(04).
023200*
023300 01  WS-Eof-Flags.
023400     03  WS-Checks-Eof-Flag  pic x     value "N".
023500         88  WS-Checks-Eof             value "Y".
023600     03  WS-Msm-Eof-Flag     pic x     value "N".
023700         88  WS-Msm-Eof                value "Y".
023800     03  WS-Msm-Open-Flag    pic x     value "N".
023900         88  WS-Msm-Open               value "Y".
024000     03  filler              pic x(06).
024100*
024200*        File names dynamically assigned - CHECKS-IN comes over from
024300*        ck000 as-is, the fact files are built from the business date
024400*        so a re-run of a date is a plain overwrite, not an update.
024500*
024600 01  WS-Checks-File-Name       pic x(30).
024700 01  WS-Menu-Summary-File-Name pic x(30).
024800 01  WS-Checks-Fact-Name     pic x(30).
024900 01  WS-Items-Fact-Name      pic x(30).
025000 01  WS-Payments-Fact-Name   pic x(30).
025100 01  WS-Discounts-Fact-Name  pic x(30).
025200 01  WS-Date-Compact         pic x(8).
025300*
025400*        Redefine #1 - business date split to build the compact
025500*        no-dashes form used in the fact file names above.
025600*
025700 01  WS-Business-Date.
025800     03  WS-Bd-Year          pic 9(4).
025900     03  filler              pic x.
026000     03  WS-Bd-Month         pic 9(2).
026100     03  filler              pic x.
026200     03  WS-Bd-Day           pic 9(2).
026300 01  WS-Business-Date-Redef redefines WS-Business-Date.
026400     03  WS-Bd-Parts         pic x occurs 10.
026500*
026600 01  WS-Counters.
026700     03  WS-Checks-Loaded    pic 9(5)    comp  value zero.
026800     03  WS-Items-Loaded     pic 9(6)    comp  value zero.
026900     03  WS-Payments-Loaded  pic 9(5)    comp  value zero.
027000     03  WS-Discounts-Loaded pic 9(5)    comp  value zero.
027100     03  WS-Summaries-Loaded pic 9(5)    comp  value zero.
027200     03  filler              pic x(06).
027300*
027400 01  WS-Item-Sub             pic 9(2)    comp  value zero.
027500 01  WS-Pay-Sub              pic 9(2)    comp  value zero.
027600 01  WS-Disc-Sub             pic 9(2)    comp  value zero.
027700 01  WS-Item-Tab-Max         pic 9(2)    comp  value 50.
027800*
027900*        Item buffer - one check's worth of item detail, read ahead
028000*        of the header write so Has-Void-Flag is known in time.
028100*
028200 01  WS-Item-Tab.
028300     03  WS-Item-Entry  occurs 50 times.
028400         05  WS-It-Name          pic x(40).
028500         05  WS-It-Modifiers     pic x(40).
028600         05  WS-It-Qty           pic 9(4)v99 comp-3.
028700         05  WS-It-Unit-Price    pic s9(7)   comp-3.
028800         05  WS-It-Line-Disc     pic s9(7)   comp-3.
028900         05  WS-It-Line-Total    pic s9(9)   comp-3.
029000         05  WS-It-Line-Tax      pic s9(7)   comp-3.
029100         05  WS-It-Line-Tot-Tax  pic s9(9)   comp-3.
029200         05  WS-It-Voided-Flag   pic x.
029300         05  WS-It-Void-Reason   pic x(30).
029400         05  filler              pic x(04).
029500*
029600*        Redefine #2 - dimension-id counters read off CKDIMCTL,
029700*        walked once at close for the same kind of diagnostic tally
029800*        the rest of the suite keeps for night audit.
029900*
030000 01  WS-Dim-Id-Counters.
030100     03  WS-Next-Server-Id       pic 9(5)    comp  value zero.
030200     03  WS-Next-Rev-Center-Id   pic 9(5)    comp  value zero.
030300     03  WS-Next-Menu-Item-Id    pic 9(5)    comp  value zero.
030400 01  WS-Dim-Id-Counters-Redef redefines WS-Dim-Id-Counters.
030500     03  WS-Dim-Id-Tab           pic 9(5)    comp  occurs 3.
030600*
030700 01  WS-Tally-Sub             pic 9(1)   comp  value zero.
030800 01  WS-Tally-Nonzero-Count   pic 9(1)   comp  value zero.
030900*
031000*        Redefine #3 - the items-loaded grand total read back
031100*        unsigned, same sanity check the rest of the suite runs on
031200*        a running total before it lands in the load log.
031300*
031400 01  WS-Items-Loaded-Signed   pic s9(9)  comp-3 value zero.
031500 01  WS-Items-Loaded-Redef redefines WS-Items-Loaded-Signed.
031600     03  WS-Items-Loaded-Unsigned
031700                              pic 9(9)   comp-3.
031800*
031900 01  WS-Derived-Work.
032000     03  WS-Has-Discount-Flag     pic x.
032100     03  WS-Has-Void-Flag         pic x.
032200     03  WS-Tip-Pct               pic 9(3)v99 comp-3.
032300     03  WS-Tip-Pct-Known         pic x.
032400     03  WS-Avg-Per-Guest         pic s9(7)   comp-3.
032500     03  WS-Avg-Guest-Known       pic x.
032600     03  WS-Sum-Line-Net          pic s9(9)   comp-3.
032700     03  WS-Sum-Line-Gross        pic s9(9)   comp-3.
032800*
032900*        29/12/25 vbc - carries the line/header mismatch tally
033000*                across aa040 and aa052 so aa044 can hand ckvald
033100*                an honest error count for the Mode "F" call.
033200*
033300     03  WS-Check-Error-Count     pic 9(3)    comp  value zero.
033400     03  filler                   pic x(04).
033500*
033600*        Working copies of the subprogram parameter blocks - ck010
033700*        owns these in working-storage and CALLs down with them.
033800*
033900 01  WS-Date-Parms.
034000 copy "wsckdt.cob".
034100 01  WS-Clas-Parms.
034200 copy "wsckcls.cob".
034300 01  WS-Mony-Parms.
034400 copy "wsckmny.cob".
034500 01  WS-Vald-Parms.
034600 copy "wsckvld.cob".
034700*
034800 01  Error-Messages.
034900     03  CK006               pic x(40)
035000         value "CK006 Check file will not open -".
035100     03  CK007               pic x(40)
035200         value "CK007 Fact file will not open -".
035300     03  CK008               pic x(40)
035400         value "CK008 Dimension file will not open -".
035500     03  CK009               pic x(48)
035600         value "CK009 Item table overflow - check truncated -".
035700     03  filler              pic x(04).
035800*
035900 01  WS-Term-Code            pic 99      value zero.
036000*
036100 linkage section.
036200*================
036300*
036400 copy "wsckcll.cob".
036500*
036600 procedure division using WS-CK-Calling-Data.
036700*=============================================
036800*
036900 aa000-Main section.
037000*
037100     move zero to WS-CK-Term-Code WS-CK-Checks-Loaded
037200                   WS-CK-Items-Loaded.
037300     perform aa005-build-file-names  thru aa005-exit.
037400     perform aa010-open-files        thru aa010-exit.
037500     if       WS-Term-Code not = zero
037600              move WS-Term-Code to WS-CK-Term-Code
037700              goback
037800     end-if.
037900*
038000     perform aa015-write-log-running thru aa015-exit.
038100     perform aa020-read-next-check   thru aa020-exit.
038200     perform aa030-process-one-check thru aa030-exit
038300         until WS-Checks-Eof.
038400     perform aa060-load-menu-summary thru aa060-exit.
038500     perform aa070-write-log-final   thru aa070-exit.
038600     perform aa080-close-files       thru aa080-exit.
038700     perform aa090-tally-dim-ids     thru aa090-exit.
038800     perform aa095-sanity-check      thru aa095-exit.
038900*
039000     move WS-Checks-Loaded to WS-CK-Checks-Loaded.
039100     move WS-Items-Loaded  to WS-CK-Items-Loaded.
039200     goback.
039300 aa000-Exit.  exit section.
039400*
039500 aa005-build-file-names section.
039600*
039700     move WS-CK-Source-File  to WS-Checks-File-Name.
039800     move WS-CK-Business-Date to WS-Business-Date.
039900     move spaces to WS-Date-Compact.
040000     string WS-Bd-Year  WS-Bd-Month  WS-Bd-Day
040100         delimited by size into WS-Date-Compact.
040200*
040300     move spaces to WS-Menu-Summary-File-Name.
040400     string "CKMS." WS-Date-Compact delimited by size
040500         into WS-Menu-Summary-File-Name.
040600*
040700     move spaces to WS-Checks-Fact-Name WS-Items-Fact-Name
040800                     WS-Payments-Fact-Name WS-Discounts-Fact-Name.
040900     string "CKCF." WS-Date-Compact delimited by size
041000         into WS-Checks-Fact-Name.
041100     string "CKIF." WS-Date-Compact delimited by size
041200         into WS-Items-Fact-Name.
041300     string "CKPF." WS-Date-Compact delimited by size
041400         into WS-Payments-Fact-Name.
041500     string "CKDF." WS-Date-Compact delimited by size
041600         into WS-Discounts-Fact-Name.
041700 aa005-Exit.  exit section.
041800*
041900 aa010-open-files section.
042000*
042100     open input  CHECKS-IN.
042200     if       WS-Checks-Status not = "00"
042300              display CK006 " " WS-Checks-Status upon console
042400              move 8 to WS-Term-Code
042500              go to aa010-exit
042600     end-if.
042700*
042800     open output CK-CHECKS-FACT.
042900     open output CK-ITEMS-FACT.
043000     open output CK-PAYMENTS-FACT.
043100     open output CK-DISCOUNTS-FACT.
043200     if       WS-Fct-Status not = "00" or WS-Ifc-Status not = "00"
043300           or WS-Pfc-Status not = "00" or WS-Dfc-Status not = "00"
043400              display CK007 " " WS-Fct-Status upon console
043500              move 8 to WS-Term-Code
043600              go to aa010-exit
043700     end-if.
043800*
043900     open extend CK-LOAD-LOG.
044000     if       WS-Llg-Status = "05" or WS-Llg-Status = "35"
044100              open output CK-LOAD-LOG
044200     end-if.
044300*
044400     open i-o    CK-SERVER-DIM.
044500     open i-o    CK-REV-CENTER-DIM.
044600     open i-o    CK-MENU-ITEM-DIM.
044700     open i-o    CK-PRICE-OBS.
044800     if       WS-Svr-Status not = "00" or WS-Rcd-Status not = "00"
044900           or WS-Mid-Status not = "00" or WS-Pob-Status not = "00"
045000              display CK008 " " WS-Svr-Status upon console
045100              move 8 to WS-Term-Code
045200              go to aa010-exit
045300     end-if.
045400*
045500     open input  CK-DIM-ID-CTL.
045600     if       WS-Dct-Status = "00"
045700              read CK-DIM-ID-CTL into WS-Dim-Id-Counters
045800                  at end
045900                       move zero to WS-Dim-Id-Counters
046000              end-read
046100     else
046200              move zero to WS-Dim-Id-Counters
046300     end-if.
046400     close CK-DIM-ID-CTL.
046500*
046600     open input MENU-SUMMARY-IN.
046700     if       WS-Msm-Status = "00"
046800              move "Y" to WS-Msm-Open-Flag
046900     else
047000              move "N" to WS-Msm-Open-Flag
047100     end-if.
047200 aa010-Exit.  exit section.
047300*
047400 aa015-write-log-running section.
047500*
047600     move WS-CK-Business-Date to Llg-Business-Date.
047700     move WS-CK-Source-File   to Llg-Source-File.
047800     move zero                to Llg-Checks-Loaded Llg-Items-Loaded.
047900     move "running"           to Llg-Status.
048000     move spaces              to Llg-Error-Message.
048100     write CK-Load-Log-Record.
048200 aa015-Exit.  exit section.
048300*
048400 aa020-read-next-check section.
048500*
048600     read CHECKS-IN into CK-Check-Record
048700         at end
048800              move "Y" to WS-Checks-Eof-Flag
048900     end-read.
049000 aa020-Exit.  exit section.
049100*
049200 aa030-process-one-check section.
049300*
049400     if       Chk-Payment-Id = spaces
049500              go to aa030-exit
049600     end-if.
049700*
049800     add 1 to WS-Checks-Loaded.
049900     perform aa032-upsert-server      thru aa032-exit.
050000     perform aa034-upsert-rev-center  thru aa034-exit.
050100     perform aa036-derive-datetime    thru aa036-exit.
050200     perform aa038-derive-class       thru aa038-exit.
050300     perform aa050-buffer-items       thru aa050-exit.
050400     perform aa040-derive-money       thru aa040-exit.
050500     perform aa042-write-check-fact   thru aa042-exit.
050600     perform aa052-post-items         thru aa052-exit.
050700     perform aa046-process-payments   thru aa046-exit.
050800     perform aa044-validate-complete  thru aa044-exit.
050900     perform aa048-process-discounts  thru aa048-exit.
051000 aa030-Exit.
051100     perform aa020-read-next-check thru aa020-exit.
051200     exit section.
051300*
051400 aa032-upsert-server section.
051500*
051600     move zero to Fct-Server-Id.
051700     if       Chk-Server-Name = spaces
051800              go to aa032-exit
051900     end-if.
052000*
052100     move Chk-Server-Name to Svr-Name.
052200     read CK-SERVER-DIM key is Svr-Name
052300         invalid key
052400              add 1 to WS-Next-Server-Id
052500              move WS-Next-Server-Id to Svr-Id
052600              move Chk-Server-Name   to Svr-Name
052700              move Chk-Business-Date to Svr-First-Seen
052800              move Chk-Business-Date to Svr-Last-Seen
052900              write CK-Server-Dim-Record
053000                  invalid key
053100                       display "CK010 duplicate server id" upon console
053200              end-write
053300         not invalid key
053400              if   Chk-Business-Date < Svr-First-Seen
053500                   move Chk-Business-Date to Svr-First-Seen
053600              end-if
053700              if   Chk-Business-Date > Svr-Last-Seen
053800                   move Chk-Business-Date to Svr-Last-Seen
053900              end-if
054000              rewrite CK-Server-Dim-Record
054100     end-read.
054200     move Svr-Id to Fct-Server-Id.
054300 aa032-Exit.  exit section.
054400*
054500 aa034-upsert-rev-center section.
054600*
054700     move zero to Fct-Rev-Center-Id.
054800     if       Chk-Revenue-Center = spaces
054900              go to aa034-exit
055000     end-if.
055100*
055200     move Chk-Revenue-Center to Rcd-Name.
055300     read CK-REV-CENTER-DIM key is Rcd-Name
055400         invalid key
055500              add 1 to WS-Next-Rev-Center-Id
055600              move WS-Next-Rev-Center-Id to Rcd-Id
055700              move Chk-Revenue-Center    to Rcd-Name
055800              write CK-Rev-Center-Dim-Record
055900                  invalid key
056000                       display "CK010 duplicate rev center id"
056100                               upon console
056200              end-write
056300         not invalid key
056400              continue
056500     end-read.
056600     move Rcd-Id to Fct-Rev-Center-Id.
056700 aa034-Exit.  exit section.
056800*
056900 aa036-derive-datetime section.
057000*
057100     move Chk-Time-Opened to Dtp-Time-Opened-Text.
057200     move Chk-Time-Closed to Dtp-Time-Closed-Text.
057300     call "ckdate" using WS-Date-Parms.
057400     move Dtp-Hour-Opened      to Fct-Hour-Opened.
057500     move Dtp-Day-Of-Week      to Fct-Day-Of-Week.
057600     move Dtp-Is-Weekend-Flag  to Fct-Is-Weekend-Flag.
057700     move Dtp-Turnover-Minutes to Fct-Turnover-Minutes.
057800     move Dtp-Turnover-Known   to Fct-Turnover-Known.
057900 aa036-Exit.  exit section.
058000*
058100 aa038-derive-class section.
058200*
058300     move "M"              to Cls-Mode.
058400     move Dtp-Hour-Opened  to Cls-Hour-Opened.
058500     move Dtp-Is-Weekend-Flag to Cls-Is-Weekend-Flag.
058600     call "ckclas" using WS-Clas-Parms.
058700     move Cls-Meal-Period  to Fct-Meal-Period.
058800*
058900     move "P"               to Cls-Mode.
059000     move Chk-Guest-Count   to Cls-Guest-Count.
059100     call "ckclas" using WS-Clas-Parms.
059200     move Cls-Party-Size-Cat to Fct-Party-Size-Cat.
059300 aa038-Exit.  exit section.
059400*
059500 aa040-derive-money section.
059600*
059700     move "N" to WS-Tip-Pct-Known WS-Avg-Guest-Known.
059800     move zero to WS-Tip-Pct WS-Avg-Per-Guest.
059900*
060000     if       Chk-Subtotal-Cents > zero
060100              compute WS-Tip-Pct rounded =
060200                  (Chk-Tip-Cents * 100) / Chk-Subtotal-Cents
060300              if  WS-Tip-Pct > 999.99
060400                  move 999.99 to WS-Tip-Pct
060500              end-if
060600              move "Y" to WS-Tip-Pct-Known
060700     end-if.
060800*
060900     if       Chk-Guest-Count > zero
061000              compute WS-Avg-Per-Guest rounded =
061100                  Chk-Subtotal-Cents / Chk-Guest-Count
061200              move "Y" to WS-Avg-Guest-Known
061300     end-if.
061400*
061500     if       Chk-Discount-Cents > zero
061600              move "Y" to WS-Has-Discount-Flag
061700     else
061800              move "N" to WS-Has-Discount-Flag
061900     end-if.
062000*
062100     move zero                   to WS-Check-Error-Count.
062200*
062300     move "T"                    to Vld-Mode.
062400     move Chk-Subtotal-Cents     to Vld-Subtotal-Cents.
062500     move "Y"                    to Vld-Subtotal-Known-Flag.
062600     move Chk-Discount-Cents     to Vld-Discount-Cents.
062700     move Chk-Tax-Cents          to Vld-Tax-Cents.
062800     move "Y"                    to Vld-Tax-Known-Flag.
062900     move Chk-Tip-Cents          to Vld-Tip-Cents.
063000     move "Y"                    to Vld-Tip-Known-Flag.
063100     move Chk-Gratuity-Cents     to Vld-Gratuity-Cents.
063200     move "Y"                    to Vld-Gratuity-Known-Flag.
063300     move Chk-Total-Cents        to Vld-Total-Cents.
063400     move "Y"                    to Vld-Total-Known-Flag.
063500     move zero                   to Vld-Sum-Payment-Amt-Cents
063600                                     Vld-Sum-Payment-Total-Cents
063700                                     Vld-Sum-Payment-Tip-Cents
063800                                     Vld-Sum-Payment-Grat-Cents.
063900     move WS-Sum-Line-Net        to Vld-Sum-Line-Net-Cents.
064000     move WS-Sum-Line-Gross      to Vld-Sum-Line-Gross-Cents.
064100     call "ckvald" using WS-Vald-Parms.
064200     if       Vld-Total-Mismatch-Flag = "Y"
064300              add 1 to WS-Check-Error-Count
064400              display "CK010 total mismatch " Chk-Payment-Id
064500                      upon console
064600     end-if.
064700 aa040-Exit.  exit section.
064800*
064900 aa042-write-check-fact section.
065000*
065100     move Chk-Payment-Id         to Fct-Payment-Id.
065200     move Chk-Check-No           to Fct-Check-No.
065300     move Chk-Business-Date      to Fct-Business-Date.
065400     move Chk-Time-Opened        to Fct-Time-Opened.
065500     move Chk-Time-Closed        to Fct-Time-Closed.
065600     move Chk-Server-Name        to Fct-Server-Name.
065700     move Chk-Revenue-Center     to Fct-Revenue-Center.
065800     move Chk-Table-Name         to Fct-Table-Name.
065900     move Chk-Tab-Name           to Fct-Tab-Name.
066000     move Chk-Guest-Count        to Fct-Guest-Count.
066100     move Chk-Subtotal-Cents     to Fct-Subtotal-Cents.
066200     move Chk-Discount-Cents     to Fct-Discount-Cents.
066300     move Chk-Tax-Cents          to Fct-Tax-Cents.
066400     move Chk-Tip-Cents          to Fct-Tip-Cents.
066500     move Chk-Gratuity-Cents     to Fct-Gratuity-Cents.
066600     move Chk-Total-Cents        to Fct-Total-Cents.
066700     move Chk-Source             to Fct-Source.
066800     move Chk-Order-No           to Fct-Order-No.
066900     move WS-Tip-Pct            to Fct-Tip-Pct.
067000     move WS-Tip-Pct-Known      to Fct-Tip-Pct-Known.
067100     move WS-Avg-Per-Guest      to Fct-Avg-Per-Guest-Cents.
067200     move WS-Avg-Guest-Known    to Fct-Avg-Guest-Known.
067300     move WS-Has-Discount-Flag  to Fct-Has-Discount-Flag.
067400     move WS-Has-Void-Flag      to Fct-Has-Void-Flag.
067500     write CK-Fact-Check-Record.
067600 aa042-Exit.  exit section.
067700*
067800*        Read ahead - this check's item detail goes into the table
067900*        below, not straight to the fact file, so we know before the
068000*        header is written whether any item came back voided.
068100*
068200 aa050-buffer-items section.
068300*
068400     move zero to WS-Item-Sub WS-Sum-Line-Net WS-Sum-Line-Gross.
068500     move "N"  to WS-Has-Void-Flag.
068600*
068700     perform aa051-buffer-one-item thru aa051-exit
068800         varying WS-Item-Sub from 1 by 1
068900         until WS-Item-Sub > Chk-Item-Count.
069000 aa050-Exit.  exit section.
069100*
069200 aa051-buffer-one-item section.
069300*
069400     read CHECKS-IN into CK-Check-Item-In-Record
069500         at end
069600              go to aa051-exit
069700     end-read.
069800     if       WS-Item-Sub > WS-Item-Tab-Max
069900              display CK009 " " Chk-Payment-Id upon console
070000              go to aa051-exit
070100     end-if.
070200*
070300     move Itm-Name            to WS-It-Name (WS-Item-Sub).
070400     move Itm-Modifiers        to WS-It-Modifiers (WS-Item-Sub).
070500     move Itm-Qty              to WS-It-Qty (WS-Item-Sub).
070600     move Itm-Unit-Price-Cents to WS-It-Unit-Price (WS-Item-Sub).
070700     move Itm-Line-Disc-Cents  to WS-It-Line-Disc (WS-Item-Sub).
070800     move Itm-Line-Total-Cents to WS-It-Line-Total (WS-Item-Sub).
070900     move Itm-Line-Tax-Cents   to WS-It-Line-Tax (WS-Item-Sub).
071000     move Itm-Line-Tot-Tax-Cents
071100                              to WS-It-Line-Tot-Tax (WS-Item-Sub).
071200     move Itm-Voided-Flag     to WS-It-Voided-Flag (WS-Item-Sub).
071300     move Itm-Void-Reason     to WS-It-Void-Reason (WS-Item-Sub).
071400*
071500     if       Itm-Voided-Flag = "Y"
071600              move "Y" to WS-Has-Void-Flag
071700     end-if.
071800     add Itm-Line-Total-Cents     to WS-Sum-Line-Net.
071900     add Itm-Line-Tot-Tax-Cents   to WS-Sum-Line-Gross.
072000 aa051-Exit.  exit section.
072100*
072200 aa052-post-items section.
072300*
072400     move zero to WS-Item-Sub.
072500     perform aa053-post-one-item thru aa053-exit
072600         varying WS-Item-Sub from 1 by 1
072700         until WS-Item-Sub > Chk-Item-Count
072800            or WS-Item-Sub > WS-Item-Tab-Max.
072900 aa052-Exit.  exit section.
073000*
073100 aa053-post-one-item section.
073200*
073300     add 1 to WS-Items-Loaded.
073400     move "I"                to Cls-Mode.
073500     move WS-It-Name (WS-Item-Sub)      to Cls-Item-Name.
073600     move spaces                        to Cls-Menu-Group Cls-Menu.
073700     call "ckclas" using WS-Clas-Parms.
073800*
073900     move Chk-Payment-Id           to Ifc-Parent-Id.
074000     move WS-Item-Sub              to Ifc-Index.
074100     move Chk-Business-Date        to Ifc-Business-Date.
074200     move WS-It-Name (WS-Item-Sub) to Ifc-Item-Name.
074300     move WS-It-Modifiers (WS-Item-Sub)    to Ifc-Modifiers.
074400     move WS-It-Qty (WS-Item-Sub)          to Ifc-Qty.
074500     move WS-It-Unit-Price (WS-Item-Sub)   to Ifc-Unit-Price-Cents.
074600     move WS-It-Line-Disc (WS-Item-Sub)    to Ifc-Line-Disc-Cents.
074700     move WS-It-Line-Total (WS-Item-Sub)   to Ifc-Line-Total-Cents.
074800     move WS-It-Line-Tax (WS-Item-Sub)     to Ifc-Line-Tax-Cents.
074900     move WS-It-Line-Tot-Tax (WS-Item-Sub) to Ifc-Line-Tot-Tax-Cents.
075000     move WS-It-Voided-Flag (WS-Item-Sub)  to Ifc-Voided-Flag.
075100     move WS-It-Void-Reason (WS-Item-Sub)  to Ifc-Void-Reason.
075200     move zero                             to Ifc-Menu-Item-Id.
075300*
075400     perform aa054-upsert-menu-item thru aa054-exit.
075500     move Mid-Id to Ifc-Menu-Item-Id.
075600*
075700     move "L"                             to Vld-Mode.
075800     move WS-It-Qty (WS-Item-Sub)          to Vld-Line-Qty.
075900     move "Y"                              to Vld-Line-Qty-Known-Flag.
076000     move WS-It-Unit-Price (WS-Item-Sub)   to Vld-Line-Price-Cents.
076100     move "Y"                              to Vld-Line-Price-Known-Flag.
076200     move WS-It-Line-Disc (WS-Item-Sub)    to Vld-Line-Discount-Cents.
076300     move WS-It-Line-Total (WS-Item-Sub)   to Vld-Line-Total-Cents.
076400     move "Y"                              to Vld-Line-Total-Known-Flag.
076500     move WS-It-Line-Tax (WS-Item-Sub)     to Vld-Line-Tax-Cents.
076600     move "Y"                              to Vld-Line-Tax-Known-Flag.
076700     move WS-It-Line-Tot-Tax (WS-Item-Sub)
076800                                  to Vld-Line-Tot-Tax-Cents.
076900     move "Y"                     to Vld-Line-Tot-Tax-Known-Flag.
077000     call "ckvald" using WS-Vald-Parms.
077100     if       Vld-Line-Mismatch-Flag = "Y"
077200              add 1 to WS-Check-Error-Count
077300              display "CK010 line total mismatch " Chk-Payment-Id
077400                      upon console
077500     end-if.
077600*
077700     write CK-Fact-Item-Record.
077800*
077900     if       WS-It-Unit-Price (WS-Item-Sub) > zero
078000              perform aa056-price-observation thru aa056-exit
078100     end-if.
078200 aa053-Exit.  exit section.
078300*
078400 aa054-upsert-menu-item section.
078500*
078600     move zero to Mid-Id.
078700     if       Cls-Item-Name = spaces
078800              go to aa054-exit
078900     end-if.
079000*
079100     move Cls-Item-Name to Mid-Item-Name.
079200     read CK-MENU-ITEM-DIM key is Mid-Item-Name
079300         invalid key
079400              add 1 to WS-Next-Menu-Item-Id
079500              move WS-Next-Menu-Item-Id to Mid-Id
079600              move Cls-Item-Name        to Mid-Item-Name
079700              move Cls-Menu-Group       to Mid-Menu-Group
079800              move Cls-Menu             to Mid-Menu
079900              move Cls-Category         to Mid-Category
080000              move Cls-Is-Food-Flag     to Mid-Is-Food-Flag
080100              move Cls-Is-Beverage-Flag to Mid-Is-Beverage-Flag
080200              move Cls-Is-Alcohol-Flag  to Mid-Is-Alcohol-Flag
080300              move Chk-Business-Date    to Mid-First-Seen
080400              move Chk-Business-Date    to Mid-Last-Seen
080500              write CK-Menu-Item-Dim-Record
080600                  invalid key
080700                       display "CK010 duplicate menu item id"
080800                               upon console
080900              end-write
081000         not invalid key
081100              if   Cls-Menu-Group not = spaces
081200                   move Cls-Menu-Group to Mid-Menu-Group
081300              end-if
081400              if   Cls-Menu not = spaces
081500                   move Cls-Menu to Mid-Menu
081600              end-if
081700              move Cls-Category         to Mid-Category
081800              move Cls-Is-Food-Flag     to Mid-Is-Food-Flag
081900              move Cls-Is-Beverage-Flag to Mid-Is-Beverage-Flag
082000              move Cls-Is-Alcohol-Flag  to Mid-Is-Alcohol-Flag
082100              if   Chk-Business-Date < Mid-First-Seen
082200                   move Chk-Business-Date to Mid-First-Seen
082300              end-if
082400              if   Chk-Business-Date > Mid-Last-Seen
082500                   move Chk-Business-Date to Mid-Last-Seen
082600              end-if
082700              rewrite CK-Menu-Item-Dim-Record
082800     end-read.
082900 aa054-Exit.  exit section.
083000*
083100 aa056-price-observation section.
083200*
083300     move Cls-Item-Name to Pob-Item-Name.
083400     move WS-It-Unit-Price (WS-Item-Sub) to Pob-Unit-Price-Cents.
083500     read CK-PRICE-OBS key is Pob-Key
083600         invalid key
083700              move Chk-Business-Date to Pob-First-Seen-Date
083800              move Chk-Business-Date to Pob-Last-Seen-Date
083900              move 1                 to Pob-Observation-Count
084000              write CK-Price-Obs-Record
084100                  invalid key
084200                       display "CK010 duplicate price observation"
084300                               upon console
084400              end-write
084500         not invalid key
084600              if   Chk-Business-Date < Pob-First-Seen-Date
084700                   move Chk-Business-Date to Pob-First-Seen-Date
084800              end-if
084900              if   Chk-Business-Date > Pob-Last-Seen-Date
085000                   move Chk-Business-Date to Pob-Last-Seen-Date
085100              end-if
085200              add 1 to Pob-Observation-Count
085300              rewrite CK-Price-Obs-Record
085400     end-read.
085500 aa056-Exit.  exit section.
085600*
085700 aa046-process-payments section.
085800*
085900     move zero to WS-Pay-Sub.
086000     perform aa047-post-one-payment thru aa047-exit
086100         varying WS-Pay-Sub from 1 by 1
086200         until WS-Pay-Sub > Chk-Payment-Count.
086300 aa046-Exit.  exit section.
086400*
086500 aa047-post-one-payment section.
086600*
086700     read CHECKS-IN into CK-Check-Payment-In-Record
086800         at end
086900              go to aa047-exit
087000     end-read.
087100     add 1 to WS-Payments-Loaded.
087200*
087300     move "P"            to Mny-Mode.
087400     move Pmt-Type-Raw    to Mny-Type-Raw.
087500     call "ckmony" using WS-Mony-Parms.
087600*
087700     move Chk-Payment-Id  to Pfc-Parent-Id.
087800     move WS-Pay-Sub      to Pfc-Index.
087900     move Chk-Business-Date to Pfc-Business-Date.
088000     move Pmt-Type-Raw    to Pfc-Type-Raw.
088100     move Mny-Type-Norm   to Pfc-Type-Norm.
088200     move Pmt-Date        to Pfc-Date.
088300     move Pmt-Amount-Cents   to Pfc-Amount-Cents.
088400     move Pmt-Tip-Cents      to Pfc-Tip-Cents.
088500     move Pmt-Gratuity-Cents to Pfc-Gratuity-Cents.
088600     move Pmt-Total-Cents    to Pfc-Total-Cents.
088700     move Pmt-Refund-Cents   to Pfc-Refund-Cents.
088800     move Pmt-Status         to Pfc-Status.
088900     move Pmt-Card-Type      to Pfc-Card-Type.
089000     move Pmt-Card-Last-4    to Pfc-Card-Last-4.
089100     write CK-Fact-Payment-Record.
089200 aa047-Exit.  exit section.
089300*
089400*        29/12/25 vbc - completeness check, Vld-Mode "F" - held
089500*                until payments are posted so Vld-Payment-Count
089600*                and the amount-known flag mean something, and
089700*                until after aa040/aa052 so WS-Check-Error-Count
089800*                already carries any header or line mismatches.
089900*
090000 aa044-validate-complete section.
090100*
090200     move "F"                    to Vld-Mode.
090300     move Chk-Item-Count         to Vld-Item-Count.
090400     move Chk-Payment-Count      to Vld-Payment-Count.
090500     if       Chk-Payment-Count > zero
090600              move "Y" to Vld-Payment-Amt-Known-Flag
090700     else
090800              move "N" to Vld-Payment-Amt-Known-Flag
090900     end-if.
091000     if       Chk-Check-No > zero
091100              move "Y" to Vld-Check-No-Present-Flag
091200     else
091300              move "N" to Vld-Check-No-Present-Flag
091400     end-if.
091500     if       Chk-Time-Opened = spaces
091600              move "N" to Vld-Time-Opened-Present-Flag
091700     else
091800              move "Y" to Vld-Time-Opened-Present-Flag
091900     end-if.
092000     if       Chk-Server-Name = spaces
092100              move "N" to Vld-Server-Present-Flag
092200     else
092300              move "Y" to Vld-Server-Present-Flag
092400     end-if.
092500     move WS-Check-Error-Count   to Vld-Error-Count.
092600     call "ckvald" using WS-Vald-Parms.
092700     if       Vld-Complete-Flag not = "Y"
092800              display "CK010 check incomplete " Chk-Payment-Id
092900                      upon console
093000     end-if.
093100 aa044-Exit.  exit section.
093200*
093300 aa048-process-discounts section.
093400*
093500     move zero to WS-Disc-Sub.
093600     perform aa049-post-one-discount thru aa049-exit
093700         varying WS-Disc-Sub from 1 by 1
093800         until WS-Disc-Sub > Chk-Discount-Count.
093900 aa048-Exit.  exit section.
094000*
094100 aa049-post-one-discount section.
094200*
094300     read CHECKS-IN into CK-Check-Discount-In-Record
094400         at end
094500              go to aa049-exit
094600     end-read.
094700     add 1 to WS-Discounts-Loaded.
094800*
094900     move Chk-Payment-Id     to Dfc-Parent-Id.
095000     move WS-Disc-Sub        to Dfc-Index.
095100     move Chk-Business-Date  to Dfc-Business-Date.
095200     move Dsc-Name           to Dfc-Name.
095300     move Dsc-Amount-Cents   to Dfc-Amount-Cents.
095400     move Dsc-Applied-Date   to Dfc-Applied-Date.
095500     move Dsc-Approver       to Dfc-Approver.
095600     move Dsc-Reason         to Dfc-Reason.
095700     move Dsc-Comment        to Dfc-Comment.
095800     write CK-Fact-Discount-Record.
095900 aa049-Exit.  exit section.
096000*
096100 aa060-load-menu-summary section.
096200*
096300     if       not WS-Msm-Open
096400              go to aa060-exit
096500     end-if.
096600     move "N" to WS-Msm-Eof-Flag.
096700     perform aa062-read-next-summary thru aa062-exit.
096800     perform aa064-post-one-summary  thru aa064-exit
096900         until WS-Msm-Eof.
097000     close MENU-SUMMARY-IN.
097100 aa060-Exit.  exit section.
097200*
097300 aa062-read-next-summary section.
097400*
097500     read MENU-SUMMARY-IN
097600         at end
097700              move "Y" to WS-Msm-Eof-Flag
097800     end-read.
097900 aa062-Exit.  exit section.
098000*
098100 aa064-post-one-summary section.
098200*
098300     if       Msm-Item-Name = spaces
098400              go to aa064-next
098500     end-if.
098600*
098700     move "C"               to Mny-Mode.
098800     move Msm-Net-Amount     to Mny-Currency-Text.
098900     call "ckmony" using WS-Mony-Parms.
099000*
099100     move "I"               to Cls-Mode.
099200     move Msm-Item-Name      to Cls-Item-Name.
099300     move Msm-Menu-Group     to Cls-Menu-Group.
099400     move Msm-Menu           to Cls-Menu.
099500     call "ckclas" using WS-Clas-Parms.
099600     perform aa054-upsert-menu-item thru aa054-exit.
099700     add 1 to WS-Summaries-Loaded.
099800 aa064-Next.
099900     perform aa062-read-next-summary thru aa062-exit.
100000 aa064-Exit.  exit section.
100100*
100200 aa070-write-log-final section.
100300*
100400     move WS-CK-Business-Date to Llg-Business-Date.
100500     move WS-CK-Source-File   to Llg-Source-File.
100600     move WS-Checks-Loaded    to Llg-Checks-Loaded.
100700     move WS-Items-Loaded     to Llg-Items-Loaded.
100800     move "complete"          to Llg-Status.
100900     move spaces              to Llg-Error-Message.
101000     write CK-Load-Log-Record.
101100 aa070-Exit.  exit section.
101200*
101300 aa080-close-files section.
101400*
101500     close CHECKS-IN CK-CHECKS-FACT CK-ITEMS-FACT CK-PAYMENTS-FACT
101600           CK-DISCOUNTS-FACT CK-LOAD-LOG CK-SERVER-DIM
101700           CK-REV-CENTER-DIM CK-MENU-ITEM-DIM CK-PRICE-OBS.
101800*
101900     open output CK-DIM-ID-CTL.
102000     write CK-Dim-Id-Ctl-Record from WS-Dim-Id-Counters.
102100     close CK-DIM-ID-CTL.
102200 aa080-Exit.  exit section.
102300*
102400 aa090-tally-dim-ids section.
102500*
102600     move zero to WS-Tally-Nonzero-Count.
102700     perform aa091-tally-one-id thru aa091-exit
102800         varying WS-Tally-Sub from 1 by 1
102900         until WS-Tally-Sub > 3.
103000     display "  dimension counters in use: " WS-Tally-Nonzero-Count
103100             upon console.
103200 aa090-Exit.  exit section.
103300*
103400 aa091-tally-one-id section.
103500*
103600     if       WS-Dim-Id-Tab (WS-Tally-Sub) > zero
103700              add 1 to WS-Tally-Nonzero-Count
103800     end-if.
103900 aa091-Exit.  exit section.
104000*
104100*        Same items-loaded sanity check the rest of the suite keeps
104200*        on a running total just before it gets handed back upstream.
104300*
104400 aa095-sanity-check section.
104500*
104600     move WS-Items-Loaded to WS-Items-Loaded-Signed.
104700     if       WS-Items-Loaded-Signed < zero
104800              display "CK010 negative item total - run log suspect"
104900                      upon console
105000     else
105100              if WS-Items-Loaded-Unsigned not = WS-Items-Loaded
105200                 display "CK010 item total redefine mismatch"
105300                         upon console
105400              end-if
105500     end-if.
105600 aa095-Exit.  exit section.

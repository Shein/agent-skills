000100******************************************************************
000200*                                                                *
000300*                Check Analytics   Aggregate Verifier            *
000400*      Cross-Checks The Menu Summary Extract Against Items       *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100 program-id.         ck030.
001200*
001300*    Author.             V B Coen FBCS, FIDM, FIDPM.
001400*
001500*    Installation.       Applewood Computers, for Quality Italian,
001600*                         NYC.
001700*
001800*    Date-Written.       14/01/1986.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1986-2026 & later, Vincent
002300*                         Bryan Coen.  Distributed under the GNU
002400*                         General Public License.  See the file
002500*                         COPYING for details.
002600*
002700*    Remarks.            Owner wanted to know whether the POS's own
002800*                         daily item aggregate (the menu summary
002900*                         extract) agrees with what our items fact
003000*                         actually carries for the day, after rumours
003100*                         a void was dropping off one report but not
003200*                         the other.  Builds a table of summary qty
003300*                         per item name and a table of actual qty per
003400*                         item name (summed from the items fact, no
003500*                         exclusions - the summary does not exclude
003600*                         voids either, so neither table should), then
003700*                         reports every item whose two qtys disagree.
003800*
003900*    Called modules.     None.
004000*
004100* Changes:
004200* 14/01/86 vbc -     Created.
004300* 02/03/88 vbc -     Tables capped at 300 distinct item names - the
004400*                     menu has never gone past 200, capacity flagged
004500*                     rather than assumed safe.
004600* 12/09/92 vbc -     Actual qty summed as packed decimal and truncated
004700*                     to whole units only at compare time - fractional
004800*                     portions (half-orders) were rounding the wrong
004900*                     way when truncated too early.
005000* 30/11/98 vbc -     Y2K READINESS REVIEW - dates compared as text,
005100*                     no arithmetic on the year.
005200* 19/09/25 vbc - 3.3 Version update and builds reset for the new
005300*                     reporting suite.
005400*
005500*************************************************************************
005600*
005700* Copyright Notice.
005800* ****************
005900*
006000* These files and programs are part of the Applewood Computers
006100* Accounting System and are copyright (c) Vincent B Coen, 1985-2026
006200* and later.
006300*
006400* This program is free software; you can redistribute it and/or
006500* modify it under the terms of the GNU General Public License as
006600* published by the Free Software Foundation; version 3 and later.
006700*
006800* Persons interested in repackaging, redevelopment for the purpose
006900* of resale or distribution in a rental mode must get in touch with
007000* the copyright holder with your commercial plans and proposals.
007100*
007200* ACAS is distributed in the hope that it will be useful, but
007300* WITHOUT ANY WARRANTY; without even the implied warranty of
007400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007500*
007600*************************************************************************
007700*
007800 environment             division.
007900*===============================
008000*
008100 copy "envdiv.cob".
008200*
008300 input-output            section.
008400 file-control.
008500     select RCTL-IN          assign to "RCTLIN"
008600                              organization is line sequential
008700                              file status is WS-Rctl-Status.
008800     select CK-LOAD-LOG      assign to "CKLLGIN"
008900                              organization is line sequential
009000                              file status is WS-Llg-Status.
009100     select MENU-SUMMARY-IN  assign to WS-Menu-Summary-File-Name
009200                              organization is line sequential
009300                              file status is WS-Msm-Status.
009400     select CK-ITEMS-FACT    assign to WS-Items-Fact-Name
009500                              organization is line sequential
009600                              file status is WS-Ifc-Status.
009700     select CK-AGGREGATE-REPORT assign to "CKAGGRPT"
009800                              organization is line sequential
009900                              file status is WS-Agg-Status.
010000*
010100 data                    division.
010200*===============================
010300*
010400 file section.
010500*
010600 fd  RCTL-IN
010700     record contains 96 characters.
010800 copy "wsckctl.cob".
010900*
011000 fd  CK-LOAD-LOG
011100     record contains 120 characters.
011200 copy "wsckllg.cob".
011300*
011400 fd  MENU-SUMMARY-IN
011500     record contains 132 characters.
011600 copy "wsckmsm.cob".
011700*
011800 fd  CK-ITEMS-FACT
011900     record contains 160 characters.
012000 copy "wsckifc.cob".
012100*
012200 fd  CK-AGGREGATE-REPORT
012300     record contains 132 characters.
012400 copy "wsckagg.cob".
012500*
012600 working-storage section.
012700*------------------------
012800*
012900 77  Prog-Name               pic x(15) value "CK030 (1.0.00)".
013000*
013100 01  WS-File-Status.
013200     03  WS-Rctl-Status      pic xx.
013300     03  WS-Llg-Status       pic xx.
013400     03  WS-Msm-Status       pic xx.
013500     03  WS-Ifc-Status       pic xx.
013600     03  WS-Agg-Status       pic xx.
013700     03  filler              pic x(06).
013800*
013900 01  WS-Eof-Flags.
014000     03  WS-Llg-Eof-Flag     pic x     value "N".
014100         88  WS-Llg-Eof                value "Y".
014200     03  WS-Msm-Eof-Flag     pic x     value "N".
014300         88  WS-Msm-Eof                value "Y".
014400     03  WS-Ifc-Eof-Flag     pic x     value "N".
014500         88  WS-Ifc-Eof                value "Y".
014600     03  WS-Day-Open-Flag    pic x     value "N".
014700         88  WS-Day-Open-Error         value "Y".
014800     03  filler              pic x(04).
014900*
015000 01  WS-Menu-Summary-File-Name pic x(30).
015100 01  WS-Items-Fact-Name      pic x(30).
015200 01  WS-Date-Compact         pic x(8).
015300*
015400*        Redefine #1 - business date split to build the compact
015500*        no-dashes form used in the day's file names, same idea
015600*        as ck010's and ck020's file-naming build.
015700*
015800 01  WS-Current-Date.
015900     03  WS-Cd-Year          pic 9(4).
016000     03  filler              pic x.
016100     03  WS-Cd-Month         pic 9(2).
016200     03  filler              pic x.
016300     03  WS-Cd-Day           pic 9(2).
016400 01  WS-Current-Date-Redef redefines WS-Current-Date.
016500     03  WS-Cd-Parts         pic x occurs 10.
016600*
016700*        Table A - summary qty per item name, built from the day's
016800*        menu summary extract.  Capped at 300 distinct names.
016900*
017000 01  WS-A-Tab-Max             pic 9(3)    comp  value 300.
017100 01  WS-A-Count               pic 9(3)    comp  value zero.
017200 01  WS-A-Sub                 pic 9(3)    comp  value zero.
017300 01  WS-A-Overflow-Flag       pic x       value "N".
017400 01  WS-A-Found-Flag          pic x       value "N".
017500 01  WS-A-Tab.
017600     03  WS-A-Entry  occurs 300 times.
017700         05  WS-A-Name        pic x(40).
017800         05  WS-A-Qty         pic 9(7)    comp.
017900         05  filler           pic x(04).
018000*
018100*        Table B - actual qty per item name, summed from the day's
018200*        items fact, with a matched flag set as each name gets
018300*        claimed by a table A lookup - anything left unmatched at
018400*        the end is an item the summary never mentioned.
018500*
018600 01  WS-B-Tab-Max             pic 9(3)    comp  value 300.
018700 01  WS-B-Count               pic 9(3)    comp  value zero.
018800 01  WS-B-Sub                 pic 9(3)    comp  value zero.
018900 01  WS-B-Overflow-Flag       pic x       value "N".
019000 01  WS-B-Found-Flag          pic x       value "N".
019100 01  WS-B-Tab.
019200     03  WS-B-Entry  occurs 300 times.
019300         05  WS-B-Name        pic x(40).
019400         05  WS-B-Qty-Raw     pic 9(7)v99 comp-3.
019500         05  WS-B-Matched-Flag pic x       value "N".
019600         05  filler           pic x(03).
019700*
019800 01  WS-B-Qty-Int              pic 9(7)    comp.
019900*
020000 01  WS-Day-Work.
020100     03  WS-Total-Summary-Qty pic 9(7)    comp  value zero.
020200     03  WS-Total-Actual-Qty  pic 9(7)    comp  value zero.
020300     03  WS-Mismatch-Count    pic 9(4)    comp  value zero.
020400     03  WS-Diff-Qty          pic s9(7)   comp  value zero.
020500     03  filler               pic x(06).
020600*
020700*        Redefine #2 - whole-run totals, walked at close for the
020800*        same kind of nonzero tally ck010 and ck020 keep.
020900*
021000 01  WS-Run-Totals.
021100     03  WS-Days-Checked      pic 9(4)    comp  value zero.
021200     03  WS-Days-Matched      pic 9(4)    comp  value zero.
021300     03  WS-Days-Mismatch     pic 9(4)    comp  value zero.
021400 01  WS-Run-Totals-Redef redefines WS-Run-Totals.
021500     03  WS-Run-Totals-Tab    pic 9(4)    comp  occurs 3.
021600*
021700 01  WS-Tally-Sub             pic 9(1)    comp  value zero.
021800 01  WS-Tally-Nonzero-Count   pic 9(1)    comp  value zero.
021900*
022000*        Redefine #3 - sign/unsigned cross-check on the days-checked
022100*        running total, same sanity check idiom ck010 and ck020 run
022200*        before handing back.
022300*
022400 01  WS-Days-Checked-Signed   pic s9(5)   comp  value zero.
022500 01  WS-Days-Checked-Redef redefines WS-Days-Checked-Signed.
022600     03  WS-Days-Checked-Unsigned
022700                              pic 9(5)    comp.
022800*
022900 01  WS-Edit-7                pic zzzzzz9.
023000*
023100 01  Error-Messages.
023200     03  CK013E              pic x(40)
023300         value "CK013E Run control will not open -".
023400     03  CK014E              pic x(40)
023500         value "CK014E Load log will not open -".
023600     03  CK015E              pic x(40)
023700         value "CK015E Aggregate report will not open -".
023800     03  filler              pic x(04).
023900*
024000 01  WS-Term-Code            pic 99      value zero.
024100*
024200 procedure division.
024300*===================
024400*
024500 aa000-Main section.
024600*
024700     perform aa010-open-control    thru aa010-exit.
024800     if       WS-Term-Code not = zero
024900              goback
025000     end-if.
025100*
025200     perform aa020-read-next-log   thru aa020-exit.
025300     perform aa030-check-one-day   thru aa030-exit
025400         until WS-Llg-Eof.
025500     perform aa080-write-trailer   thru aa080-exit.
025600     perform aa090-close-files     thru aa090-exit.
025700     perform aa095-tally-run-totals thru aa095-exit.
025800     perform aa098-sanity-check    thru aa098-exit.
025900     goback.
026000 aa000-Exit.  exit section.
026100*
026200 aa010-Open-Control section.
026300*
026400     open input RCTL-IN.
026500     if       WS-Rctl-Status not = "00"
026600              display CK013E " " WS-Rctl-Status upon console
026700              move 8 to WS-Term-Code
026800              go to aa010-exit
026900     end-if.
027000     read RCTL-IN into CK-Run-Parm-Record
027100         at end
027200              move spaces to Ctl-Report-Date-From Ctl-Report-Date-To
027300     end-read.
027400     close RCTL-IN.
027500*
027600     open input CK-LOAD-LOG.
027700     if       WS-Llg-Status not = "00"
027800              display CK014E " " WS-Llg-Status upon console
027900              move 8 to WS-Term-Code
028000              go to aa010-exit
028100     end-if.
028200*
028300     open output CK-AGGREGATE-REPORT.
028400     if       WS-Agg-Status not = "00"
028500              display CK015E " " WS-Agg-Status upon console
028600              move 8 to WS-Term-Code
028700              go to aa010-exit
028800     end-if.
028900 aa010-Exit.  exit section.
029000*
029100 aa020-Read-Next-Log section.
029200*
029300     read CK-LOAD-LOG
029400         at end
029500              move "Y" to WS-Llg-Eof-Flag
029600              go to aa020-exit
029700     end-read.
029800*
029900     if       Ctl-Report-Date-From not = spaces
030000          and Llg-Business-Date < Ctl-Report-Date-From
030100              go to aa020-read-next-log
030200     end-if.
030300     if       Ctl-Report-Date-To not = spaces
030400          and Llg-Business-Date > Ctl-Report-Date-To
030500              go to aa020-read-next-log
030600     end-if.
030700     if       Llg-Status not = "complete"
030800              go to aa020-read-next-log
030900     end-if.
031000 aa020-Exit.  exit section.
031100*
031200 aa030-Check-One-Day section.
031300*
031400     move Llg-Business-Date to WS-Current-Date.
031500     move spaces to WS-Date-Compact.
031600     string WS-Cd-Year WS-Cd-Month WS-Cd-Day delimited by size
031700         into WS-Date-Compact.
031800     move spaces to WS-Menu-Summary-File-Name WS-Items-Fact-Name.
031900     string "CKMS." WS-Date-Compact delimited by size
032000         into WS-Menu-Summary-File-Name.
032100     string "CKIF." WS-Date-Compact delimited by size
032200         into WS-Items-Fact-Name.
032300*
032400     perform aa032-open-day-files  thru aa032-exit.
032500     if       WS-Day-Open-Error
032600              move "no " to Agg-All-Match
032700              move zero to Agg-Total-Summary-Qty Agg-Total-Actual-Qty
032800                            Agg-Mismatch-Count
032900              move Llg-Business-Date to Agg-Date
033000              write CK-Aggregate-Report-Line
033100              go to aa030-exit
033200     end-if.
033300*
033400     perform aa040-build-summary-table thru aa040-exit.
033500     perform aa050-build-actual-table  thru aa050-exit.
033600     perform aa070-close-day-files     thru aa070-exit.
033700     perform aa060-compare-and-report  thru aa060-exit.
033800     add 1 to WS-Days-Checked-Unsigned.
033900 aa030-Exit.
034000     perform aa020-read-next-log thru aa020-exit.
034100     exit section.
034200*
034300 aa032-Open-Day-Files section.
034400*
034500     move "N" to WS-Day-Open-Flag.
034600     open input MENU-SUMMARY-IN.
034700     if       WS-Msm-Status not = "00"
034800              move "Y" to WS-Day-Open-Flag
034900              go to aa032-exit
035000     end-if.
035100     open input CK-ITEMS-FACT.
035200     if       WS-Ifc-Status not = "00"
035300              move "Y" to WS-Day-Open-Flag
035400              close MENU-SUMMARY-IN
035500              go to aa032-exit
035600     end-if.
035700 aa032-Exit.  exit section.
035800*
035900 aa040-Build-Summary-Table section.
036000*
036100     move zero to WS-A-Count WS-Total-Summary-Qty.
036200     move "N" to WS-A-Overflow-Flag WS-Msm-Eof-Flag.
036300     perform aa042-read-next-summary thru aa042-exit.
036400     perform aa044-post-one-summary  thru aa044-exit
036500         until WS-Msm-Eof.
036600 aa040-Exit.  exit section.
036700*
036800 aa042-Read-Next-Summary section.
036900*
037000     read MENU-SUMMARY-IN into CK-Menu-Summary-Record
037100         at end
037200              move "Y" to WS-Msm-Eof-Flag
037300     end-read.
037400 aa042-Exit.  exit section.
037500*
037600 aa044-Post-One-Summary section.
037700*
037800     add Msm-Item-Qty to WS-Total-Summary-Qty.
037900     move "N" to WS-A-Found-Flag.
038000     move zero to WS-A-Sub.
038100     perform aa046-scan-one-a-name thru aa046-exit
038200         varying WS-A-Sub from 1 by 1
038300         until WS-A-Sub > WS-A-Count.
038400     if       WS-A-Found-Flag = "N"
038500              if   WS-A-Count < WS-A-Tab-Max
038600                   add 1 to WS-A-Count
038700                   move Msm-Item-Name to WS-A-Name (WS-A-Count)
038800                   move Msm-Item-Qty  to WS-A-Qty  (WS-A-Count)
038900              else
039000                   move "Y" to WS-A-Overflow-Flag
039100              end-if
039200     end-if.
039300     perform aa042-read-next-summary thru aa042-exit.
039400 aa044-Exit.  exit section.
039500*
039600 aa046-Scan-One-A-Name section.
039700*
039800     if       Msm-Item-Name = WS-A-Name (WS-A-Sub)
039900              add Msm-Item-Qty to WS-A-Qty (WS-A-Sub)
040000              move "Y" to WS-A-Found-Flag
040100     end-if.
040200 aa046-Exit.  exit section.
040300*
040400 aa050-Build-Actual-Table section.
040500*
040600     move zero to WS-B-Count WS-Total-Actual-Qty.
040700     move "N" to WS-B-Overflow-Flag WS-Ifc-Eof-Flag.
040800     perform aa052-read-next-item thru aa052-exit.
040900     perform aa054-post-one-item  thru aa054-exit
041000         until WS-Ifc-Eof.
041100 aa050-Exit.  exit section.
041200*
041300 aa052-Read-Next-Item section.
041400*
041500     read CK-ITEMS-FACT into CK-Fact-Item-Record
041600         at end
041700              move "Y" to WS-Ifc-Eof-Flag
041800     end-read.
041900 aa052-Exit.  exit section.
042000*
042100 aa054-Post-One-Item section.
042200*
042300     move "N" to WS-B-Found-Flag.
042400     move zero to WS-B-Sub.
042500     perform aa056-scan-one-b-name thru aa056-exit
042600         varying WS-B-Sub from 1 by 1
042700         until WS-B-Sub > WS-B-Count.
042800     if       WS-B-Found-Flag = "N"
042900              if   WS-B-Count < WS-B-Tab-Max
043000                   add 1 to WS-B-Count
043100                   move Ifc-Item-Name to WS-B-Name (WS-B-Count)
043200                   move Ifc-Qty       to WS-B-Qty-Raw (WS-B-Count)
043300              else
043400                   move "Y" to WS-B-Overflow-Flag
043500              end-if
043600     end-if.
043700     perform aa052-read-next-item thru aa052-exit.
043800 aa054-Exit.  exit section.
043900*
044000 aa056-Scan-One-B-Name section.
044100*
044200     if       Ifc-Item-Name = WS-B-Name (WS-B-Sub)
044300              add Ifc-Qty to WS-B-Qty-Raw (WS-B-Sub)
044400              move "Y" to WS-B-Found-Flag
044500     end-if.
044600 aa056-Exit.  exit section.
044700*
044800 aa070-Close-Day-Files section.
044900*
045000     close MENU-SUMMARY-IN CK-ITEMS-FACT.
045100 aa070-Exit.  exit section.
045200*
045300 aa060-Compare-And-Report section.
045400*
045500     move zero to WS-Mismatch-Count.
045600     move zero to WS-A-Sub.
045700     perform aa062-compare-one-a-entry thru aa062-exit
045800         varying WS-A-Sub from 1 by 1
045900         until WS-A-Sub > WS-A-Count.
046000*
046100     move zero to WS-B-Sub.
046200     perform aa064-report-one-unmatched-b thru aa064-exit
046300         varying WS-B-Sub from 1 by 1
046400         until WS-B-Sub > WS-B-Count.
046500*
046600     move Llg-Business-Date    to Agg-Date.
046700     move WS-Total-Summary-Qty to Agg-Total-Summary-Qty.
046800     move WS-Total-Actual-Qty  to Agg-Total-Actual-Qty.
046900     move WS-Mismatch-Count    to Agg-Mismatch-Count.
047000     if       WS-Mismatch-Count = zero
047100              move "yes" to Agg-All-Match
047200              add 1 to WS-Days-Matched
047300     else
047400              move "no " to Agg-All-Match
047500              add 1 to WS-Days-Mismatch
047600     end-if.
047700     write CK-Aggregate-Report-Line.
047800 aa060-Exit.  exit section.
047900*
048000 aa062-Compare-One-A-Entry section.
048100*
048200     move zero to WS-B-Sub.
048300     move "N" to WS-B-Found-Flag.
048400     perform aa066-find-matching-b thru aa066-exit
048500         varying WS-B-Sub from 1 by 1
048600         until WS-B-Sub > WS-B-Count.
048700*
048800     if       WS-B-Found-Flag = "Y"
048900              move WS-B-Qty-Raw (WS-B-Sub) to WS-B-Qty-Int
049000              move "Y" to WS-B-Matched-Flag (WS-B-Sub)
049100     else
049200              move zero to WS-B-Qty-Int
049300     end-if.
049400*
049500     if       WS-A-Qty (WS-A-Sub) not = WS-B-Qty-Int
049600              compute WS-Diff-Qty =
049700                  WS-A-Qty (WS-A-Sub) - WS-B-Qty-Int
049800              add 1 to WS-Mismatch-Count
049900              move WS-A-Name (WS-A-Sub)  to Agd-Item-Name
050000              move WS-A-Qty  (WS-A-Sub)  to Agd-Summary-Qty
050100              move WS-B-Qty-Int          to Agd-Actual-Qty
050200              move WS-Diff-Qty           to Agd-Difference
050300              write CK-Aggregate-Detail-Line
050400     end-if.
050500 aa062-Exit.  exit section.
050600*
050700 aa066-Find-Matching-B section.
050800*
050900     if       WS-A-Name (WS-A-Sub) = WS-B-Name (WS-B-Sub)
051000              move "Y" to WS-B-Found-Flag
051100     end-if.
051200 aa066-Exit.  exit section.
051300*
051400 aa064-Report-One-Unmatched-B section.
051500*
051600     if       WS-B-Matched-Flag (WS-B-Sub) = "N"
051700              move WS-B-Qty-Raw (WS-B-Sub) to WS-B-Qty-Int
051800              add 1 to WS-Mismatch-Count
051900              compute WS-Diff-Qty = zero - WS-B-Qty-Int
052000              move WS-B-Name (WS-B-Sub)  to Agd-Item-Name
052100              move zero                  to Agd-Summary-Qty
052200              move WS-B-Qty-Int          to Agd-Actual-Qty
052300              move WS-Diff-Qty           to Agd-Difference
052400              write CK-Aggregate-Detail-Line
052500     end-if.
052600 aa064-Exit.  exit section.
052700*
052800 aa080-Write-Trailer section.
052900*
053000     move WS-Days-Checked  to Agt-Days-Checked.
053100     move WS-Days-Matched  to Agt-Days-Matched.
053200     move WS-Days-Mismatch to Agt-Days-Mismatch.
053300     write CK-Aggregate-Trailer-Line.
053400 aa080-Exit.  exit section.
053500*
053600 aa090-Close-Files section.
053700*
053800     close CK-LOAD-LOG CK-AGGREGATE-REPORT.
053900 aa090-Exit.  exit section.
054000*
054100 aa095-Tally-Run-Totals section.
054200*
054300     move zero to WS-Tally-Nonzero-Count.
054400     perform aa096-tally-one-total thru aa096-exit
054500         varying WS-Tally-Sub from 1 by 1
054600         until WS-Tally-Sub > 3.
054700     display "  aggregate buckets in use: " WS-Tally-Nonzero-Count
054800             upon console.
054900 aa095-Exit.  exit section.
055000*
055100 aa096-Tally-One-Total section.
055200*
055300     if       WS-Run-Totals-Tab (WS-Tally-Sub) > zero
055400              add 1 to WS-Tally-Nonzero-Count
055500     end-if.
055600 aa096-Exit.  exit section.
055700*
055800 aa098-Sanity-Check section.
055900*
056000     if       WS-Days-Checked-Signed < zero
056100              display "CK030 negative days-checked - run log suspect"
056200                      upon console
056300     else
056400              if   WS-Days-Checked-Unsigned
056500                        not = WS-Days-Checked-Signed
056600                   display "CK030 days-checked redefine mismatch"
056700                           upon console
056800              end-if
056900     end-if.
057000 aa098-Exit.  exit section.
057100*

000100********************************************************
000200*                                                      *
000300*   Shared Environment Division Entries For The        *
000400*        Check Analytics Night Run (CK Suite)          *
000500*                                                      *
000600********************************************************
000700*
000800* 18/11/25 vbc - Created, copied out of py000 SPECIAL-NAMES
000900*                so every CK program picks up the same
001000*                printer/switch assignments.
001100* 02/12/25 vbc - Added UPSI-0 for the "re-run today" switch
001200*                used by ck000 when a day is force-reloaded.
001300*
001400 SPECIAL-NAMES.
001500     C01                    IS TOP-OF-FORM
001600     CLASS CK-NUMERIC-CLASS IS "0" THRU "9"
001700     CLASS CK-ALPHA-CLASS   IS "A" THRU "Z" "a" THRU "z"
001800     UPSI-0 ON STATUS IS CK-FORCE-RELOAD
001900               OFF STATUS IS CK-NO-FORCE-RELOAD.

000100********************************************
000200*                                          *
000300*  Record Definition For Discount Fact      *
000400*        (Discounts-Fact)                   *
000500*     Uses Dfc-Parent-Id + Dfc-Index         *
000600********************************************
000700*  File size 156 bytes.
000800*
000900* 19/11/25 vbc - Created.
001000*
001050* 08/12/25 vbc - Dfc-Parent-Id/Dfc-Index grouped under Dfc-Key
001060*                so the indexed file can carry them as one
001070*                composite record key.
001080* 08/12/25 vbc - Dfc-Business-Date added, carried down from the
001090*                check header - lets ck040/ck050 spot-check a
001095*                single discount fact without reopening the parent.
001100 01  CK-Fact-Discount-Record.
001110     03  Dfc-Key.
001120         05  Dfc-Parent-Id       pic x(24).
001130         05  Dfc-Index           pic 9(2)        comp.
001140     03  Dfc-Business-Date       pic x(10).
001400     03  Dfc-Name                pic x(30).
001500     03  Dfc-Amount-Cents        pic s9(7)       comp-3.
001600     03  Dfc-Applied-Date        pic x(20).
001700     03  Dfc-Approver            pic x(30).
001800     03  Dfc-Reason              pic x(30).
001900     03  Dfc-Comment             pic x(40).
002000     03  filler                  pic x(2).

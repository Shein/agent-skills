000100********************************************
000200*                                          *
000300*  Record Definition For Payment Fact       *
000400*        (Payments-Fact)                    *
000500*     Uses Pfc-Parent-Id + Pfc-Index         *
000600********************************************
000700*  File size 134 bytes.
000800*
000900* 19/11/25 vbc - Created.
001000* 27/11/25 vbc - Pfc-Type-Norm added - holds the result of
001100*                ckmony's payment-type normalisation so
001200*                reports don't re-derive it every time.
001250* 08/12/25 vbc - Pfc-Parent-Id/Pfc-Index grouped under Pfc-Key
001260*                so the indexed file can carry them as one
001270*                composite record key.
001280* 08/12/25 vbc - Pfc-Business-Date added, carried down from the
001290*                check header - lets ck040/ck050 spot-check a
001295*                single payment fact without reopening the parent.
001300*
001400 01  CK-Fact-Payment-Record.
001410     03  Pfc-Key.
001420         05  Pfc-Parent-Id       pic x(24).
001430         05  Pfc-Index           pic 9(2)        comp.
001440     03  Pfc-Business-Date       pic x(10).
001700     03  Pfc-Type-Raw            pic x(12).
001800     03  Pfc-Type-Norm           pic x(10).
001900     03  Pfc-Date                pic x(20).
002000     03  Pfc-Amount-Cents        pic s9(9)       comp-3.
002100     03  Pfc-Tip-Cents           pic s9(7)       comp-3.
002200     03  Pfc-Gratuity-Cents      pic s9(7)       comp-3.
002300     03  Pfc-Total-Cents         pic s9(9)       comp-3.
002400     03  Pfc-Refund-Cents        pic s9(7)       comp-3.
002500     03  Pfc-Status              pic x(10).
002600     03  Pfc-Card-Type           pic x(10).
002700     03  Pfc-Card-Last-4         pic x(4).
002800     03  filler                  pic x(2).

000100********************************************
000200*                                          *
000300*  Linkage Block Passed To ckclas            *
000400*   Cls-Mode Selects Meal Period, Party      *
000500*   Size, Or Menu-Item Classification         *
000600********************************************
000700*
000800* 25/11/25 vbc - Created.
000900* 02/12/25 vbc - Cls-Menu/Cls-Menu-Group widened to x(30) to
001000*                match the dimension record, were x(20).
001100*
001200 01  CK-Clas-Parms.
001300     03  Cls-Mode                pic x.
001400*
001500*        ---- meal period, Cls-Mode = "M" ----
001600*
001700     03  Cls-Hour-Opened         pic 9(2)    comp.
001800     03  Cls-Is-Weekend-Flag     pic x.
001900     03  Cls-Meal-Period         pic x(10).
002000*
002100*        ---- party size, Cls-Mode = "P" ----
002200*
002300     03  Cls-Guest-Count         pic 9(3)    comp.
002400     03  Cls-Party-Size-Cat      pic x(12).
002500*
002600*        ---- menu-item classification, Cls-Mode = "I" ----
002700*
002800     03  Cls-Item-Name           pic x(40).
002900     03  Cls-Menu-Group          pic x(30).
003000     03  Cls-Menu                pic x(30).
003100     03  Cls-Category            pic x(12).
003200     03  Cls-Is-Food-Flag        pic x.
003300     03  Cls-Is-Beverage-Flag    pic x.
003400     03  Cls-Is-Alcohol-Flag     pic x.
003500     03  filler                  pic x(4).

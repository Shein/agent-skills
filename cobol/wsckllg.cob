000100********************************************
000200*                                          *
000300*  Record Definition For The Load Log       *
000400*     One rec per (date, source file)        *
000500********************************************
000600*  File size 120 bytes.
000700*
000800* 22/11/25 vbc - Created.
000900* 05/12/25 vbc - Llg-Error-Message widened to x(60), was x(40) -
001000*                file-status text plus our own prefix ran over.
001100* 08/12/25 vbc - Filler pad added.
001150*
001200 01  CK-Load-Log-Record.
001300     03  Llg-Business-Date       pic x(10).
001400     03  Llg-Source-File         pic x(40).
001500     03  Llg-Checks-Loaded       pic 9(5)        comp.
001600     03  Llg-Items-Loaded        pic 9(6)        comp.
001700     03  Llg-Status              pic x(8).
001800     03  Llg-Error-Message       pic x(60).
001900     03  filler                  pic x(2).
